000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK1.
000300       AUTHOR. J. LOPEZ MIRANDA.
000400       INSTALLATION. UNIZARBANK - DEPARTAMENTO DE PROCESO DE DATOS.
000500       DATE-WRITTEN. 18/01/1988.
000600       DATE-COMPILED.
000700       SECURITY. USO RESTRINGIDO - SOLO PERSONAL AUTORIZADO DEL
000800           DEPARTAMENTO.
000900      *****************************************************      PR00900
001000      * HISTORIAL DE MODIFICACIONES DEL PROGRAMA BANK1.          PR00900
001100      * PROGRAMA PRINCIPAL DEL PROCESO NOCTURNO DE TARJETAS.     PR00900
001200      *****************************************************      PR00900
001300      * 18/01/1988  JLM  VERSION INICIAL. CONTROLA EL PASO       PR00900
001400      *             DE EMISION Y EL PASO DE TRANSFERENCIAS.      PR00900
001500      * 03/05/1989  MCS  SE AÑADE EL PASO DE CADUCIDAD           PR01121
001600      *             (CALL BANK9) TRAS LAS TRANSFERENCIAS.        PR01121
001700      * 27/06/1988  ATS  SE AÑADE EL PASO DE LISTADO FINAL       PR01010
001800      *             (CALL BANK7) Y LA LINEA DE TOTALES.          PR01010
001900      * 22/05/1990  RFG  SE INCORPORAN LOS PASOS DE              PR01195
002000      *             MANTENIMIENTO DE CUENTAS Y CLIENTES          PR01195
002100      *             (CALL BANK4, CALL BANK5).                    PR01195
002200      * 15/09/1988  MCS  SE AÑADE EL PASO DE BLOQUEO             PR01040
002300      *             (CALL BANK8) Y EL DE CONSULTA DE SALDO       PR01040
002400      *             (CALL BANK2).                                PR01040
002500      * 19/04/1988  RFG  SE AÑADE EL PASO DE ALTA DE             PR00965
002600      *             CLIENTES (CALL PERIOD_BANK).                 PR00965
002700      * 14/12/1998  PVN  EL PARAMETRO DE FECHA DE PROCESO        PR01746
002800      *             PASA A CUATRO DIGITOS DE AÑO (EFECTO         PR01746
002900      *             2000) Y SE PROPAGA A TODOS LOS PASOS.        PR01746
003000      * 30/09/1996  ATS  SE AÑADEN LOS TOTALES DE CONTROL        PR01602
003100      *             DEL PASO DE TRANSFERENCIAS A LA LINEA        PR01602
003200      *             FINAL DEL INFORME.                           PR01602
003300      * 19/05/2001  JLM  EL PARAMETRO DE FECHA DE PROCESO        PR01822
003400      *             SE LEE AHORA DE PARMFILE EN LUGAR DE         PR01822
003500      *             TOMARSE DE LA FECHA DEL SISTEMA.             PR01822
003600      * 18/03/2005  MCS  CADA PASO QUE TOCA EL MAESTRO DE        PR01913
003700      *             TARJETAS (EMISION, BLOQUEO,                  PR01913
003800      *             TRANSFERENCIAS Y CADUCIDAD) DEJABA SU        PR01913
003900      *             VOLCADO EN CARDOUT PERO EL SIGUIENTE         PR01913
004000      *             PASO SEGUIA LEYENDO EL CARDFILE              PR01913
004100      *             ORIGINAL; SE AÑADE LA COPIA DE CARDOUT       PR01913
004200      *             A CARDFILE ENTRE PASOS (VER PARRAFO          PR01913
004300      *             COPIAR-CARDOUT-A-CARDFILE) PARA QUE LOS      PR01913
004400      *             CAMBIOS SE ENCADENEN Y EL LISTADO FINAL      PR01913
004500      *             REFLEJE EL MAESTRO TRAS TODO EL LOTE.        PR01913
004600      * 26/06/2006  PVN  SE AMPLIA LA DOCUMENTACION INTERNA      PR01923
004700      *             DEL PROGRAMA A PETICION DE LA REVISION       PR01923
004800      *             DE CALIDAD DE CODIGO DEL DEPARTAMENTO;       PR01923
004900      *             NO SE TOCA LA LOGICA DE NEGOCIO.             PR01923
005000      *****************************************************      PR00900
005100 
005200      * BANK1 ES EL PROGRAMA MAESTRO DEL LOTE NOCTURNO DE
005300      * TARJETAS. NO CONTIENE LOGICA DE NEGOCIO PROPIA MAS
005400      * ALLA DE LEER LA FECHA DE PROCESO Y ENCADENAR LOS
005500      * DISTINTOS PASOS, CADA UNO UN SUBPROGRAMA INDEPENDIENTE
005600      * (BANKn, PERIOD_BANK) AL QUE SE LE PASA LA FECHA DE
005700      * PROCESO Y DEL QUE SE RECOGEN LOS CONTADORES DE CONTROL
005800      * PARA LA LINEA FINAL DE TOTALES DEL INFORME.
005900 
006000       ENVIRONMENT DIVISION.
006100       CONFIGURATION SECTION.
006200       SPECIAL-NAMES.
006300           C01 IS TOP-OF-FORM
006400           CLASS CLASE-DIGITOS IS "0" THRU "9"
006500           UPSI-0 IS SW-TRAZA-ENCENDIDA.
006600 
006700       INPUT-OUTPUT SECTION.
006800       FILE-CONTROL.
006900      * PARAMETRO DE ARRANQUE: FECHA DE PROCESO DEL LOTE.
007000           SELECT PARMFILE ASSIGN TO "PARMFILE"
007100               ORGANIZATION IS LINE SEQUENTIAL
007200               FILE STATUS IS FS-PRM.
007300 
007400      * FICHERO DE IMPRESION DONDE BANK7 ESCRIBE EL LISTADO Y
007500      * BANK1 AÑADE LA LINEA FINAL DE TOTALES DE CONTROL.
007600           SELECT REPORT-FILE ASSIGN TO "REPORT"
007700               ORGANIZATION IS LINE SEQUENTIAL
007800               FILE STATUS IS FS-REP.
007900 
008000      * MAESTRO DE TARJETAS VIGENTE AL EMPEZAR CADA PASO (VER
008100      * PR01913: BANK1 LO REESCRIBE ENTRE PASOS A PARTIR DE
008200      * CARDOUT PARA QUE LOS PASOS SE ENCADENEN SOBRE EL MISMO
008300      * MAESTRO EN LUGAR DE LEER SIEMPRE EL ORIGINAL).
008400           SELECT CARDFILE ASSIGN TO "CARDFILE"
008500               ORGANIZATION IS LINE SEQUENTIAL
008600               FILE STATUS IS FS-CFV.
008700 
008800      * VOLCADO DE TARJETAS QUE DEJA CADA PASO QUE TOCA EL
008900      * MAESTRO (EMISION, BLOQUEO, TRANSFERENCIAS, CADUCIDAD).
009000           SELECT CARDOUT ASSIGN TO "CARDOUT"
009100               ORGANIZATION IS LINE SEQUENTIAL
009200               FILE STATUS IS FS-CDV.
009300 
009400       DATA DIVISION.
009500       FILE SECTION.
009600       FD  PARMFILE
009700           LABEL RECORD STANDARD.
009800       01  PARM-REG.
009900           05  PRM-FECHA-PROCESO       PIC 9(08).
010000           05  FILLER                  PIC X(22).
010100 
010200      * VISTA DE TRAZA DEL PARAMETRO DE ARRANQUE PARA EL LISTADO
010300      * DE DEPURACION QUE SE ACTIVA CON UPSI-0.
010400       01  PARM-REG-TRAZA REDEFINES PARM-REG.
010500           05  PRT-ANO                 PIC 9(04).
010600           05  PRT-MES                 PIC 9(02).
010700           05  PRT-DIA                 PIC 9(02).
010800           05  FILLER                  PIC X(22).
010900 
011000       FD  REPORT-FILE
011100           LABEL RECORD STANDARD.
011200       01  REPORT-LINE                 PIC X(80).
011300 
011400      * REGISTRO DEL MAESTRO DE TARJETAS TAL Y COMO LO VE CADA
011500      * PASO AL ABRIR CARDFILE EN SU PROPIA COPIA DEL PROGRAMA.
011600       FD  CARDFILE
011700           LABEL RECORD STANDARD.
011800       01  CFV-CARD-REG.
011900           05  CFV-CARD-ID             PIC 9(09).
012000           05  CFV-CARD-USER-ID        PIC 9(09).
012100           05  CFV-CARD-NUMBER         PIC X(16).
012200           05  CFV-CARD-EXPIRY         PIC 9(08).
012300           05  CFV-CARD-STATUS         PIC X(01).
012400           05  CFV-CARD-BALANCE        PIC S9(09)V99.
012500           05  FILLER                  PIC X(05).
012600 
012700      * VOLCADO DEL MAESTRO QUE DEJA EL PASO QUE ACABA DE
012800      * EJECUTAR; BANK1 LO LEE EN COPIAR-CARDOUT-A-CARDFILE PARA
012900      * TRASLADARLO A CARDFILE ANTES DEL SIGUIENTE PASO.
013000       FD  CARDOUT
013100           LABEL RECORD STANDARD.
013200       01  CDV-CARD-REG.
013300           05  CDV-CARD-ID             PIC 9(09).
013400           05  CDV-CARD-USER-ID        PIC 9(09).
013500           05  CDV-CARD-NUMBER         PIC X(16).
013600           05  CDV-CARD-EXPIRY         PIC 9(08).
013700           05  CDV-CARD-STATUS         PIC X(01).
013800           05  CDV-CARD-BALANCE        PIC S9(09)V99.
013900           05  FILLER                  PIC X(05).
014000 
014100       WORKING-STORAGE SECTION.
014200      * CODIGOS DE ESTADO DE LOS CUATRO FICHEROS QUE MANEJA
014300      * BANK1 DIRECTAMENTE (LOS SUBPROGRAMAS TIENEN LOS SUYOS).
014400       01  WS-FICHEROS-STATUS.
014500           05  FS-PRM                  PIC X(02).
014600           05  FS-REP                  PIC X(02).
014700           05  FS-CFV                  PIC X(02).
014800           05  FS-CDV                  PIC X(02).
014900           05  FILLER                  PIC X(04).
015000 
015100      * INDICADOR DE FIN DE VOLCADO PARA EL BUCLE DE COPIA DE
015200      * COPIAR-CARDOUT-A-CARDFILE.
015300       01  WS-INDICADORES-COPIA.
015400           05  WS-FIN-COPIA-CARDOUT    PIC 9(01) COMP VALUE 0.
015500               88  NO-HAY-MAS-COPIA        VALUE 1.
015600           05  FILLER                  PIC X(02).
015700 
015800      * FECHA DE PROCESO DEL LOTE, LEIDA UNA UNICA VEZ DE
015900      * PARMFILE Y PROPAGADA A TODOS LOS PASOS.
016000       01  WS-FECHA-PROCESO            PIC 9(08) VALUE 0.
016100 
016200      * DESGLOSE DE LA FECHA DE PROCESO PARA LA CABECERA DEL
016300      * INFORME Y PARA COMPROBACIONES AUXILIARES.
016400       01  WS-FECHA-PROCESO-DESGLOSE REDEFINES WS-FECHA-PROCESO.
016500           05  FPR-ANO                 PIC 9(04).
016600           05  FPR-MES                 PIC 9(02).
016700           05  FPR-DIA                 PIC 9(02).
016800 
016900      * CONTADOR DEL PASO EN CURSO, UNICAMENTE PARA LA TRAZA DE
017000      * SEGUIMIENTO QUE SE ACTIVA CON UPSI-0.
017100       01  WS-CONTROL-PASOS.
017200           05  WS-NUM-PASO             PIC 9(02) COMP VALUE 0.
017300           05  FILLER                  PIC X(02).
017400 
017500      * TOTALES DEVUELTOS POR CADA PASO DEL LOTE.
017600       01  WS-TOTALES-EMISION.
017700           05  TOT-CNT-EMITIDAS        PIC 9(07) VALUE 0.
017800           05  FILLER                  PIC X(04).
017900 
018000      * TOTALES DEL PASO DE TRANSFERENCIAS (BANK10): LEIDAS,
018100      * APLICADAS, RECHAZADAS E IMPORTE TOTAL MOVIDO.
018200       01  WS-TOTALES-TRANSFERENCIAS.
018300           05  TOT-TRF-LEIDAS          PIC 9(07) VALUE 0.
018400           05  TOT-TRF-APLICADAS       PIC 9(07) VALUE 0.
018500           05  TOT-TRF-RECHAZADAS      PIC 9(07) VALUE 0.
018600           05  TOT-TRF-IMPORTE         PIC S9(11)V99 VALUE 0.
018700           05  FILLER                  PIC X(04).
018800 
018900      * VISTA DE TRAZA DE LOS TOTALES DE TRANSFERENCIAS PARA EL
019000      * LISTADO DE DEPURACION QUE SE ACTIVA CON UPSI-0.
019100       01  WS-TOTALES-TRANSFER-R REDEFINES WS-TOTALES-TRANSFERENCIAS.
019200           05  TTR-CONTADORES          PIC X(21).
019300           05  TTR-IMPORTE             PIC X(13).
019400           05  FILLER                  PIC X(04).
019500 
019600      * TOTALES DEL BARRIDO DE CADUCIDAD (BANK9).
019700       01  WS-TOTALES-CADUCIDAD.
019800           05  TOT-EXP-EXAMINADAS      PIC 9(07) VALUE 0.
019900           05  TOT-EXP-CADUCADAS       PIC 9(07) VALUE 0.
020000           05  FILLER                  PIC X(04).
020100 
020200      * TOTALES DEL LISTADO FINAL (BANK7): NUMERO DE TARJETAS
020300      * LISTADAS Y SUMA DE SALDOS, PARA LA LINEA GRAND TOTAL.
020400       01  WS-TOTALES-LISTADO.
020500           05  TOT-LST-TARJETAS        PIC 9(07) VALUE 0.
020600           05  TOT-LST-SALDO           PIC S9(11)V99 VALUE 0.
020700           05  FILLER                  PIC X(04).
020800 
020900      * TOTALES DE LOS PASOS DE MANTENIMIENTO, ALTA Y CONSULTA;
021000      * NO APARECEN EN EL INFORME, SOLO SE RECOGEN POR SI EN EL
021100      * FUTURO SE AMPLIA LA LINEA DE TOTALES.
021200       01  WS-TOTALES-MANTENIMIENTO.
021300           05  TOT-MNT-CUENTAS         PIC 9(07) VALUE 0.
021400           05  TOT-MNT-CLIENTES        PIC 9(07) VALUE 0.
021500           05  TOT-MNT-ALTAS           PIC 9(07) VALUE 0.
021600           05  TOT-MNT-BLOQUEOS        PIC 9(07) VALUE 0.
021700           05  TOT-MNT-CONSULTAS       PIC 9(07) VALUE 0.
021800           05  FILLER                  PIC X(04).
021900 
022000      * LINEA FINAL DE TOTALES DE CONTROL DEL INFORME.
022100       01  WS-LINEA-TOTALES-1.
022200           05  FILLER                  PIC X(14) VALUE
022300               "GRAND TOTAL : ".
022400           05  LT1-TARJETAS            PIC Z(06)9.
022500           05  FILLER                  PIC X(08) VALUE " CARDS  ".
022600           05  LT1-SALDO               PIC -Z(09)9.99.
022700           05  FILLER                  PIC X(38) VALUE SPACES.
022800 
022900      * SEGUNDA LINEA DEL INFORME: RESUMEN DEL PASO DE
023000      * TRANSFERENCIAS.
023100       01  WS-LINEA-TOTALES-2.
023200           05  FILLER                  PIC X(14) VALUE
023300               "TRANSFERS   : ".
023400           05  LT2-LEIDAS              PIC Z(06)9.
023500           05  FILLER                  PIC X(05) VALUE " READ".
023600           05  FILLER                  PIC X(02) VALUE SPACES.
023700           05  LT2-APLICADAS           PIC Z(06)9.
023800           05  FILLER                  PIC X(08) VALUE " APPLIED".
023900           05  FILLER                  PIC X(02) VALUE SPACES.
024000           05  LT2-RECHAZADAS          PIC Z(06)9.
024100           05  FILLER                  PIC X(09) VALUE " REJECTED".
024200           05  FILLER                  PIC X(02) VALUE SPACES.
024300           05  LT2-IMPORTE             PIC -Z(09)9.99.
024400           05  FILLER                  PIC X(10) VALUE SPACES.
024500 
024600      * TERCERA LINEA DEL INFORME: RESUMEN DEL BARRIDO DE
024700      * CADUCIDAD.
024800       01  WS-LINEA-TOTALES-3.
024900           05  FILLER                  PIC X(14) VALUE
025000               "EXPIRE SWEEP: ".
025100           05  LT3-EXAMINADAS          PIC Z(06)9.
025200           05  FILLER                  PIC X(10) VALUE " EXAMINED ".
025300           05  LT3-CADUCADAS           PIC Z(06)9.
025400           05  FILLER                  PIC X(08) VALUE " EXPIRED".
025500           05  FILLER                  PIC X(31) VALUE SPACES.
025600 
025700       PROCEDURE DIVISION.
025800 
025900      * ORDEN FIJO DE LOS NUEVE PASOS DEL LOTE NOCTURNO. LOS
026000      * CUATRO PASOS QUE TOCAN EL MAESTRO DE TARJETAS LLAMAN A
026100      * COPIAR-CARDOUT-A-CARDFILE NADA MAS VOLVER DE SU CALL
026200      * (VER PR01913); LOS DEMAS NO LO NECESITAN PORQUE SOLO
026300      * LEEN EL MAESTRO O NO LO TOCAN EN ABSOLUTO.
026400       CONTROL-PROCESO-NOCTURNO.
026500           PERFORM LEER-PARAMETROS THRU LEER-PARAMETROS-EXIT.
026600           PERFORM PASO-EMISION THRU PASO-EMISION-EXIT.
026700           PERFORM PASO-ALTA-CLIENTES THRU PASO-ALTA-CLIENTES-EXIT.
026800           PERFORM PASO-MANTENIMIENTO-CUENTAS THRU
026900               PASO-MANTENIMIENTO-CUENTAS-EXIT.
027000           PERFORM PASO-MANTENIMIENTO-CLIENTES THRU
027100               PASO-MANTENIMIENTO-CLIENTES-EXIT.
027200           PERFORM PASO-BLOQUEO THRU PASO-BLOQUEO-EXIT.
027300           PERFORM PASO-CONSULTA-SALDO THRU PASO-CONSULTA-SALDO-EXIT.
027400           PERFORM PASO-TRANSFERENCIAS THRU
027500               PASO-TRANSFERENCIAS-EXIT.
027600           PERFORM PASO-CADUCIDAD THRU PASO-CADUCIDAD-EXIT.
027700           PERFORM PASO-LISTADO THRU PASO-LISTADO-EXIT.
027800           PERFORM TOTALES-PROCESO THRU TOTALES-PROCESO-EXIT.
027900           STOP RUN.
028000 
028100      * LEE EL UNICO REGISTRO DE PARMFILE CON LA FECHA DE
028200      * PROCESO DEL LOTE; SIN ELLA NO PUEDE ARRANCAR NINGUN
028300      * PASO, DE AHI QUE CUALQUIER FALLO ABORTE EL PROGRAMA.
028400       LEER-PARAMETROS.
028500           OPEN INPUT PARMFILE.
028600           IF FS-PRM NOT = "00"
028700               DISPLAY "BANK1 - NO SE ENCUENTRA PARMFILE"
028800               STOP RUN
028900           END-IF.
029000           READ PARMFILE
029100               AT END
029200                   DISPLAY "BANK1 - PARMFILE VACIO"
029300                   STOP RUN
029400           END-READ.
029500           MOVE PRM-FECHA-PROCESO TO WS-FECHA-PROCESO.
029600           CLOSE PARMFILE.
029700       LEER-PARAMETROS-EXIT.
029800           EXIT.
029900 
030000      * PASO 1: EMISION DE TARJETAS NUEVAS (ISSUEFILE).
030100       PASO-EMISION.
030200           MOVE 01 TO WS-NUM-PASO.
030300           IF SW-TRAZA-ENCENDIDA
030400               DISPLAY "BANK1 - INICIA PASO " WS-NUM-PASO
030500           END-IF.
030600           CALL "BANK6" USING WS-FECHA-PROCESO TOT-CNT-EMITIDAS.
030700           PERFORM COPIAR-CARDOUT-A-CARDFILE THRU
030800               COPIAR-CARDOUT-A-CARDFILE-EXIT.
030900       PASO-EMISION-EXIT.
031000           EXIT.
031100 
031200      * PASO 2: ALTA DE CLIENTES NUEVOS (REGFILE).
031300       PASO-ALTA-CLIENTES.
031400           MOVE 02 TO WS-NUM-PASO.
031500           IF SW-TRAZA-ENCENDIDA
031600               DISPLAY "BANK1 - INICIA PASO " WS-NUM-PASO
031700           END-IF.
031800           CALL "PERIOD_BANK" USING WS-FECHA-PROCESO
031900               TOT-MNT-ALTAS.
032000       PASO-ALTA-CLIENTES-EXIT.
032100           EXIT.
032200 
032300      * PASO 3: MANTENIMIENTO DE CUENTAS (ACCTMREQ).
032400       PASO-MANTENIMIENTO-CUENTAS.
032500           MOVE 03 TO WS-NUM-PASO.
032600           IF SW-TRAZA-ENCENDIDA
032700               DISPLAY "BANK1 - INICIA PASO " WS-NUM-PASO
032800           END-IF.
032900           CALL "BANK4" USING WS-FECHA-PROCESO TOT-MNT-CUENTAS.
033000       PASO-MANTENIMIENTO-CUENTAS-EXIT.
033100           EXIT.
033200 
033300      * PASO 4: MANTENIMIENTO DE CLIENTES (USERMREQ).
033400       PASO-MANTENIMIENTO-CLIENTES.
033500           MOVE 04 TO WS-NUM-PASO.
033600           IF SW-TRAZA-ENCENDIDA
033700               DISPLAY "BANK1 - INICIA PASO " WS-NUM-PASO
033800           END-IF.
033900           CALL "BANK5" USING WS-FECHA-PROCESO TOT-MNT-CLIENTES.
034000       PASO-MANTENIMIENTO-CLIENTES-EXIT.
034100           EXIT.
034200 
034300      * PASO 5: BLOQUEO DE TARJETAS (BLOCKFILE).
034400       PASO-BLOQUEO.
034500           MOVE 05 TO WS-NUM-PASO.
034600           IF SW-TRAZA-ENCENDIDA
034700               DISPLAY "BANK1 - INICIA PASO " WS-NUM-PASO
034800           END-IF.
034900           CALL "BANK8" USING WS-FECHA-PROCESO TOT-MNT-BLOQUEOS.
035000           PERFORM COPIAR-CARDOUT-A-CARDFILE THRU
035100               COPIAR-CARDOUT-A-CARDFILE-EXIT.
035200       PASO-BLOQUEO-EXIT.
035300           EXIT.
035400 
035500      * PASO 6: CONSULTA DE SALDO (BALANCEFILE).
035600       PASO-CONSULTA-SALDO.
035700           MOVE 06 TO WS-NUM-PASO.
035800           IF SW-TRAZA-ENCENDIDA
035900               DISPLAY "BANK1 - INICIA PASO " WS-NUM-PASO
036000           END-IF.
036100           CALL "BANK2" USING WS-FECHA-PROCESO TOT-MNT-CONSULTAS.
036200       PASO-CONSULTA-SALDO-EXIT.
036300           EXIT.
036400 
036500      * PASO 7: TRANSFERENCIAS ENTRE TARJETAS (TRANSFILE).
036600       PASO-TRANSFERENCIAS.
036700           MOVE 07 TO WS-NUM-PASO.
036800           IF SW-TRAZA-ENCENDIDA
036900               DISPLAY "BANK1 - INICIA PASO " WS-NUM-PASO
037000           END-IF.
037100           CALL "BANK10" USING WS-FECHA-PROCESO
037200               TOT-TRF-LEIDAS TOT-TRF-APLICADAS TOT-TRF-RECHAZADAS
037300               TOT-TRF-IMPORTE.
037400           PERFORM COPIAR-CARDOUT-A-CARDFILE THRU
037500               COPIAR-CARDOUT-A-CARDFILE-EXIT.
037600       PASO-TRANSFERENCIAS-EXIT.
037700           EXIT.
037800 
037900      * PASO 8: BARRIDO DE CADUCIDAD DEL MAESTRO DE TARJETAS.
038000       PASO-CADUCIDAD.
038100           MOVE 08 TO WS-NUM-PASO.
038200           IF SW-TRAZA-ENCENDIDA
038300               DISPLAY "BANK1 - INICIA PASO " WS-NUM-PASO
038400           END-IF.
038500           CALL "BANK9" USING WS-FECHA-PROCESO TOT-EXP-EXAMINADAS
038600               TOT-EXP-CADUCADAS.
038700           PERFORM COPIAR-CARDOUT-A-CARDFILE THRU
038800               COPIAR-CARDOUT-A-CARDFILE-EXIT.
038900       PASO-CADUCIDAD-EXIT.
039000           EXIT.
039100 
039200      * PASO 9: LISTADO FINAL DE TARJETAS CON RUPTURA POR
039300      * CLIENTE. BANK7 DEJA ABIERTO EL FICHERO REPORT CON LA
039400      * CABECERA Y EL DETALLE; BANK1 LO REABRE A CONTINUACION
039500      * PARA AÑADIR LA LINEA DE TOTALES.
039600       PASO-LISTADO.
039700           MOVE 09 TO WS-NUM-PASO.
039800           IF SW-TRAZA-ENCENDIDA
039900               DISPLAY "BANK1 - INICIA PASO " WS-NUM-PASO
040000           END-IF.
040100           CALL "BANK7" USING WS-FECHA-PROCESO TOT-LST-TARJETAS
040200               TOT-LST-SALDO.
040300       PASO-LISTADO-EXIT.
040400           EXIT.
040500 
040600      * TRASLADA EL VOLCADO QUE ACABA DE DEJAR UN PASO (CARDOUT)
040700      * AL MAESTRO DE TRABAJO (CARDFILE) PARA QUE EL SIGUIENTE
040800      * PASO LO LEA CON LAS ALTAS/BAJAS/CAMBIOS YA APLICADOS.
040900      * SIN ESTA COPIA CADA PASO RELEERIA LA TARJETA ORIGINAL Y
041000      * LOS EFECTOS DE LOS PASOS ANTERIORES SE PERDERIAN (PR01913).
041100       COPIAR-CARDOUT-A-CARDFILE.
041200           MOVE 0 TO WS-FIN-COPIA-CARDOUT.
041300           OPEN INPUT CARDOUT.
041400           IF FS-CDV NOT = "00"
041500               DISPLAY "BANK1 - ERROR DE APERTURA DE CARDOUT"
041600               GO TO COPIAR-CARDOUT-A-CARDFILE-EXIT
041700           END-IF.
041800           OPEN OUTPUT CARDFILE.
041900           IF FS-CFV NOT = "00"
042000               DISPLAY "BANK1 - ERROR DE APERTURA DE CARDFILE"
042100               CLOSE CARDOUT
042200               GO TO COPIAR-CARDOUT-A-CARDFILE-EXIT
042300           END-IF.
042400       COPIAR-CARDOUT-BUCLE.
042500           READ CARDOUT
042600               AT END SET NO-HAY-MAS-COPIA TO TRUE
042700               GO TO COPIAR-CARDOUT-FIN.
042800           MOVE CDV-CARD-ID       TO CFV-CARD-ID.
042900           MOVE CDV-CARD-USER-ID  TO CFV-CARD-USER-ID.
043000           MOVE CDV-CARD-NUMBER   TO CFV-CARD-NUMBER.
043100           MOVE CDV-CARD-EXPIRY   TO CFV-CARD-EXPIRY.
043200           MOVE CDV-CARD-STATUS   TO CFV-CARD-STATUS.
043300           MOVE CDV-CARD-BALANCE  TO CFV-CARD-BALANCE.
043400           WRITE CFV-CARD-REG.
043500           GO TO COPIAR-CARDOUT-BUCLE.
043600       COPIAR-CARDOUT-FIN.
043700           CLOSE CARDOUT CARDFILE.
043800       COPIAR-CARDOUT-A-CARDFILE-EXIT.
043900           EXIT.
044000 
044100      * REABRE REPORT-FILE EN MODO EXTEND (A CONTINUACION DEL
044200      * DETALLE QUE HA DEJADO BANK7) Y AÑADE LAS TRES LINEAS DE
044300      * TOTALES DE CONTROL CON QUE TERMINA EL INFORME.
044400       TOTALES-PROCESO.
044500           OPEN EXTEND REPORT-FILE.
044600           IF FS-REP NOT = "00"
044700               GO TO TOTALES-PROCESO-EXIT
044800           END-IF.
044900           MOVE TOT-LST-TARJETAS   TO LT1-TARJETAS.
045000           MOVE TOT-LST-SALDO      TO LT1-SALDO.
045100           WRITE REPORT-LINE FROM WS-LINEA-TOTALES-1
045200               AFTER ADVANCING 2 LINES.
045300           MOVE TOT-TRF-LEIDAS     TO LT2-LEIDAS.
045400           MOVE TOT-TRF-APLICADAS  TO LT2-APLICADAS.
045500           MOVE TOT-TRF-RECHAZADAS TO LT2-RECHAZADAS.
045600           MOVE TOT-TRF-IMPORTE    TO LT2-IMPORTE.
045700           WRITE REPORT-LINE FROM WS-LINEA-TOTALES-2
045800               AFTER ADVANCING 1 LINE.
045900           MOVE TOT-EXP-EXAMINADAS TO LT3-EXAMINADAS.
046000           MOVE TOT-EXP-CADUCADAS  TO LT3-CADUCADAS.
046100           WRITE REPORT-LINE FROM WS-LINEA-TOTALES-3
046200               AFTER ADVANCING 1 LINE.
046300           CLOSE REPORT-FILE.
046400       TOTALES-PROCESO-EXIT.
046500           EXIT.
