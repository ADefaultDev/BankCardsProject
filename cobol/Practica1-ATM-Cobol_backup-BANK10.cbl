000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK10.
000300       AUTHOR. R. FERRER GIL.
000400       INSTALLATION. UNIZARBANK - DEPARTAMENTO DE PROCESO DE DATOS.
000500       DATE-WRITTEN. 22/01/1989.
000600       DATE-COMPILED.
000700       SECURITY. USO RESTRINGIDO - SOLO PERSONAL AUTORIZADO DEL
000800           DEPARTAMENTO.
000900      *****************************************************      PR01120
001000      * HISTORIAL DE MODIFICACIONES DEL PROGRAMA BANK10.         PR01120
001100      * PROCESO NOCTURNO DE TRANSFERENCIAS ENTRE TARJETAS.       PR01120
001200      *****************************************************      PR01120
001300      * 22/01/1989  RFG  VERSION INICIAL. LEE TRANSFILE Y        PR01120
001400      *             APLICA LAS TRANSFERENCIAS PENDIENTES         PR01120
001500      *             CONTRA EL MAESTRO DE TARJETAS.               PR01120
001600      * 09/06/1989  RFG  SE AÑADE LA TABLA EN MEMORIA PARA       PR01133
001700      *             BUSQUEDA BINARIA DE TARJETAS; EVITA EL       PR01133
001800      *             ACCESO REPETIDO AL FICHERO MAESTRO.          PR01133
001900      * 14/03/1991  JLM  SE REORDENAN LAS REGLAS DE VALIDA-      PR01298
002000      *             CION SEGUN EL ORDEN EXIGIDO POR AUDITO-      PR01298
002100      *             RIA: IMPORTE, EXISTENCIA, TITULARIDAD,       PR01298
002200      *             ESTADO Y FONDOS.                             PR01298
002300      * 02/11/1993  MCS  CORRECCION: EL SALDO ACTUALIZADO        PR01455
002400      *             DEBE QUEDAR VISIBLE PARA LAS SOLICITU-       PR01455
002500      *             DES SIGUIENTES DEL MISMO PROCESO.            PR01455
002600      * 30/09/1996  ATS  SE AÑADEN LOS TOTALES DE CONTROL        PR01602
002700      *             (LEIDAS/APLICADAS/RECHAZADAS/IMPORTE)        PR01602
002800      *             QUE DEVUELVE AL PROGRAMA BANK1.              PR01602
002900      * 11/12/1998  PVN  AMPLIACION DE FECHAS A CUATRO           PR01740
003000      *             DIGITOS DE AÑO (EFECTO 2000) EN TODOS        PR01740
003100      *             LOS CAMPOS DE FECHA DEL PROGRAMA.            PR01740
003200      * 19/05/2001  JLM  SE ELIMINA EL REENVIO MENSUAL DE        PR01822
003300      *             TRANSFERENCIAS PERIODICAS; EL FICHERO        PR01822
003400      *             DE SOLICITUDES PASA A SER SOLO LECTURA.      PR01822
003500      * 26/06/2006  MCS  SE AMPLIA LA DOCUMENTACION INTERNA      PR01924
003600      *             DEL PROGRAMA A PETICION DE LA REVISION       PR01924
003700      *             DE CALIDAD DE CODIGO DEL DEPARTAMENTO;       PR01924
003800      *             NO SE TOCA LA LOGICA DE NEGOCIO.             PR01924
003900      *****************************************************      PR01120
004000 
004100      * BANK10 ES EL PASO DE TRANSFERENCIAS DEL LOTE NOCTURNO.
004200      * POR CADA SOLICITUD DE TRANSFILE VALIDA LAS CINCO
004300      * CONDICIONES QUE EXIGE AUDITORIA, EN ORDEN FIJO, Y SI
004400      * TODAS SE CUMPLEN MUEVE EL IMPORTE DE LA TARJETA ORIGEN
004500      * A LA TARJETA DESTINO. TODO EL MAESTRO SE CARGA EN
004600      * TABLA PARA QUE LOS SALDOS ACTUALIZADOS POR UNA
004700      * TRANSFERENCIA SEAN VISIBLES PARA LAS SIGUIENTES
004800      * SOLICITUDES DEL MISMO PROCESO (VER PR01455).
004900 
005000       ENVIRONMENT DIVISION.
005100       CONFIGURATION SECTION.
005200       SPECIAL-NAMES.
005300           C01 IS TOP-OF-FORM
005400           CLASS CLASE-DIGITOS IS "0" THRU "9"
005500           UPSI-0 IS SW-TRAZA-ENCENDIDA.
005600 
005700       INPUT-OUTPUT SECTION.
005800       FILE-CONTROL.
005900      * FICHERO DE SOLICITUDES DE TRANSFERENCIA DEL DIA.
006000           SELECT TRANSFILE ASSIGN TO "TRANSFILE"
006100               ORGANIZATION IS LINE SEQUENTIAL
006200               FILE STATUS IS FS-TRQ.
006300 
006400      * FICHERO DE RESULTADOS, UNO POR SOLICITUD LEIDA.
006500           SELECT RESULTFILE ASSIGN TO "RESULTFILE"
006600               ORGANIZATION IS LINE SEQUENTIAL
006700               FILE STATUS IS FS-TRS.
006800 
006900      * MAESTRO DE TARJETAS DE ENTRADA, ORDENADO POR CARD-ID.
007000           SELECT CARDFILE ASSIGN TO "CARDFILE"
007100               ORGANIZATION IS LINE SEQUENTIAL
007200               FILE STATUS IS FS-CIN.
007300 
007400      * MAESTRO DE TARJETAS ACTUALIZADO DE SALIDA.
007500           SELECT CARDOUT ASSIGN TO "CARDOUT"
007600               ORGANIZATION IS LINE SEQUENTIAL
007700               FILE STATUS IS FS-COU.
007800 
007900       DATA DIVISION.
008000       FILE SECTION.
008100       FD  TRANSFILE
008200           LABEL RECORD STANDARD.
008300       01  TRANSFER-REQ-REG.
008400           05  TRQ-USER-ID             PIC 9(09).
008500           05  TRQ-FROM-CARD           PIC 9(09).
008600           05  TRQ-TO-CARD             PIC 9(09).
008700           05  TRQ-AMOUNT              PIC S9(09)V99.
008800           05  FILLER                  PIC X(10).
008900 
009000      * VISTA DE TRAZA DE LA SOLICITUD PARA EL LISTADO DE
009100      * DEPURACION QUE SE ACTIVA CON UPSI-0.
009200       01  TRANSFER-REQ-CLAVE REDEFINES TRANSFER-REQ-REG.
009300           05  TRC-CLAVE-COMPUESTA     PIC 9(27).
009400           05  FILLER                  PIC X(21).
009500 
009600       FD  RESULTFILE
009700           LABEL RECORD STANDARD.
009800       01  TRANSFER-RES-REG.
009900           05  TRS-FROM-CARD           PIC 9(09).
010000           05  TRS-TO-CARD             PIC 9(09).
010100           05  TRS-AMOUNT              PIC S9(09)V99.
010200           05  TRS-STATUS              PIC X(12).
010300               88  TRS-ES-EXITO            VALUE "SUCCESS".
010400           05  FILLER                  PIC X(08).
010500 
010600       FD  CARDFILE
010700           LABEL RECORD STANDARD.
010800       01  CARD-REG-IN.
010900           05  CIN-CARD-ID             PIC 9(09).
011000           05  CIN-CARD-USER-ID        PIC 9(09).
011100           05  CIN-CARD-NUMBER         PIC X(16).
011200           05  CIN-CARD-EXPIRY         PIC 9(08).
011300           05  CIN-CARD-STATUS         PIC X(01).
011400           05  CIN-CARD-BALANCE        PIC S9(09)V99.
011500           05  FILLER                  PIC X(05).
011600 
011700       FD  CARDOUT
011800           LABEL RECORD STANDARD.
011900       01  CARD-REG-OUT.
012000           05  COU-CARD-ID             PIC 9(09).
012100           05  COU-CARD-USER-ID        PIC 9(09).
012200           05  COU-CARD-NUMBER         PIC X(16).
012300           05  COU-CARD-EXPIRY         PIC 9(08).
012400           05  COU-CARD-STATUS         PIC X(01).
012500           05  COU-CARD-BALANCE        PIC S9(09)V99.
012600           05  FILLER                  PIC X(05).
012700 
012800       WORKING-STORAGE SECTION.
012900      * CODIGOS DE ESTADO DE LOS CUATRO FICHEROS DEL PASO.
013000       01  WS-FICHEROS-STATUS.
013100           05  FS-TRQ                  PIC X(02).
013200           05  FS-TRS                  PIC X(02).
013300           05  FS-CIN                  PIC X(02).
013400           05  FS-COU                  PIC X(02).
013500           05  FILLER                  PIC X(04).
013600 
013700      * INDICADORES DE FIN DE LOS DOS FICHEROS LEIDOS
013800      * SECUENCIALMENTE.
013900       01  WS-INDICADORES-FIN.
014000           05  WS-FIN-TRANSFILE        PIC 9(01) COMP VALUE 0.
014100               88  NO-HAY-MAS-SOLICITUDES  VALUE 1.
014200           05  WS-FIN-CARDFILE         PIC 9(01) COMP VALUE 0.
014300               88  NO-HAY-MAS-TARJETAS     VALUE 1.
014400           05  FILLER                  PIC X(02).
014500 
014600      * TABLA EN MEMORIA DEL MAESTRO DE TARJETAS, ORDENADA POR
014700      * CARD-ID, PARA SUSTITUIR EL ACCESO POR CLAVE MEDIANTE
014800      * BUSQUEDA BINARIA (EL MAESTRO ES SECUENCIAL).
014900       01  TABLA-TARJETAS.
015000           05  TAB-TARJETA OCCURS 09999 TIMES.
015100               10  TAB-CARD-ID         PIC 9(09).
015200               10  TAB-CARD-USER-ID    PIC 9(09).
015300               10  TAB-CARD-NUMBER     PIC X(16).
015400               10  TAB-CARD-NUMBER-R REDEFINES
015500                       TAB-CARD-NUMBER.
015600                   15  TNR-BIN         PIC X(06).
015700                   15  TNR-SERIE       PIC X(09).
015800                   15  TNR-DIGITO      PIC X(01).
015900               10  TAB-CARD-EXPIRY     PIC 9(08).
016000               10  TAB-CARD-STATUS     PIC X(01).
016100               10  TAB-CARD-BALANCE    PIC S9(09)V99.
016200               10  FILLER              PIC X(02).
016300 
016400      * PUNTEROS DE LA BUSQUEDA BINARIA E INDICES DE LA TARJETA
016500      * ORIGEN Y DESTINO DE LA SOLICITUD EN CURSO.
016600       01  WS-CONTADORES-TABLA.
016700           05  NUM-TARJETAS-TAB        PIC 9(05) COMP VALUE 0.
016800           05  TAB-IX                  PIC 9(05) COMP VALUE 0.
016900           05  TAB-BAJA                PIC 9(05) COMP VALUE 0.
017000           05  TAB-ALTA                PIC 9(05) COMP VALUE 0.
017100           05  TAB-MEDIO               PIC 9(05) COMP VALUE 0.
017200           05  IX-ORIGEN               PIC 9(05) COMP VALUE 0.
017300           05  IX-DESTINO              PIC 9(05) COMP VALUE 0.
017400           05  FILLER                  PIC X(04).
017500 
017600      * RESULTADO DE LA VALIDACION DE LA SOLICITUD EN CURSO:
017700      * CODIGO DE RECHAZO (SI LO HAY), INDICADOR DE VALIDEZ Y
017800      * CLAVE QUE SE LE PASA A BUSCAR-TARJETA.
017900       01  WS-SOLICITUD-ACTUAL.
018000           05  WS-CODIGO-RECHAZO       PIC X(12).
018100           05  WS-SOLICITUD-VALIDA     PIC 9(01) COMP.
018200               88  SOLICITUD-ES-VALIDA     VALUE 1.
018300           05  CLAVE-BUSCADA           PIC 9(09).
018400           05  FILLER                  PIC X(04).
018500 
018600      * CONTADORES Y TOTAL DE IMPORTE DEVUELTOS A BANK1 PARA
018700      * LA LINEA DE TOTALES DE CONTROL DEL INFORME.
018800       01  WS-TOTALES-PROCESO.
018900           05  CNT-LEIDAS              PIC 9(07) COMP VALUE 0.
019000           05  CNT-APLICADAS           PIC 9(07) COMP VALUE 0.
019100           05  CNT-RECHAZADAS          PIC 9(07) COMP VALUE 0.
019200           05  TOT-IMPORTE-MOVIDO      PIC S9(11)V99 VALUE 0.
019300           05  FILLER                  PIC X(02).
019400 
019500      * VISTA DE TRAZA DEL IMPORTE TOTAL MOVIDO PARA EL LISTADO
019600      * DE DEPURACION QUE SE ACTIVA CON UPSI-0.
019700       01  WS-TOTALES-MOSTRAR REDEFINES WS-TOTALES-PROCESO.
019800           05  FILLER                  PIC X(21).
019900           05  WS-IMPORTE-EDITADO      PIC X(14).
020000           05  FILLER                  PIC X(01).
020100 
020200      * FECHA DE PROCESO Y CONTADORES DE SALIDA HACIA BANK1.
020300       LINKAGE SECTION.
020400       01  LK-FECHA-PROCESO            PIC 9(08).
020500       01  LK-CNT-LEIDAS               PIC 9(07).
020600       01  LK-CNT-APLICADAS            PIC 9(07).
020700       01  LK-CNT-RECHAZADAS           PIC 9(07).
020800       01  LK-TOT-IMPORTE              PIC S9(11)V99.
020900 
021000       PROCEDURE DIVISION USING LK-FECHA-PROCESO
021100               LK-CNT-LEIDAS LK-CNT-APLICADAS LK-CNT-RECHAZADAS
021200               LK-TOT-IMPORTE.
021300 
021400      * SECUENCIA DEL PASO: ABRIR, CARGAR EL MAESTRO EN TABLA,
021500      * RESOLVER CADA SOLICITUD, VOLCAR LA TABLA ACTUALIZADA A
021600      * CARDOUT Y DEVOLVER LOS TOTALES.
021700       CONTROL-TRANSFERENCIAS.
021800           PERFORM ABRIR-FICHEROS THRU ABRIR-FICHEROS-EXIT.
021900           PERFORM CARGAR-TABLA-TARJETAS THRU
022000               CARGAR-TABLA-TARJETAS-EXIT.
022100           PERFORM PROCESAR-SOLICITUDES THRU
022200               PROCESAR-SOLICITUDES-EXIT.
022300           PERFORM VOLCAR-TABLA-A-CARDOUT THRU
022400               VOLCAR-TABLA-A-CARDOUT-EXIT.
022500           PERFORM CERRAR-FICHEROS THRU CERRAR-FICHEROS-EXIT.
022600           MOVE CNT-LEIDAS     TO LK-CNT-LEIDAS.
022700           MOVE CNT-APLICADAS  TO LK-CNT-APLICADAS.
022800           MOVE CNT-RECHAZADAS TO LK-CNT-RECHAZADAS.
022900           MOVE TOT-IMPORTE-MOVIDO TO LK-TOT-IMPORTE.
023000           GOBACK.
023100 
023200      * ABRE LOS CUATRO FICHEROS DEL PASO; CUALQUIER FALLO DE
023300      * APERTURA ABORTA EL PASO COMPLETO.
023400       ABRIR-FICHEROS.
023500           OPEN INPUT TRANSFILE.
023600           IF FS-TRQ NOT = "00"
023700               GO TO ABRIR-FICHEROS-ERROR.
023800           OPEN OUTPUT RESULTFILE.
023900           IF FS-TRS NOT = "00"
024000               GO TO ABRIR-FICHEROS-ERROR.
024100           OPEN INPUT CARDFILE.
024200           IF FS-CIN NOT = "00"
024300               GO TO ABRIR-FICHEROS-ERROR.
024400           OPEN OUTPUT CARDOUT.
024500           IF FS-COU NOT = "00"
024600               GO TO ABRIR-FICHEROS-ERROR.
024700           GO TO ABRIR-FICHEROS-EXIT.
024800       ABRIR-FICHEROS-ERROR.
024900           DISPLAY "BANK10 - ERROR DE APERTURA DE FICHEROS".
025000           GOBACK.
025100       ABRIR-FICHEROS-EXIT.
025200           EXIT.
025300 
025400      * CARGA SECUENCIAL DEL MAESTRO (YA VIENE ORDENADO POR
025500      * CARD-ID) EN LA TABLA EN MEMORIA QUE SE BUSCA EN BINARIO.
025600       CARGAR-TABLA-TARJETAS.
025700           MOVE 0 TO NUM-TARJETAS-TAB.
025800       CARGAR-TABLA-LECTURA.
025900           READ CARDFILE
026000               AT END SET NO-HAY-MAS-TARJETAS TO TRUE
026100               GO TO CARGAR-TABLA-TARJETAS-EXIT.
026200           ADD 1 TO NUM-TARJETAS-TAB.
026300           MOVE CIN-CARD-ID      TO TAB-CARD-ID (NUM-TARJETAS-TAB).
026400           MOVE CIN-CARD-USER-ID TO
026500               TAB-CARD-USER-ID (NUM-TARJETAS-TAB).
026600           MOVE CIN-CARD-NUMBER  TO
026700               TAB-CARD-NUMBER (NUM-TARJETAS-TAB).
026800           MOVE CIN-CARD-EXPIRY  TO
026900               TAB-CARD-EXPIRY (NUM-TARJETAS-TAB).
027000           MOVE CIN-CARD-STATUS  TO
027100               TAB-CARD-STATUS (NUM-TARJETAS-TAB).
027200           MOVE CIN-CARD-BALANCE TO
027300               TAB-CARD-BALANCE (NUM-TARJETAS-TAB).
027400           GO TO CARGAR-TABLA-LECTURA.
027500       CARGAR-TABLA-TARJETAS-EXIT.
027600           EXIT.
027700 
027800      * RECORRE TRANSFILE SOLICITUD A SOLICITUD, VALIDANDOLA Y
027900      * APLICANDOLA SI PROCEDE, Y ESCRIBE SIEMPRE UNA RESPUESTA
028000      * EN RESULTFILE, SEA CUAL SEA EL RESULTADO.
028100       PROCESAR-SOLICITUDES.
028200           MOVE 0 TO WS-FIN-TRANSFILE.
028300      * LECTURA SECUENCIAL HASTA FIN DE FICHERO.
028400       LEER-SOLICITUD.
028500           READ TRANSFILE
028600               AT END SET NO-HAY-MAS-SOLICITUDES TO TRUE
028700               GO TO PROCESAR-SOLICITUDES-EXIT.
028800           ADD 1 TO CNT-LEIDAS.
028900           MOVE SPACES TO WS-CODIGO-RECHAZO.
029000           MOVE 1 TO WS-SOLICITUD-VALIDA.
029100           PERFORM VALIDAR-TRANSFERENCIA THRU
029200               VALIDAR-TRANSFERENCIA-EXIT.
029300           IF SOLICITUD-ES-VALIDA
029400               PERFORM APLICAR-TRANSFERENCIA THRU
029500                   APLICAR-TRANSFERENCIA-EXIT
029600               MOVE "SUCCESS" TO TRS-STATUS
029700               ADD 1 TO CNT-APLICADAS
029800               ADD TRQ-AMOUNT TO TOT-IMPORTE-MOVIDO
029900           ELSE
030000               MOVE WS-CODIGO-RECHAZO TO TRS-STATUS
030100               ADD 1 TO CNT-RECHAZADAS
030200           END-IF.
030300           MOVE TRQ-FROM-CARD TO TRS-FROM-CARD.
030400           MOVE TRQ-TO-CARD   TO TRS-TO-CARD.
030500           MOVE TRQ-AMOUNT    TO TRS-AMOUNT.
030600           WRITE TRANSFER-RES-REG.
030700           GO TO LEER-SOLICITUD.
030800       PROCESAR-SOLICITUDES-EXIT.
030900           EXIT.
031000 
031100      * REGLAS DE VALIDACION, EN EL ORDEN EXACTO EXIGIDO: GANA
031200      * LA PRIMERA QUE FALLE. CUANDO TERMINA CON LA SOLICITUD
031300      * VALIDA, IX-ORIGEN E IX-DESTINO QUEDAN POSICIONADOS.
031400       VALIDAR-TRANSFERENCIA.
031500           IF TRQ-AMOUNT NOT > 0
031600               MOVE "INVALID-AMT" TO WS-CODIGO-RECHAZO
031700               MOVE 0 TO WS-SOLICITUD-VALIDA
031800               GO TO VALIDAR-TRANSFERENCIA-EXIT
031900           END-IF.
032000 
032100           MOVE TRQ-FROM-CARD TO CLAVE-BUSCADA.
032200           PERFORM BUSCAR-TARJETA THRU BUSCAR-TARJETA-EXIT.
032300           MOVE TAB-IX TO IX-ORIGEN.
032400           IF IX-ORIGEN = 0
032500               MOVE "NO-CARD" TO WS-CODIGO-RECHAZO
032600               MOVE 0 TO WS-SOLICITUD-VALIDA
032700               GO TO VALIDAR-TRANSFERENCIA-EXIT
032800           END-IF.
032900 
033000           MOVE TRQ-TO-CARD TO CLAVE-BUSCADA.
033100           PERFORM BUSCAR-TARJETA THRU BUSCAR-TARJETA-EXIT.
033200           MOVE TAB-IX TO IX-DESTINO.
033300           IF IX-DESTINO = 0
033400               MOVE "NO-CARD" TO WS-CODIGO-RECHAZO
033500               MOVE 0 TO WS-SOLICITUD-VALIDA
033600               GO TO VALIDAR-TRANSFERENCIA-EXIT
033700           END-IF.
033800 
033900           IF TAB-CARD-USER-ID (IX-ORIGEN) NOT = TRQ-USER-ID
034000               OR TAB-CARD-USER-ID (IX-DESTINO) NOT = TRQ-USER-ID
034100               MOVE "NOT-OWNER" TO WS-CODIGO-RECHAZO
034200               MOVE 0 TO WS-SOLICITUD-VALIDA
034300               GO TO VALIDAR-TRANSFERENCIA-EXIT
034400           END-IF.
034500 
034600           IF TAB-CARD-STATUS (IX-ORIGEN) NOT = "A"
034700               OR TAB-CARD-STATUS (IX-DESTINO) NOT = "A"
034800               MOVE "INACTIVE" TO WS-CODIGO-RECHAZO
034900               MOVE 0 TO WS-SOLICITUD-VALIDA
035000               GO TO VALIDAR-TRANSFERENCIA-EXIT
035100           END-IF.
035200 
035300           IF TAB-CARD-BALANCE (IX-ORIGEN) < TRQ-AMOUNT
035400               MOVE "NO-FUNDS" TO WS-CODIGO-RECHAZO
035500               MOVE 0 TO WS-SOLICITUD-VALIDA
035600               GO TO VALIDAR-TRANSFERENCIA-EXIT
035700           END-IF.
035800           MOVE 1 TO WS-SOLICITUD-VALIDA.
035900       VALIDAR-TRANSFERENCIA-EXIT.
036000           EXIT.
036100 
036200      * BUSQUEDA BINARIA CLASICA SOBRE LA TABLA ORDENADA POR
036300      * CARD-ID. DEVUELVE 0 CUANDO NO SE ENCUENTRA LA CLAVE.
036400       BUSCAR-TARJETA.
036500           MOVE 1 TO TAB-BAJA.
036600           MOVE NUM-TARJETAS-TAB TO TAB-ALTA.
036700           MOVE 0 TO TAB-IX.
036800       BUSCAR-TARJETA-BUCLE.
036900           IF TAB-BAJA > TAB-ALTA
037000               GO TO BUSCAR-TARJETA-EXIT
037100           END-IF.
037200           COMPUTE TAB-MEDIO = (TAB-BAJA + TAB-ALTA) / 2.
037300           IF TAB-CARD-ID (TAB-MEDIO) = CLAVE-BUSCADA
037400               MOVE TAB-MEDIO TO TAB-IX
037500               GO TO BUSCAR-TARJETA-EXIT
037600           END-IF.
037700           IF TAB-CARD-ID (TAB-MEDIO) < CLAVE-BUSCADA
037800               COMPUTE TAB-BAJA = TAB-MEDIO + 1
037900           ELSE
038000               COMPUTE TAB-ALTA = TAB-MEDIO - 1
038100           END-IF.
038200           GO TO BUSCAR-TARJETA-BUCLE.
038300       BUSCAR-TARJETA-EXIT.
038400           EXIT.
038500 
038600      * MUEVE EL IMPORTE DE LA SOLICITUD ENTRE LAS DOS TARJETAS,
038700      * DIRECTAMENTE SOBRE LA TABLA EN MEMORIA, PARA QUE EL
038800      * CAMBIO SEA VISIBLE A LA SIGUIENTE SOLICITUD (PR01455).
038900       APLICAR-TRANSFERENCIA.
039000           COMPUTE TAB-CARD-BALANCE (IX-ORIGEN) =
039100               TAB-CARD-BALANCE (IX-ORIGEN) - TRQ-AMOUNT.
039200           COMPUTE TAB-CARD-BALANCE (IX-DESTINO) =
039300               TAB-CARD-BALANCE (IX-DESTINO) + TRQ-AMOUNT.
039400       APLICAR-TRANSFERENCIA-EXIT.
039500           EXIT.
039600 
039700      * VUELCA LA TABLA COMPLETA, YA CON LOS SALDOS ACTUALIZADOS
039800      * POR LAS TRANSFERENCIAS APLICADAS, A CARDOUT, EN EL
039900      * MISMO ORDEN DE CARD-ID CON QUE SE CARGO.
040000       VOLCAR-TABLA-A-CARDOUT.
040100           MOVE 0 TO TAB-IX.
040200      * ITERA TODA LA TABLA POR SUBINDICE, NO POR CLAVE.
040300       VOLCAR-TABLA-BUCLE.
040400           ADD 1 TO TAB-IX.
040500           IF TAB-IX > NUM-TARJETAS-TAB
040600               GO TO VOLCAR-TABLA-A-CARDOUT-EXIT
040700           END-IF.
040800           MOVE TAB-CARD-ID (TAB-IX)      TO COU-CARD-ID.
040900           MOVE TAB-CARD-USER-ID (TAB-IX) TO COU-CARD-USER-ID.
041000           MOVE TAB-CARD-NUMBER (TAB-IX)  TO COU-CARD-NUMBER.
041100           MOVE TAB-CARD-EXPIRY (TAB-IX)  TO COU-CARD-EXPIRY.
041200           MOVE TAB-CARD-STATUS (TAB-IX)  TO COU-CARD-STATUS.
041300           MOVE TAB-CARD-BALANCE (TAB-IX) TO COU-CARD-BALANCE.
041400           WRITE CARD-REG-OUT.
041500           GO TO VOLCAR-TABLA-BUCLE.
041600       VOLCAR-TABLA-A-CARDOUT-EXIT.
041700           EXIT.
041800 
041900      * CIERRE DE LOS CUATRO FICHEROS DEL PASO.
042000       CERRAR-FICHEROS.
042100           CLOSE TRANSFILE RESULTFILE CARDFILE CARDOUT.
042200       CERRAR-FICHEROS-EXIT.
042300           EXIT.
