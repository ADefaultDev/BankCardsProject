000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK2.
000300       AUTHOR. R. FERRER GIL.
000400       INSTALLATION. UNIZARBANK - DEPARTAMENTO DE PROCESO DE DATOS.
000500       DATE-WRITTEN. 04/03/1988.
000600       DATE-COMPILED.
000700       SECURITY. USO RESTRINGIDO - SOLO PERSONAL AUTORIZADO DEL
000800           DEPARTAMENTO.
000900      *****************************************************      PR00951
001000      * HISTORIAL DE MODIFICACIONES DEL PROGRAMA BANK2.          PR00951
001100      * CONSULTA DE SALDO DE TARJETA CON COMPROBACION DE         PR00951
001200      * TITULARIDAD.                                             PR00951
001300      *****************************************************      PR00951
001400      * 04/03/1988  RFG  VERSION INICIAL.                        PR00951
001500      * 12/07/1989  JLM  SE AÑADE LA COMPROBACION DE QUE EL      PR01145
001600      *             SOLICITANTE ES EL TITULAR DE LA TARJETA.     PR01145
001700      * 09/06/1989  RFG  SE SUSTITUYE LA LECTURA DIRECTA         PR01133
001800      *             CONTRA EL MAESTRO POR BUSQUEDA BINARIA       PR01133
001900      *             EN TABLA, IGUAL QUE EL RESTO DE PASOS.       PR01133
002000      * 02/06/2006  ATS  SE AMPLIA LA DOCUMENTACION INTERNA      PR01921
002100      *             DEL PROGRAMA A PETICION DE LA REVISION       PR01921
002200      *             DE CALIDAD DE CODIGO DEL DEPARTAMENTO;       PR01921
002300      *             NO SE TOCA LA LOGICA DE NEGOCIO.             PR01921
002400      * 09/08/2006  RFG  LA TARJETA INEXISTENTE DEVOLVIA         PR01933
002500      *             BLR-STATUS = "NO-CARD"; ESE CODIGO ES        PR01933
002600      *             PROPIO DE TRANSFER (BANK10), NO DE ESTA      PR01933
002700      *             CONSULTA; SE CAMBIA A "NOT-FOUND" SEGUN      PR01933
002800      *             NORMA DE CODIGOS DE RECHAZO DEL BANCO.       PR01933
002900      *****************************************************      PR00951
003000 
003100      * BANK2 RESUELVE UNA UNICA FUNCION DEL LOTE NOCTURNO:
003200      * DADA UNA PETICION DE CONSULTA DE SALDO (CARD-ID MAS
003300      * USER-ID DEL SOLICITANTE), DEVOLVER EL SALDO DE LA
003400      * TARJETA SI Y SOLO SI EL SOLICITANTE ES SU TITULAR.
003500      * EL PROGRAMA NO MODIFICA EL MAESTRO DE TARJETAS; LO
003600      * ABRE EN MODO LECTURA Y LO CARGA ENTERO EN LA TABLA
003700      * TABLA-TARJETAS PARA PODER LOCALIZAR CADA PETICION
003800      * POR BUSQUEDA BINARIA EN LUGAR DE RELECTURA SECUENCIAL.
003900 
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SPECIAL-NAMES.
004300           C01 IS TOP-OF-FORM
004400           CLASS CLASE-DIGITOS IS "0" THRU "9"
004500           UPSI-0 IS SW-TRAZA-ENCENDIDA.
004600 
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900      * SOLICITUDES DE CONSULTA DE SALDO DEL DIA.
005000           SELECT BALANCEFILE ASSIGN TO "BALANCEFILE"
005100               ORGANIZATION IS LINE SEQUENTIAL
005200               FILE STATUS IS FS-BAL.
005300 
005400      * RESPUESTAS DEL DIA, UNA POR SOLICITUD DE BALANCEFILE,
005500      * EN EL MISMO ORDEN EN QUE SE LEYERON.
005600           SELECT BALANCEOUT ASSIGN TO "BALANCEOUT"
005700               ORGANIZATION IS LINE SEQUENTIAL
005800               FILE STATUS IS FS-BOU.
005900 
006000      * MAESTRO DE TARJETAS, SOLO LECTURA.
006100           SELECT CARDFILE ASSIGN TO "CARDFILE"
006200               ORGANIZATION IS LINE SEQUENTIAL
006300               FILE STATUS IS FS-CIN.
006400 
006500       DATA DIVISION.
006600       FILE SECTION.
006700       FD  BALANCEFILE
006800           LABEL RECORD STANDARD.
006900      * BAL-USER-ID ES EL CLIENTE QUE PREGUNTA, NO EL TITULAR
007000      * DE LA TARJETA; PUEDEN NO COINCIDIR, Y DE HECHO ES
007100      * PRECISAMENTE LO QUE PROCESAR-SOLICITUDES COMPRUEBA.
007200       01  BALANCE-REQ-REG.
007300           05  BAL-USER-ID             PIC 9(09).
007400           05  BAL-CARD-ID             PIC 9(09).
007500           05  FILLER                  PIC X(18).
007600 
007700      * VISTA DE TRAZA: AMBAS CLAVES DE LA SOLICITUD COMO UN
007800      * UNICO NUMERO, PARA EL LISTADO DE DEPURACION (UPSI-0).
007900       01  BALANCE-REQ-CLAVE REDEFINES BALANCE-REQ-REG.
008000           05  BRC-CLAVE-COMPUESTA     PIC 9(18).
008100           05  FILLER                  PIC X(18).
008200 
008300       FD  BALANCEOUT
008400           LABEL RECORD STANDARD.
008500      * BLR-STATUS DEVUELVE UNO DE TRES VALORES: "SUCCESS" SI
008600      * EL SOLICITANTE ES EL TITULAR, "NOT-OWNER" SI LA TARJETA
008700      * EXISTE PERO PERTENECE A OTRO CLIENTE, O "NOT-FOUND" SI EL
008800      * CARD-ID DE LA PETICION NO APARECE EN EL MAESTRO. SOLO
008900      * EN EL PRIMER CASO BLR-BALANCE LLEVA UN IMPORTE REAL.
009000       01  BALANCE-RES-REG.
009100           05  BLR-CARD-ID             PIC 9(09).
009200           05  BLR-USER-ID             PIC 9(09).
009300           05  BLR-BALANCE             PIC S9(09)V99.
009400           05  BLR-STATUS              PIC X(12).
009500               88  BLR-ES-EXITO            VALUE "SUCCESS".
009600           05  FILLER                  PIC X(08).
009700 
009800      * VISTA DE TRAZA DE LA RESPUESTA, MISMA LONGITUD QUE
009900      * BALANCE-RES-REG, PARA EL LISTADO DE DEPURACION.
010000       01  BALANCE-RES-CLAVE REDEFINES BALANCE-RES-REG.
010100           05  BRS-CLAVE-COMPUESTA     PIC 9(18).
010200           05  FILLER                  PIC X(31).
010300 
010400       FD  CARDFILE
010500           LABEL RECORD STANDARD.
010600      * LAYOUT COMPLETO DEL MAESTRO DE TARJETAS; BANK2 SOLO
010700      * NECESITA CARD-ID, CARD-USER-ID Y CARD-BALANCE, PERO SE
010800      * DECLARAN TODOS LOS CAMPOS PORQUE LOS REGISTROS LLEGAN
010900      * CON SU LONGITUD COMPLETA (VER CARD-REG EN BANK6).
011000       01  CARD-REG-IN.
011100           05  CIN-CARD-ID             PIC 9(09).
011200           05  CIN-CARD-USER-ID        PIC 9(09).
011300           05  CIN-CARD-NUMBER         PIC X(16).
011400           05  CIN-CARD-EXPIRY         PIC 9(08).
011500           05  CIN-CARD-STATUS         PIC X(01).
011600           05  CIN-CARD-BALANCE        PIC S9(09)V99.
011700           05  FILLER                  PIC X(05).
011800 
011900       WORKING-STORAGE SECTION.
012000      * CODIGOS DE ESTADO DE LOS TRES FICHEROS DEL PASO.
012100       01  WS-FICHEROS-STATUS.
012200           05  FS-BAL                  PIC X(02).
012300           05  FS-BOU                  PIC X(02).
012400           05  FS-CIN                  PIC X(02).
012500           05  FILLER                  PIC X(02).
012600 
012700      * INDICADORES DE FIN DE FICHERO DE LOS DOS FICHEROS QUE
012800      * SE LEEN SECUENCIALMENTE (CARDFILE AL CARGAR LA TABLA,
012900      * BALANCEFILE AL RECORRER LAS PETICIONES DEL DIA).
013000       01  WS-INDICADORES-FIN.
013100           05  WS-FIN-BALANCEFILE      PIC 9(01) COMP VALUE 0.
013200               88  NO-HAY-MAS-SOLICITUDES  VALUE 1.
013300           05  WS-FIN-CARDFILE         PIC 9(01) COMP VALUE 0.
013400               88  NO-HAY-MAS-TARJETAS     VALUE 1.
013500           05  FILLER                  PIC X(02).
013600 
013700      * TABLA EN MEMORIA DEL MAESTRO, ORDENADA POR CARD-ID,
013800      * PARA BUSQUEDA BINARIA.
013900       01  TABLA-TARJETAS.
014000           05  TAB-TARJETA OCCURS 09999 TIMES.
014100               10  TAB-CARD-ID         PIC 9(09).
014200               10  TAB-CARD-USER-ID    PIC 9(09).
014300               10  TAB-CARD-NUMBER     PIC X(16).
014400               10  TAB-CARD-NUMBER-R REDEFINES TAB-CARD-NUMBER.
014500                   15  TNR-BIN             PIC X(06).
014600                   15  TNR-SERIE           PIC X(09).
014700                   15  TNR-DIGITO          PIC X(01).
014800               10  TAB-CARD-EXPIRY     PIC 9(08).
014900               10  TAB-CARD-STATUS     PIC X(01).
015000               10  TAB-CARD-BALANCE    PIC S9(09)V99.
015100               10  FILLER              PIC X(02).
015200 
015300      * PUNTEROS DE LA BUSQUEDA BINARIA (BAJA/ALTA/MEDIO) Y LA
015400      * CLAVE QUE SE ESTA BUSCANDO EN CADA LLAMADA A
015500      * BUSCAR-TARJETA; TAB-IX QUEDA A CERO SI NO SE ENCUENTRA.
015600       01  WS-CONTADORES-TABLA.
015700           05  NUM-TARJETAS-TAB        PIC 9(05) COMP VALUE 0.
015800           05  TAB-BAJA                PIC 9(05) COMP VALUE 0.
015900           05  TAB-ALTA                PIC 9(05) COMP VALUE 0.
016000           05  TAB-MEDIO               PIC 9(05) COMP VALUE 0.
016100           05  TAB-IX                  PIC 9(05) COMP VALUE 0.
016200           05  CLAVE-BUSCADA           PIC 9(09).
016300           05  FILLER                  PIC X(04).
016400 
016500      * CONTADOR DE PETICIONES PROCESADAS, DEVUELTO A BANK1
016600      * PARA LA LINEA DE TOTALES DE CONTROL DEL INFORME.
016700       01  WS-CNT-CONSULTAS            PIC 9(07) COMP VALUE 0.
016800 
016900      * FECHA DE PROCESO RECIBIDA DE BANK1 (NO SE USA EN LA
017000      * LOGICA DE ESTE PASO, PERO SE PROPAGA POR UNIFORMIDAD
017100      * CON EL RESTO DE PASOS DEL LOTE) Y CONTADOR DE SALIDA.
017200       LINKAGE SECTION.
017300       01  LK-FECHA-PROCESO            PIC 9(08).
017400       01  LK-CNT-CONSULTAS            PIC 9(07).
017500 
017600       PROCEDURE DIVISION USING LK-FECHA-PROCESO LK-CNT-CONSULTAS.
017700 
017800      * SECUENCIA DEL PASO: ABRIR FICHEROS, CARGAR EL MAESTRO
017900      * EN TABLA, RESOLVER CADA PETICION, DEVOLVER EL TOTAL Y
018000      * CERRAR.
018100       CONTROL-CONSULTA-SALDO.
018200           PERFORM ABRIR-FICHEROS THRU ABRIR-FICHEROS-EXIT.
018300           PERFORM CARGAR-TABLA-TARJETAS THRU
018400               CARGAR-TABLA-TARJETAS-EXIT.
018500           PERFORM PROCESAR-SOLICITUDES THRU
018600               PROCESAR-SOLICITUDES-EXIT.
018700           MOVE WS-CNT-CONSULTAS TO LK-CNT-CONSULTAS.
018800           PERFORM CERRAR-FICHEROS THRU CERRAR-FICHEROS-EXIT.
018900           GOBACK.
019000 
019100      * ABRE LOS TRES FICHEROS DEL PASO EN EL ORDEN LECTURA-
019200      * ESCRITURA-LECTURA; CUALQUIER FALLO DE APERTURA CORTA
019300      * EL PASO, NO TIENE SENTIDO CONTINUAR SIN UNO DE ELLOS.
019400       ABRIR-FICHEROS.
019500           OPEN INPUT BALANCEFILE.
019600           IF FS-BAL NOT = "00"
019700               GO TO ABRIR-FICHEROS-ERROR.
019800           OPEN OUTPUT BALANCEOUT.
019900           IF FS-BOU NOT = "00"
020000               GO TO ABRIR-FICHEROS-ERROR.
020100           OPEN INPUT CARDFILE.
020200           IF FS-CIN NOT = "00"
020300               GO TO ABRIR-FICHEROS-ERROR.
020400           GO TO ABRIR-FICHEROS-EXIT.
020500       ABRIR-FICHEROS-ERROR.
020600           DISPLAY "BANK2 - ERROR DE APERTURA DE FICHEROS".
020700           GOBACK.
020800       ABRIR-FICHEROS-EXIT.
020900           EXIT.
021000 
021100      * CARGA EN TABLA-TARJETAS TODO EL MAESTRO DE TARJETAS,
021200      * RESPETANDO EL ORDEN DE CARD-ID EN QUE LLEGA EL FICHERO
021300      * (EL MAESTRO YA VIENE ORDENADO POR BANK6), PARA QUE LA
021400      * BUSQUEDA BINARIA POSTERIOR SEA VALIDA.
021500       CARGAR-TABLA-TARJETAS.
021600           MOVE 0 TO NUM-TARJETAS-TAB.
021700      * LECTURA SECUENCIAL HASTA FIN DE FICHERO.
021800       CARGAR-TABLA-LECTURA.
021900           READ CARDFILE
022000               AT END SET NO-HAY-MAS-TARJETAS TO TRUE
022100               GO TO CARGAR-TABLA-TARJETAS-EXIT.
022200           ADD 1 TO NUM-TARJETAS-TAB.
022300           MOVE CIN-CARD-ID      TO TAB-CARD-ID (NUM-TARJETAS-TAB).
022400           MOVE CIN-CARD-USER-ID TO
022500               TAB-CARD-USER-ID (NUM-TARJETAS-TAB).
022600           MOVE CIN-CARD-NUMBER  TO
022700               TAB-CARD-NUMBER (NUM-TARJETAS-TAB).
022800           MOVE CIN-CARD-EXPIRY  TO
022900               TAB-CARD-EXPIRY (NUM-TARJETAS-TAB).
023000           MOVE CIN-CARD-STATUS  TO
023100               TAB-CARD-STATUS (NUM-TARJETAS-TAB).
023200           MOVE CIN-CARD-BALANCE TO
023300               TAB-CARD-BALANCE (NUM-TARJETAS-TAB).
023400           GO TO CARGAR-TABLA-LECTURA.
023500       CARGAR-TABLA-TARJETAS-EXIT.
023600           EXIT.
023700 
023800      * RECORRE BALANCEFILE PETICION A PETICION Y ESCRIBE UNA
023900      * RESPUESTA POR CADA UNA, EN EL MISMO ORDEN DE LLEGADA.
024000       PROCESAR-SOLICITUDES.
024100           MOVE 0 TO WS-FIN-BALANCEFILE.
024200       LEER-SOLICITUD.
024300           READ BALANCEFILE
024400               AT END SET NO-HAY-MAS-SOLICITUDES TO TRUE
024500               GO TO PROCESAR-SOLICITUDES-EXIT.
024600           ADD 1 TO WS-CNT-CONSULTAS.
024700           MOVE BAL-CARD-ID TO CLAVE-BUSCADA.
024800           PERFORM BUSCAR-TARJETA THRU BUSCAR-TARJETA-EXIT.
024900           MOVE BAL-CARD-ID TO BLR-CARD-ID.
025000           MOVE BAL-USER-ID TO BLR-USER-ID.
025100      * TRES CASOS, EN ESTE ORDEN: LA TARJETA NO EXISTE EN EL
025200      * MAESTRO (TAB-IX A CERO); LA TARJETA EXISTE PERO EL
025300      * SOLICITANTE NO ES SU TITULAR; O EL SOLICITANTE ES EL
025400      * TITULAR Y SE LE DEVUELVE EL SALDO REAL.
025500           IF TAB-IX = 0
025600               MOVE 0           TO BLR-BALANCE
025700               MOVE "NOT-FOUND" TO BLR-STATUS
025800           ELSE
025900               IF TAB-CARD-USER-ID (TAB-IX) NOT = BAL-USER-ID
026000                   MOVE 0            TO BLR-BALANCE
026100                   MOVE "NOT-OWNER"  TO BLR-STATUS
026200               ELSE
026300                   MOVE TAB-CARD-BALANCE (TAB-IX) TO BLR-BALANCE
026400                   MOVE "SUCCESS" TO BLR-STATUS
026500               END-IF
026600           END-IF.
026700           WRITE BALANCE-RES-REG.
026800           GO TO LEER-SOLICITUD.
026900       PROCESAR-SOLICITUDES-EXIT.
027000           EXIT.
027100 
027200      * BUSQUEDA BINARIA CLASICA SOBRE TABLA-TARJETAS, QUE ESTA
027300      * ORDENADA POR CARD-ID. DEVUELVE TAB-IX A CERO SI LA
027400      * CLAVE-BUSCADA NO APARECE EN LA TABLA.
027500       BUSCAR-TARJETA.
027600           MOVE 1 TO TAB-BAJA.
027700           MOVE NUM-TARJETAS-TAB TO TAB-ALTA.
027800           MOVE 0 TO TAB-IX.
027900      * ITERA MIENTRAS QUEDE RANGO POR EXPLORAR.
028000       BUSCAR-TARJETA-BUCLE.
028100           IF TAB-BAJA > TAB-ALTA
028200               GO TO BUSCAR-TARJETA-EXIT
028300           END-IF.
028400           COMPUTE TAB-MEDIO = (TAB-BAJA + TAB-ALTA) / 2.
028500           IF TAB-CARD-ID (TAB-MEDIO) = CLAVE-BUSCADA
028600               MOVE TAB-MEDIO TO TAB-IX
028700               GO TO BUSCAR-TARJETA-EXIT
028800           END-IF.
028900           IF TAB-CARD-ID (TAB-MEDIO) < CLAVE-BUSCADA
029000               COMPUTE TAB-BAJA = TAB-MEDIO + 1
029100           ELSE
029200               COMPUTE TAB-ALTA = TAB-MEDIO - 1
029300           END-IF.
029400           GO TO BUSCAR-TARJETA-BUCLE.
029500       BUSCAR-TARJETA-EXIT.
029600           EXIT.
029700 
029800      * CIERRE DE LOS TRES FICHEROS DEL PASO.
029900       CERRAR-FICHEROS.
030000           CLOSE BALANCEFILE BALANCEOUT CARDFILE.
030100       CERRAR-FICHEROS-EXIT.
030200           EXIT.
