000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK4.
000300       AUTHOR. J. LOPEZ MIRANDA.
000400       INSTALLATION. UNIZARBANK - DEPARTAMENTO DE PROCESO DE DATOS.
000500       DATE-WRITTEN. 30/01/1988.
000600       DATE-COMPILED.
000700       SECURITY. USO RESTRINGIDO - SOLO PERSONAL AUTORIZADO DEL
000800           DEPARTAMENTO.
000900      *****************************************************      PR00940
001000      * HISTORIAL DE MODIFICACIONES DEL PROGRAMA BANK4.          PR00940
001100      * MANTENIMIENTO DE CUENTAS: ALTA, CONSULTA Y BAJA.         PR00940
001200      *****************************************************      PR00940
001300      * 30/01/1988  JLM  VERSION INICIAL, SOLO ALTA.             PR00940
001400      * 22/05/1990  RFG  SE AÑADEN LAS OPERACIONES DE            PR01195
001500      *             CONSULTA Y BAJA DE CUENTA.                   PR01195
001600      * 16/02/1995  MCS  LA BAJA EXIGE COMPROBAR PRIMERO         PR01500
001700      *             QUE LA CUENTA EXISTE.                        PR01500
001800      * 03/07/2006  JLM  SE AMPLIA LA DOCUMENTACION INTERNA      PR01926
001900      *             DEL PROGRAMA A PETICION DE LA REVISION       PR01926
002000      *             DE CALIDAD DE CODIGO DEL DEPARTAMENTO;       PR01926
002100      *             NO SE TOCA LA LOGICA DE NEGOCIO.             PR01926
002200      * 31/07/2006  MCS  LA ALTA DE CUENTA NO COMPROBABA         PR01931
002300      *             QUE EL CLIENTE TITULAR EXISTIERA EN EL       PR01931
002400      *             MAESTRO DE CLIENTES; SE AÑADE LA LECTURA     PR01931
002500      *             DE USERFILE Y LA BUSQUEDA BINARIA PREVIA     PR01931
002600      *             A LA ALTA, CON RECHAZO NOT-FOUND SI EL       PR01931
002700      *             TITULAR NO EXISTE.                           PR01931
002800      *****************************************************      PR00940
002900 
003000      * BANK4 ES EL PASO DE MANTENIMIENTO DE CUENTAS DEL LOTE
003100      * NOCTURNO. CADA REGISTRO DE ACCTMREQ TRAE UN TIPO DE
003200      * PETICION (ALTA, CONSULTA O BAJA) Y SE RESUELVE CONTRA
003300      * LA TABLA EN MEMORIA DEL MAESTRO DE CUENTAS, QUE SE
003400      * VUELCA COMPLETA A ACCTOUT AL FINAL DEL PASO. LAS BAJAS
003500      * NO BORRAN FISICAMENTE EL REGISTRO DE LA TABLA, SOLO LO
003600      * MARCAN, PARA QUE EL VOLCADO FINAL LAS EXCLUYA SIN
003700      * ALTERAR LOS SUBINDICES DE LAS DEMAS CUENTAS. LA ALTA
003800      * ADEMAS COMPRUEBA CONTRA UNA SEGUNDA TABLA, CARGADA DE
003900      * USERFILE, QUE EL CLIENTE TITULAR EXISTE REALMENTE.
004000 
004100       ENVIRONMENT DIVISION.
004200       CONFIGURATION SECTION.
004300       SPECIAL-NAMES.
004400           C01 IS TOP-OF-FORM
004500           CLASS CLASE-DIGITOS IS "0" THRU "9"
004600           UPSI-0 IS SW-TRAZA-ENCENDIDA.
004700 
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000      * SOLICITUDES DE MANTENIMIENTO DE CUENTAS DEL DIA.
005100           SELECT ACCTMREQ ASSIGN TO "ACCTMREQ"
005200               ORGANIZATION IS LINE SEQUENTIAL
005300               FILE STATUS IS FS-AMQ.
005400 
005500      * RESPUESTAS DEL DIA, UNA POR SOLICITUD DE ACCTMREQ.
005600           SELECT ACCTMOUT ASSIGN TO "ACCTMOUT"
005700               ORGANIZATION IS LINE SEQUENTIAL
005800               FILE STATUS IS FS-AMO.
005900 
006000      * MAESTRO DE CUENTAS DE ENTRADA, ORDENADO POR ACCT-ID.
006100           SELECT ACCTFILE ASSIGN TO "ACCTFILE"
006200               ORGANIZATION IS LINE SEQUENTIAL
006300               FILE STATUS IS FS-AIN.
006400 
006500      * MAESTRO DE CUENTAS ACTUALIZADO DE SALIDA.
006600           SELECT ACCTOUT ASSIGN TO "ACCTOUT"
006700               ORGANIZATION IS LINE SEQUENTIAL
006800               FILE STATUS IS FS-AOU.
006900 
007000      * MAESTRO DE CLIENTES, SOLO DE LECTURA, PARA COMPROBAR EN
007100      * LA ALTA QUE EL CLIENTE TITULAR EXISTE (VER PR01931).
007200           SELECT USERFILE ASSIGN TO "USERFILE"
007300               ORGANIZATION IS LINE SEQUENTIAL
007400               FILE STATUS IS FS-UIN.
007500 
007600       DATA DIVISION.
007700       FILE SECTION.
007800       FD  ACCTMREQ
007900           LABEL RECORD STANDARD.
008000       01  ACCTM-REQ-REG.
008100           05  AMQ-TIPO-PETICION       PIC X(01).
008200               88  AMQ-ES-ALTA             VALUE "C".
008300               88  AMQ-ES-CONSULTA         VALUE "I".
008400               88  AMQ-ES-BAJA             VALUE "D".
008500           05  AMQ-ACCT-ID             PIC 9(09).
008600           05  AMQ-USER-ID             PIC 9(09).
008700           05  FILLER                  PIC X(17).
008800 
008900      * VISTA DE TRAZA DE LA SOLICITUD PARA EL LISTADO DE
009000      * DEPURACION QUE SE ACTIVA CON UPSI-0.
009100       01  ACCTM-REQ-CLAVE REDEFINES ACCTM-REQ-REG.
009200           05  AQC-TIPO-PETICION       PIC X(01).
009300           05  AQC-CLAVE-COMPUESTA     PIC 9(18).
009400           05  FILLER                  PIC X(17).
009500 
009600       FD  ACCTMOUT
009700           LABEL RECORD STANDARD.
009800      * AMO-STATUS DEVUELVE "SUCCESS" O "NOT-FOUND" SEGUN SI LA
009900      * CUENTA DE LA PETICION EXISTE (Y NO ESTA YA DE BAJA); EN
010000      * LA ALTA SIEMPRE ES "SUCCESS" PORQUE NO PUEDE FALLAR.
010100       01  ACCTM-RES-REG.
010200           05  AMO-ACCT-ID             PIC 9(09).
010300           05  AMO-USER-ID             PIC 9(09).
010400           05  AMO-BALANCE             PIC S9(09)V99.
010500           05  AMO-STATUS              PIC X(12).
010600               88  AMO-ES-EXITO            VALUE "SUCCESS".
010700           05  FILLER                  PIC X(05).
010800 
010900      * VISTA DE TRAZA DE LA RESPUESTA PARA EL LISTADO DE
011000      * DEPURACION QUE SE ACTIVA CON UPSI-0.
011100       01  ACCTM-RES-CLAVE REDEFINES ACCTM-RES-REG.
011200           05  ARC-CLAVE-COMPUESTA     PIC 9(18).
011300           05  FILLER                  PIC X(28).
011400 
011500       FD  ACCTFILE
011600           LABEL RECORD STANDARD.
011700       01  ACCT-REG-IN.
011800           05  AIN-ACCT-ID             PIC 9(09).
011900           05  AIN-ACCT-USER-ID        PIC 9(09).
012000           05  AIN-ACCT-BALANCE        PIC S9(09)V99.
012100           05  FILLER                  PIC X(10).
012200 
012300       FD  ACCTOUT
012400           LABEL RECORD STANDARD.
012500       01  ACCT-REG-OUT.
012600           05  AOU-ACCT-ID             PIC 9(09).
012700           05  AOU-ACCT-USER-ID        PIC 9(09).
012800           05  AOU-ACCT-BALANCE        PIC S9(09)V99.
012900           05  FILLER                  PIC X(10).
013000 
013100      * MAESTRO DE CLIENTES, MISMA DISTRIBUCION QUE EN BANK5 Y
013200      * PERIOD_BANK; AQUI SOLO SE USA UIN-USER-ID.
013300       FD  USERFILE
013400           LABEL RECORD STANDARD.
013500       01  USER-REG-IN.
013600           05  UIN-USER-ID             PIC 9(09).
013700           05  UIN-USER-NAME           PIC X(20).
013800           05  UIN-FIRST-NAME          PIC X(20).
013900           05  UIN-SECOND-NAME         PIC X(20).
014000           05  UIN-SURNAME             PIC X(20).
014100           05  UIN-BIRTHDAY            PIC 9(08).
014200           05  UIN-ROLE                PIC X(01).
014300           05  FILLER                  PIC X(02).
014400 
014500      * DESGLOSE DE LA FECHA DE NACIMIENTO A CUATRO DIGITOS DE
014600      * AÑO (EFECTO 2000); NO SE USA EN ESTE PROGRAMA, SE
014700      * MANTIENE POR SER LA MISMA DISTRIBUCION DE USERFILE QUE
014800      * EN BANK5 Y PERIOD_BANK.
014900       01  UIN-FECHA-NAC-DESGLOSE REDEFINES USER-REG-IN.
015000           05  FILLER                  PIC X(89).
015100           05  UIN-NAC-ANO             PIC 9(04).
015200           05  UIN-NAC-MES             PIC 9(02).
015300           05  UIN-NAC-DIA             PIC 9(02).
015400           05  FILLER                  PIC X(03).
015500 
015600       WORKING-STORAGE SECTION.
015700      * CODIGOS DE ESTADO DE LOS CINCO FICHEROS DEL PASO.
015800       01  WS-FICHEROS-STATUS.
015900           05  FS-AMQ                  PIC X(02).
016000           05  FS-AMO                  PIC X(02).
016100           05  FS-AIN                  PIC X(02).
016200           05  FS-AOU                  PIC X(02).
016300           05  FS-UIN                  PIC X(02).
016400           05  FILLER                  PIC X(02).
016500 
016600      * INDICADORES DE FIN DE LOS TRES FICHEROS LEIDOS
016700      * SECUENCIALMENTE.
016800       01  WS-INDICADORES-FIN.
016900           05  WS-FIN-ACCTMREQ         PIC 9(01) COMP VALUE 0.
017000               88  NO-HAY-MAS-SOLICITUDES  VALUE 1.
017100           05  WS-FIN-ACCTFILE         PIC 9(01) COMP VALUE 0.
017200               88  NO-HAY-MAS-CUENTAS      VALUE 1.
017300           05  WS-FIN-USERFILE         PIC 9(01) COMP VALUE 0.
017400               88  NO-HAY-MAS-CLIENTES     VALUE 1.
017500           05  FILLER                  PIC X(01).
017600 
017700      * TABLA EN MEMORIA DEL MAESTRO DE CUENTAS, ORDENADA POR
017800      * ACCT-ID, PARA BUSQUEDA BINARIA Y PARA RECONSTRUIR EL
017900      * MAESTRO TRAS ALTAS Y BAJAS.
018000       01  TABLA-CUENTAS.
018100           05  TAB-CUENTA OCCURS 09999 TIMES.
018200               10  TAB-ACCT-ID         PIC 9(09).
018300               10  TAB-ACCT-CLAVE-COMPUESTA REDEFINES
018400                       TAB-ACCT-ID     PIC 9(18).
018500               10  TAB-ACCT-USER-ID    PIC 9(09).
018600               10  TAB-ACCT-BALANCE    PIC S9(09)V99.
018700               10  TAB-ACCT-BORRADA    PIC 9(01) COMP.
018800                   88  TAB-CUENTA-BORRADA  VALUE 1.
018900               10  FILLER              PIC X(02).
019000 
019100      * PUNTEROS DE LA BUSQUEDA BINARIA, CLAVE BUSCADA Y MAYOR
019200      * ACCT-ID VIGENTE (SE VA INCREMENTANDO CON CADA ALTA).
019300       01  WS-CONTADORES-TABLA.
019400           05  NUM-CUENTAS-TAB         PIC 9(05) COMP VALUE 0.
019500           05  TAB-BAJA-IX             PIC 9(05) COMP VALUE 0.
019600           05  TAB-ALTA-IX             PIC 9(05) COMP VALUE 0.
019700           05  TAB-MEDIO               PIC 9(05) COMP VALUE 0.
019800           05  TAB-IX                  PIC 9(05) COMP VALUE 0.
019900           05  CLAVE-BUSCADA           PIC 9(09).
020000           05  WS-ULTIMO-ACCT-ID       PIC 9(09) COMP VALUE 0.
020100           05  FILLER                  PIC X(04).
020200 
020300      * SEGUNDA TABLA EN MEMORIA, CON LOS USER-ID DEL MAESTRO DE
020400      * CLIENTES EN EL MISMO ORDEN DE USERFILE, PARA COMPROBAR
020500      * POR BUSQUEDA BINARIA QUE EL TITULAR DE UNA CUENTA NUEVA
020600      * EXISTE REALMENTE (VER PR01931).
020700       01  TABLA-CLIENTES.
020800           05  TAB-CLIENTE OCCURS 09999 TIMES.
020900               10  TAB-CLIENTE-USER-ID PIC 9(09).
021000               10  FILLER              PIC X(01).
021100 
021200      * PUNTEROS DE LA BUSQUEDA BINARIA SOBRE TABLA-CLIENTES Y
021300      * CLAVE BUSCADA; CLI-IX QUEDA A CERO SI EL CLIENTE NO
021400      * EXISTE.
021500       01  WS-CONTADORES-TABLA-CLIENTES.
021600           05  NUM-CLIENTES-TAB        PIC 9(05) COMP VALUE 0.
021700           05  CLI-BAJA-IX             PIC 9(05) COMP VALUE 0.
021800           05  CLI-ALTA-IX             PIC 9(05) COMP VALUE 0.
021900           05  CLI-MEDIO               PIC 9(05) COMP VALUE 0.
022000           05  CLI-IX                  PIC 9(05) COMP VALUE 0.
022100           05  CLAVE-CLIENTE-BUSCADA   PIC 9(09).
022200           05  FILLER                  PIC X(04).
022300 
022400      * CONTADORES DE CADA TIPO DE OPERACION, SUMADOS AL FINAL
022500      * EN EL TOTAL DE MOVIMIENTOS QUE SE DEVUELVE A BANK1.
022600       01  WS-CONTADORES-PROCESO.
022700           05  CNT-ALTAS               PIC 9(07) COMP VALUE 0.
022800           05  CNT-CONSULTAS           PIC 9(07) COMP VALUE 0.
022900           05  CNT-BAJAS               PIC 9(07) COMP VALUE 0.
023000           05  FILLER                  PIC X(04).
023100 
023200       LINKAGE SECTION.
023300       01  LK-FECHA-PROCESO            PIC 9(08).
023400       01  LK-CNT-MOVIMIENTOS          PIC 9(07).
023500 
023600       PROCEDURE DIVISION USING LK-FECHA-PROCESO
023700               LK-CNT-MOVIMIENTOS.
023800 
023900      * SECUENCIA DEL PASO: ABRIR, CARGAR EL MAESTRO EN TABLA,
024000      * RESOLVER CADA SOLICITUD, VOLCAR LA TABLA ACTUALIZADA A
024100      * ACCTOUT Y DEVOLVER EL TOTAL DE MOVIMIENTOS.
024200       CONTROL-MANTENIMIENTO-CUENTAS.
024300           PERFORM ABRIR-FICHEROS THRU ABRIR-FICHEROS-EXIT.
024400           PERFORM CARGAR-TABLA-CUENTAS THRU
024500               CARGAR-TABLA-CUENTAS-EXIT.
024600           PERFORM CARGAR-TABLA-CLIENTES THRU
024700               CARGAR-TABLA-CLIENTES-EXIT.
024800           PERFORM PROCESAR-SOLICITUDES THRU
024900               PROCESAR-SOLICITUDES-EXIT.
025000           PERFORM VOLCAR-TABLA-A-ACCTOUT THRU
025100               VOLCAR-TABLA-A-ACCTOUT-EXIT.
025200           COMPUTE LK-CNT-MOVIMIENTOS =
025300               CNT-ALTAS + CNT-CONSULTAS + CNT-BAJAS.
025400           PERFORM CERRAR-FICHEROS THRU CERRAR-FICHEROS-EXIT.
025500           GOBACK.
025600 
025700      * ABRE LOS CINCO FICHEROS DEL PASO; CUALQUIER FALLO DE
025800      * APERTURA ABORTA EL PASO COMPLETO.
025900       ABRIR-FICHEROS.
026000           OPEN INPUT ACCTMREQ.
026100           IF FS-AMQ NOT = "00"
026200               GO TO ABRIR-FICHEROS-ERROR.
026300           OPEN OUTPUT ACCTMOUT.
026400           IF FS-AMO NOT = "00"
026500               GO TO ABRIR-FICHEROS-ERROR.
026600           OPEN INPUT ACCTFILE.
026700           IF FS-AIN NOT = "00"
026800               GO TO ABRIR-FICHEROS-ERROR.
026900           OPEN INPUT USERFILE.
027000           IF FS-UIN NOT = "00"
027100               GO TO ABRIR-FICHEROS-ERROR.
027200           OPEN OUTPUT ACCTOUT.
027300           IF FS-AOU NOT = "00"
027400               GO TO ABRIR-FICHEROS-ERROR.
027500           GO TO ABRIR-FICHEROS-EXIT.
027600       ABRIR-FICHEROS-ERROR.
027700           DISPLAY "BANK4 - ERROR DE APERTURA DE FICHEROS".
027800           GOBACK.
027900       ABRIR-FICHEROS-EXIT.
028000           EXIT.
028100 
028200      * CARGA EL MAESTRO DE CUENTAS COMPLETO EN TABLA Y DE PASO
028300      * LOCALIZA EL MAYOR ACCT-ID, QUE SIRVE DE PUNTO DE PARTIDA
028400      * PARA NUMERAR LAS ALTAS DEL DIA.
028500       CARGAR-TABLA-CUENTAS.
028600           MOVE 0 TO NUM-CUENTAS-TAB.
028700           MOVE 0 TO WS-ULTIMO-ACCT-ID.
028800      * LECTURA SECUENCIAL HASTA FIN DE FICHERO.
028900       CARGAR-TABLA-LECTURA.
029000           READ ACCTFILE
029100               AT END SET NO-HAY-MAS-CUENTAS TO TRUE
029200               GO TO CARGAR-TABLA-CUENTAS-EXIT.
029300           ADD 1 TO NUM-CUENTAS-TAB.
029400           MOVE AIN-ACCT-ID      TO TAB-ACCT-ID (NUM-CUENTAS-TAB).
029500           MOVE AIN-ACCT-USER-ID TO
029600               TAB-ACCT-USER-ID (NUM-CUENTAS-TAB).
029700           MOVE AIN-ACCT-BALANCE TO
029800               TAB-ACCT-BALANCE (NUM-CUENTAS-TAB).
029900           MOVE 0 TO TAB-ACCT-BORRADA (NUM-CUENTAS-TAB).
030000           IF AIN-ACCT-ID > WS-ULTIMO-ACCT-ID
030100               MOVE AIN-ACCT-ID TO WS-ULTIMO-ACCT-ID
030200           END-IF.
030300           GO TO CARGAR-TABLA-LECTURA.
030400       CARGAR-TABLA-CUENTAS-EXIT.
030500           EXIT.
030600 
030700      * CARGA EN TABLA LOS USER-ID DEL MAESTRO DE CLIENTES, EN
030800      * EL MISMO ORDEN EN QUE VIENEN EN USERFILE (POR USER-ID),
030900      * PARA PODER COMPROBAR POR BUSQUEDA BINARIA QUE EL
031000      * TITULAR DE UNA CUENTA NUEVA EXISTE REALMENTE.
031100       CARGAR-TABLA-CLIENTES.
031200           MOVE 0 TO NUM-CLIENTES-TAB.
031300      * LECTURA SECUENCIAL HASTA FIN DE FICHERO.
031400       CARGAR-CLIENTES-LECTURA.
031500           READ USERFILE
031600               AT END SET NO-HAY-MAS-CLIENTES TO TRUE
031700               GO TO CARGAR-TABLA-CLIENTES-EXIT.
031800           ADD 1 TO NUM-CLIENTES-TAB.
031900           MOVE UIN-USER-ID TO
032000               TAB-CLIENTE-USER-ID (NUM-CLIENTES-TAB).
032100           GO TO CARGAR-CLIENTES-LECTURA.
032200       CARGAR-TABLA-CLIENTES-EXIT.
032300           EXIT.
032400 
032500      * RECORRE ACCTMREQ SOLICITUD A SOLICITUD Y DESPACHA AL
032600      * PARRAFO QUE CORRESPONDA SEGUN AMQ-TIPO-PETICION.
032700       PROCESAR-SOLICITUDES.
032800           MOVE 0 TO WS-FIN-ACCTMREQ.
032900      * LECTURA SECUENCIAL HASTA FIN DE FICHERO.
033000       LEER-SOLICITUD.
033100           READ ACCTMREQ
033200               AT END SET NO-HAY-MAS-SOLICITUDES TO TRUE
033300               GO TO PROCESAR-SOLICITUDES-EXIT.
033400           IF AMQ-ES-ALTA
033500               PERFORM CREAR-CUENTA THRU CREAR-CUENTA-EXIT
033600           ELSE
033700               IF AMQ-ES-CONSULTA
033800                   PERFORM CONSULTAR-CUENTA THRU
033900                       CONSULTAR-CUENTA-EXIT
034000               ELSE
034100                   IF AMQ-ES-BAJA
034200                       PERFORM BORRAR-CUENTA THRU
034300                           BORRAR-CUENTA-EXIT
034400                   END-IF
034500               END-IF
034600           END-IF.
034700           WRITE ACCTM-RES-REG.
034800           GO TO LEER-SOLICITUD.
034900       PROCESAR-SOLICITUDES-EXIT.
035000           EXIT.
035100 
035200      * ALTA DE CUENTA CON SALDO INICIAL CERO; SE RECHAZA CON
035300      * NOT-FOUND SI EL CLIENTE TITULAR NO EXISTE EN LA TABLA
035400      * DE CLIENTES (VER PR01931).
035500       CREAR-CUENTA.
035600           MOVE AMQ-USER-ID TO CLAVE-CLIENTE-BUSCADA.
035700           PERFORM BUSCAR-CLIENTE THRU BUSCAR-CLIENTE-EXIT.
035800           IF CLI-IX = 0
035900               MOVE 0           TO AMO-ACCT-ID
036000               MOVE AMQ-USER-ID TO AMO-USER-ID
036100               MOVE 0           TO AMO-BALANCE
036200               MOVE "NOT-FOUND" TO AMO-STATUS
036300           ELSE
036400               ADD 1 TO WS-ULTIMO-ACCT-ID
036500               ADD 1 TO NUM-CUENTAS-TAB
036600               MOVE WS-ULTIMO-ACCT-ID TO
036700                   TAB-ACCT-ID (NUM-CUENTAS-TAB)
036800               MOVE AMQ-USER-ID       TO
036900                   TAB-ACCT-USER-ID (NUM-CUENTAS-TAB)
037000               MOVE 0                 TO
037100                   TAB-ACCT-BALANCE (NUM-CUENTAS-TAB)
037200               MOVE 0 TO TAB-ACCT-BORRADA (NUM-CUENTAS-TAB)
037300               MOVE WS-ULTIMO-ACCT-ID TO AMO-ACCT-ID
037400               MOVE AMQ-USER-ID       TO AMO-USER-ID
037500               MOVE 0                 TO AMO-BALANCE
037600               MOVE "SUCCESS"         TO AMO-STATUS
037700               ADD 1 TO CNT-ALTAS
037800           END-IF.
037900       CREAR-CUENTA-EXIT.
038000           EXIT.
038100 
038200      * CONSULTA DE SALDO DE CUENTA; NO MODIFICA LA TABLA.
038300       CONSULTAR-CUENTA.
038400           MOVE AMQ-ACCT-ID TO CLAVE-BUSCADA.
038500           PERFORM BUSCAR-CUENTA THRU BUSCAR-CUENTA-EXIT.
038600           MOVE AMQ-ACCT-ID TO AMO-ACCT-ID.
038700           IF TAB-IX = 0 OR TAB-CUENTA-BORRADA (TAB-IX)
038800               MOVE 0          TO AMO-USER-ID
038900               MOVE 0          TO AMO-BALANCE
039000               MOVE "NOT-FOUND" TO AMO-STATUS
039100           ELSE
039200               MOVE TAB-ACCT-USER-ID (TAB-IX)  TO AMO-USER-ID
039300               MOVE TAB-ACCT-BALANCE (TAB-IX)  TO AMO-BALANCE
039400               MOVE "SUCCESS" TO AMO-STATUS
039500           END-IF.
039600           ADD 1 TO CNT-CONSULTAS.
039700       CONSULTAR-CUENTA-EXIT.
039800           EXIT.
039900 
040000      * BAJA LOGICA DE CUENTA (VER PR01500: PRIMERO SE COMPRUEBA
040100      * QUE LA CUENTA EXISTE Y NO ESTA YA DE BAJA).
040200       BORRAR-CUENTA.
040300           MOVE AMQ-ACCT-ID TO CLAVE-BUSCADA.
040400           PERFORM BUSCAR-CUENTA THRU BUSCAR-CUENTA-EXIT.
040500           MOVE AMQ-ACCT-ID TO AMO-ACCT-ID.
040600           IF TAB-IX = 0 OR TAB-CUENTA-BORRADA (TAB-IX)
040700               MOVE 0           TO AMO-USER-ID
040800               MOVE 0           TO AMO-BALANCE
040900               MOVE "NOT-FOUND" TO AMO-STATUS
041000           ELSE
041100               MOVE TAB-ACCT-USER-ID (TAB-IX) TO AMO-USER-ID
041200               MOVE TAB-ACCT-BALANCE (TAB-IX) TO AMO-BALANCE
041300               MOVE 1 TO TAB-ACCT-BORRADA (TAB-IX)
041400               MOVE "SUCCESS" TO AMO-STATUS
041500           END-IF.
041600           ADD 1 TO CNT-BAJAS.
041700       BORRAR-CUENTA-EXIT.
041800           EXIT.
041900 
042000      * BUSQUEDA BINARIA SOBRE TABLA-CUENTAS, QUE ESTA ORDENADA
042100      * POR ACCT-ID (LAS ALTAS DEL DIA SE AÑADEN AL FINAL Y EN
042200      * ORDEN, VER VOLCAR-TABLA-A-ACCTOUT).
042300       BUSCAR-CUENTA.
042400           MOVE 1 TO TAB-BAJA-IX.
042500           MOVE NUM-CUENTAS-TAB TO TAB-ALTA-IX.
042600           MOVE 0 TO TAB-IX.
042700       BUSCAR-CUENTA-BUCLE.
042800           IF TAB-BAJA-IX > TAB-ALTA-IX
042900               GO TO BUSCAR-CUENTA-EXIT
043000           END-IF.
043100           COMPUTE TAB-MEDIO = (TAB-BAJA-IX + TAB-ALTA-IX) / 2.
043200           IF TAB-ACCT-ID (TAB-MEDIO) = CLAVE-BUSCADA
043300               MOVE TAB-MEDIO TO TAB-IX
043400               GO TO BUSCAR-CUENTA-EXIT
043500           END-IF.
043600           IF TAB-ACCT-ID (TAB-MEDIO) < CLAVE-BUSCADA
043700               COMPUTE TAB-BAJA-IX = TAB-MEDIO + 1
043800           ELSE
043900               COMPUTE TAB-ALTA-IX = TAB-MEDIO - 1
044000           END-IF.
044100           GO TO BUSCAR-CUENTA-BUCLE.
044200       BUSCAR-CUENTA-EXIT.
044300           EXIT.
044400 
044500      * BUSQUEDA BINARIA SOBRE TABLA-CLIENTES, QUE ESTA ORDENADA
044600      * POR USER-ID IGUAL QUE EL PROPIO USERFILE; AUXILIAR DE
044700      * CREAR-CUENTA PARA COMPROBAR QUE EL TITULAR EXISTE.
044800       BUSCAR-CLIENTE.
044900           MOVE 1 TO CLI-BAJA-IX.
045000           MOVE NUM-CLIENTES-TAB TO CLI-ALTA-IX.
045100           MOVE 0 TO CLI-IX.
045200       BUSCAR-CLIENTE-BUCLE.
045300           IF CLI-BAJA-IX > CLI-ALTA-IX
045400               GO TO BUSCAR-CLIENTE-EXIT
045500           END-IF.
045600           COMPUTE CLI-MEDIO = (CLI-BAJA-IX + CLI-ALTA-IX) / 2.
045700           IF TAB-CLIENTE-USER-ID (CLI-MEDIO) = CLAVE-CLIENTE-BUSCADA
045800               MOVE CLI-MEDIO TO CLI-IX
045900               GO TO BUSCAR-CLIENTE-EXIT
046000           END-IF.
046100           IF TAB-CLIENTE-USER-ID (CLI-MEDIO) < CLAVE-CLIENTE-BUSCADA
046200               COMPUTE CLI-BAJA-IX = CLI-MEDIO + 1
046300           ELSE
046400               COMPUTE CLI-ALTA-IX = CLI-MEDIO - 1
046500           END-IF.
046600           GO TO BUSCAR-CLIENTE-BUCLE.
046700       BUSCAR-CLIENTE-EXIT.
046800           EXIT.
046900 
047000      * LAS CUENTAS NUEVAS SE AÑADEN AL FINAL, SIN REORDENAR;
047100      * COMO LA BUSQUEDA BINARIA EXIGE CLAVE ASCENDENTE, SE
047200      * VUELCA EL MAESTRO EN DOS TRAMOS: EL ORIGINAL (YA
047300      * ORDENADO) Y LAS ALTAS DEL DIA (QUE SIEMPRE SON
047400      * CORRELATIVAS Y, POR TANTO, YA VAN ORDENADAS).
047500       VOLCAR-TABLA-A-ACCTOUT.
047600           MOVE 0 TO TAB-IX.
047700       VOLCAR-TABLA-BUCLE.
047800           ADD 1 TO TAB-IX.
047900           IF TAB-IX > NUM-CUENTAS-TAB
048000               GO TO VOLCAR-TABLA-A-ACCTOUT-EXIT
048100           END-IF.
048200           IF NOT TAB-CUENTA-BORRADA (TAB-IX)
048300               MOVE TAB-ACCT-ID (TAB-IX)      TO AOU-ACCT-ID
048400               MOVE TAB-ACCT-USER-ID (TAB-IX) TO AOU-ACCT-USER-ID
048500               MOVE TAB-ACCT-BALANCE (TAB-IX) TO AOU-ACCT-BALANCE
048600               WRITE ACCT-REG-OUT
048700           END-IF.
048800           GO TO VOLCAR-TABLA-BUCLE.
048900       VOLCAR-TABLA-A-ACCTOUT-EXIT.
049000           EXIT.
049100 
049200      * CIERRE DE LOS CINCO FICHEROS DEL PASO.
049300       CERRAR-FICHEROS.
049400           CLOSE ACCTMREQ ACCTMOUT ACCTFILE ACCTOUT USERFILE.
049500       CERRAR-FICHEROS-EXIT.
049600           EXIT.
