000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK5.
000300       AUTHOR. P. VIDAL NUÑEZ.
000400       INSTALLATION. UNIZARBANK - DEPARTAMENTO DE PROCESO DE DATOS.
000500       DATE-WRITTEN. 14/02/1988.
000600       DATE-COMPILED.
000700       SECURITY. USO RESTRINGIDO - SOLO PERSONAL AUTORIZADO DEL
000800           DEPARTAMENTO.
000900      *****************************************************      PR00945
001000      * HISTORIAL DE MODIFICACIONES DEL PROGRAMA BANK5.          PR00945
001100      * MANTENIMIENTO DE CLIENTES: LISTADO, MODIFICACION Y       PR00945
001200      * BAJA.                                                    PR00945
001300      *****************************************************      PR00945
001400      * 14/02/1988  PVN  VERSION INICIAL, SOLO LISTADO.          PR00945
001500      * 22/05/1990  RFG  SE AÑADEN LA MODIFICACION DE LOS        PR01196
001600      *             DATOS PERSONALES Y LA BAJA DE CLIENTE.       PR01196
001700      * 16/02/1995  MCS  LA BAJA Y LA MODIFICACION EXIGEN        PR01501
001800      *             COMPROBAR PRIMERO QUE EL CLIENTE EXISTE.     PR01501
001900      * 14/12/1998  JLM  FORMATO DE FECHA DE NACIMIENTO A        PR01744
002000      *             CUATRO DIGITOS DE AÑO (EFECTO 2000).         PR01744
002100      * 03/07/2006  PVN  SE AMPLIA LA DOCUMENTACION INTERNA      PR01927
002200      *             DEL PROGRAMA A PETICION DE LA REVISION       PR01927
002300      *             DE CALIDAD DE CODIGO DEL DEPARTAMENTO;       PR01927
002400      *             NO SE TOCA LA LOGICA DE NEGOCIO.             PR01927
002500      *****************************************************      PR00945
002600 
002700      * BANK5 ES EL PASO DE MANTENIMIENTO DE CLIENTES DEL LOTE
002800      * NOCTURNO. CADA REGISTRO DE USERMREQ TRAE UN TIPO DE
002900      * PETICION (LISTADO, MODIFICACION O BAJA) QUE SE RESUELVE
003000      * CONTRA LA TABLA EN MEMORIA DEL MAESTRO DE CLIENTES. EL
003100      * LISTADO NO ESCRIBE EN EL MAESTRO, SOLO VUELCA LOS
003200      * CLIENTES VIVOS A USERMOUT; LA MODIFICACION Y LA BAJA SI
003300      * ALTERAN LA TABLA, QUE SE VUELCA COMPLETA A USEROUT AL
003400      * FINAL DEL PASO.
003500 
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SPECIAL-NAMES.
003900           C01 IS TOP-OF-FORM
004000           CLASS CLASE-DIGITOS IS "0" THRU "9"
004100           UPSI-0 IS SW-TRAZA-ENCENDIDA.
004200 
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500      * SOLICITUDES DE MANTENIMIENTO DE CLIENTES DEL DIA.
004600           SELECT USERMREQ ASSIGN TO "USERMREQ"
004700               ORGANIZATION IS LINE SEQUENTIAL
004800               FILE STATUS IS FS-UMQ.
004900 
005000      * RESPUESTAS DEL DIA (UNA POR SOLICITUD DE MODIFICACION
005100      * O BAJA, O UNA POR CLIENTE VIVO SI ES UNA PETICION DE
005200      * LISTADO).
005300           SELECT USERMOUT ASSIGN TO "USERMOUT"
005400               ORGANIZATION IS LINE SEQUENTIAL
005500               FILE STATUS IS FS-UMO.
005600 
005700      * MAESTRO DE CLIENTES DE ENTRADA, ORDENADO POR USER-ID.
005800           SELECT USERFILE ASSIGN TO "USERFILE"
005900               ORGANIZATION IS LINE SEQUENTIAL
006000               FILE STATUS IS FS-UIN.
006100 
006200      * MAESTRO DE CLIENTES ACTUALIZADO DE SALIDA.
006300           SELECT USEROUT ASSIGN TO "USEROUT"
006400               ORGANIZATION IS LINE SEQUENTIAL
006500               FILE STATUS IS FS-UOU.
006600 
006700       DATA DIVISION.
006800       FILE SECTION.
006900       FD  USERMREQ
007000           LABEL RECORD STANDARD.
007100       01  USERM-REQ-REG.
007200           05  UMQ-TIPO-PETICION       PIC X(01).
007300               88  UMQ-ES-LISTADO          VALUE "L".
007400               88  UMQ-ES-MODIFICACION     VALUE "U".
007500               88  UMQ-ES-BAJA             VALUE "D".
007600           05  UMQ-USER-ID             PIC 9(09).
007700           05  UMQ-FIRST-NAME          PIC X(20).
007800           05  UMQ-SECOND-NAME         PIC X(20).
007900           05  UMQ-SURNAME             PIC X(20).
008000           05  UMQ-BIRTHDAY            PIC 9(08).
008100           05  FILLER                  PIC X(02).
008200 
008300      * DESGLOSE DE LA FECHA DE NACIMIENTO A CUATRO DIGITOS DE
008400      * AÑO (EFECTO 2000).
008500       01  UMQ-FECHA-NAC-DESGLOSE REDEFINES USERM-REQ-REG.
008600           05  FILLER                  PIC X(70).
008700           05  UMQ-NAC-ANO             PIC 9(04).
008800           05  UMQ-NAC-MES             PIC 9(02).
008900           05  UMQ-NAC-DIA             PIC 9(02).
009000           05  FILLER                  PIC X(02).
009100 
009200       FD  USERMOUT
009300           LABEL RECORD STANDARD.
009400      * UMO-STATUS DEVUELVE "SUCCESS" O "NOT-FOUND" SEGUN SI EL
009500      * CLIENTE EXISTE (Y NO ESTA YA DE BAJA); EN EL LISTADO
009600      * SIEMPRE ES "SUCCESS" PORQUE SOLO SE LISTAN LOS VIVOS.
009700       01  USERM-RES-REG.
009800           05  UMO-USER-ID             PIC 9(09).
009900           05  UMO-USER-NAME           PIC X(20).
010000           05  UMO-FIRST-NAME          PIC X(20).
010100           05  UMO-SECOND-NAME         PIC X(20).
010200           05  UMO-SURNAME             PIC X(20).
010300           05  UMO-BIRTHDAY            PIC 9(08).
010400           05  UMO-ROLE                PIC X(01).
010500           05  UMO-STATUS              PIC X(12).
010600               88  UMO-ES-EXITO            VALUE "SUCCESS".
010700           05  FILLER                  PIC X(05).
010800 
010900       FD  USERFILE
011000           LABEL RECORD STANDARD.
011100       01  USER-REG-IN.
011200           05  UIN-USER-ID             PIC 9(09).
011300           05  UIN-USER-NAME           PIC X(20).
011400           05  UIN-FIRST-NAME          PIC X(20).
011500           05  UIN-SECOND-NAME        PIC X(20).
011600           05  UIN-SURNAME             PIC X(20).
011700           05  UIN-BIRTHDAY            PIC 9(08).
011800           05  UIN-ROLE                PIC X(01).
011900           05  FILLER                  PIC X(02).
012000 
012100      * DESGLOSE DE LA FECHA DE NACIMIENTO A CUATRO DIGITOS DE
012200      * AÑO (EFECTO 2000).
012300       01  UIN-FECHA-NAC-DESGLOSE REDEFINES USER-REG-IN.
012400           05  FILLER                  PIC X(89).
012500           05  UIN-NAC-ANO             PIC 9(04).
012600           05  UIN-NAC-MES             PIC 9(02).
012700           05  UIN-NAC-DIA             PIC 9(02).
012800           05  FILLER                  PIC X(03).
012900 
013000       FD  USEROUT
013100           LABEL RECORD STANDARD.
013200       01  USER-REG-OUT.
013300           05  UOU-USER-ID             PIC 9(09).
013400           05  UOU-USER-NAME           PIC X(20).
013500           05  UOU-FIRST-NAME          PIC X(20).
013600           05  UOU-SECOND-NAME         PIC X(20).
013700           05  UOU-SURNAME             PIC X(20).
013800           05  UOU-BIRTHDAY            PIC 9(08).
013900           05  UOU-ROLE                PIC X(01).
014000           05  FILLER                  PIC X(02).
014100 
014200       01  UOU-FECHA-NAC-DESGLOSE REDEFINES USER-REG-OUT.
014300           05  FILLER                  PIC X(89).
014400           05  UOU-NAC-ANO             PIC 9(04).
014500           05  UOU-NAC-MES             PIC 9(02).
014600           05  UOU-NAC-DIA             PIC 9(02).
014700           05  FILLER                  PIC X(03).
014800 
014900       WORKING-STORAGE SECTION.
015000      * CODIGOS DE ESTADO DE LOS CUATRO FICHEROS DEL PASO.
015100       01  WS-FICHEROS-STATUS.
015200           05  FS-UMQ                  PIC X(02).
015300           05  FS-UMO                  PIC X(02).
015400           05  FS-UIN                  PIC X(02).
015500           05  FS-UOU                  PIC X(02).
015600           05  FILLER                  PIC X(04).
015700 
015800      * INDICADORES DE FIN DE LOS DOS FICHEROS LEIDOS
015900      * SECUENCIALMENTE.
016000       01  WS-INDICADORES-FIN.
016100           05  WS-FIN-USERMREQ         PIC 9(01) COMP VALUE 0.
016200               88  NO-HAY-MAS-SOLICITUDES  VALUE 1.
016300           05  WS-FIN-USERFILE         PIC 9(01) COMP VALUE 0.
016400               88  NO-HAY-MAS-CLIENTES     VALUE 1.
016500           05  FILLER                  PIC X(02).
016600 
016700      * TABLA EN MEMORIA DEL MAESTRO DE CLIENTES, ORDENADA
016800      * POR USER-ID, PARA BUSQUEDA BINARIA.
016900       01  TABLA-CLIENTES.
017000           05  TAB-CLIENTE OCCURS 09999 TIMES.
017100               10  TAB-USER-ID         PIC 9(09).
017200               10  TAB-USER-NAME       PIC X(20).
017300               10  TAB-FIRST-NAME      PIC X(20).
017400               10  TAB-SECOND-NAME     PIC X(20).
017500               10  TAB-SURNAME         PIC X(20).
017600               10  TAB-BIRTHDAY        PIC 9(08).
017700               10  TAB-ROLE            PIC X(01).
017800               10  TAB-BORRADO         PIC 9(01) COMP.
017900                   88  TAB-CLIENTE-BORRADO VALUE 1.
018000               10  FILLER              PIC X(02).
018100 
018200      * PUNTEROS DE LA BUSQUEDA BINARIA Y CLAVE BUSCADA.
018300       01  WS-CONTADORES-TABLA.
018400           05  NUM-CLIENTES-TAB        PIC 9(05) COMP VALUE 0.
018500           05  TAB-BAJA-IX             PIC 9(05) COMP VALUE 0.
018600           05  TAB-ALTA-IX             PIC 9(05) COMP VALUE 0.
018700           05  TAB-MEDIO               PIC 9(05) COMP VALUE 0.
018800           05  TAB-IX                  PIC 9(05) COMP VALUE 0.
018900           05  CLAVE-BUSCADA           PIC 9(09).
019000           05  FILLER                  PIC X(04).
019100 
019200      * CONTADORES DE CADA TIPO DE OPERACION; SOLO MODIFICACION
019300      * Y BAJA CUENTAN PARA EL TOTAL DE MOVIMIENTOS DEVUELTO A
019400      * BANK1 (EL LISTADO NO ES UN MOVIMIENTO DEL MAESTRO).
019500       01  WS-CONTADORES-PROCESO.
019600           05  CNT-LISTADOS            PIC 9(07) COMP VALUE 0.
019700           05  CNT-MODIFICACIONES      PIC 9(07) COMP VALUE 0.
019800           05  CNT-BAJAS               PIC 9(07) COMP VALUE 0.
019900           05  FILLER                  PIC X(04).
020000 
020100       LINKAGE SECTION.
020200       01  LK-FECHA-PROCESO            PIC 9(08).
020300       01  LK-CNT-MOVIMIENTOS          PIC 9(07).
020400 
020500       PROCEDURE DIVISION USING LK-FECHA-PROCESO
020600               LK-CNT-MOVIMIENTOS.
020700 
020800      * SECUENCIA DEL PASO: ABRIR, CARGAR EL MAESTRO EN TABLA,
020900      * RESOLVER CADA SOLICITUD, VOLCAR LA TABLA ACTUALIZADA A
021000      * USEROUT Y DEVOLVER EL TOTAL DE MOVIMIENTOS.
021100       CONTROL-MANTENIMIENTO-CLIENTES.
021200           PERFORM ABRIR-FICHEROS THRU ABRIR-FICHEROS-EXIT.
021300           PERFORM CARGAR-TABLA-CLIENTES THRU
021400               CARGAR-TABLA-CLIENTES-EXIT.
021500           PERFORM PROCESAR-SOLICITUDES THRU
021600               PROCESAR-SOLICITUDES-EXIT.
021700           PERFORM VOLCAR-TABLA-A-USEROUT THRU
021800               VOLCAR-TABLA-A-USEROUT-EXIT.
021900           COMPUTE LK-CNT-MOVIMIENTOS =
022000               CNT-MODIFICACIONES + CNT-BAJAS.
022100           PERFORM CERRAR-FICHEROS THRU CERRAR-FICHEROS-EXIT.
022200           GOBACK.
022300 
022400      * ABRE LOS CUATRO FICHEROS DEL PASO; CUALQUIER FALLO DE
022500      * APERTURA ABORTA EL PASO COMPLETO.
022600       ABRIR-FICHEROS.
022700           OPEN INPUT USERMREQ.
022800           IF FS-UMQ NOT = "00"
022900               GO TO ABRIR-FICHEROS-ERROR.
023000           OPEN OUTPUT USERMOUT.
023100           IF FS-UMO NOT = "00"
023200               GO TO ABRIR-FICHEROS-ERROR.
023300           OPEN INPUT USERFILE.
023400           IF FS-UIN NOT = "00"
023500               GO TO ABRIR-FICHEROS-ERROR.
023600           OPEN OUTPUT USEROUT.
023700           IF FS-UOU NOT = "00"
023800               GO TO ABRIR-FICHEROS-ERROR.
023900           GO TO ABRIR-FICHEROS-EXIT.
024000       ABRIR-FICHEROS-ERROR.
024100           DISPLAY "BANK5 - ERROR DE APERTURA DE FICHEROS".
024200           GOBACK.
024300       ABRIR-FICHEROS-EXIT.
024400           EXIT.
024500 
024600      * CARGA EL MAESTRO DE CLIENTES COMPLETO EN TABLA PARA
024700      * BUSQUEDA BINARIA.
024800       CARGAR-TABLA-CLIENTES.
024900           MOVE 0 TO NUM-CLIENTES-TAB.
025000      * LECTURA SECUENCIAL HASTA FIN DE FICHERO.
025100       CARGAR-TABLA-LECTURA.
025200           READ USERFILE
025300               AT END SET NO-HAY-MAS-CLIENTES TO TRUE
025400               GO TO CARGAR-TABLA-CLIENTES-EXIT.
025500           ADD 1 TO NUM-CLIENTES-TAB.
025600           MOVE UIN-USER-ID     TO TAB-USER-ID (NUM-CLIENTES-TAB).
025700           MOVE UIN-USER-NAME   TO TAB-USER-NAME (NUM-CLIENTES-TAB).
025800           MOVE UIN-FIRST-NAME  TO TAB-FIRST-NAME (NUM-CLIENTES-TAB).
025900           MOVE UIN-SECOND-NAME TO
026000               TAB-SECOND-NAME (NUM-CLIENTES-TAB).
026100           MOVE UIN-SURNAME     TO TAB-SURNAME (NUM-CLIENTES-TAB).
026200           MOVE UIN-BIRTHDAY    TO TAB-BIRTHDAY (NUM-CLIENTES-TAB).
026300           MOVE UIN-ROLE        TO TAB-ROLE (NUM-CLIENTES-TAB).
026400           MOVE 0 TO TAB-BORRADO (NUM-CLIENTES-TAB).
026500           GO TO CARGAR-TABLA-LECTURA.
026600       CARGAR-TABLA-CLIENTES-EXIT.
026700           EXIT.
026800 
026900      * RECORRE USERMREQ SOLICITUD A SOLICITUD Y DESPACHA AL
027000      * PARRAFO QUE CORRESPONDA SEGUN UMQ-TIPO-PETICION.
027100       PROCESAR-SOLICITUDES.
027200           MOVE 0 TO WS-FIN-USERMREQ.
027300      * LECTURA SECUENCIAL HASTA FIN DE FICHERO.
027400       LEER-SOLICITUD.
027500           READ USERMREQ
027600               AT END SET NO-HAY-MAS-SOLICITUDES TO TRUE
027700               GO TO PROCESAR-SOLICITUDES-EXIT.
027800           IF UMQ-ES-LISTADO
027900               PERFORM LISTAR-CLIENTES THRU LISTAR-CLIENTES-EXIT
028000           ELSE
028100               IF UMQ-ES-MODIFICACION
028200                   PERFORM ACTUALIZAR-CLIENTE THRU
028300                       ACTUALIZAR-CLIENTE-EXIT
028400                   WRITE USERM-RES-REG
028500               ELSE
028600                   IF UMQ-ES-BAJA
028700                       PERFORM BORRAR-CLIENTE THRU
028800                           BORRAR-CLIENTE-EXIT
028900                       WRITE USERM-RES-REG
029000                   END-IF
029100               END-IF
029200           END-IF.
029300           GO TO LEER-SOLICITUD.
029400       PROCESAR-SOLICITUDES-EXIT.
029500           EXIT.
029600 
029700      * UNA PETICION DE LISTADO VUELCA TODOS LOS CLIENTES NO
029800      * DADOS DE BAJA, UNO POR LINEA DE SALIDA.
029900       LISTAR-CLIENTES.
030000           MOVE 0 TO TAB-IX.
030100       LISTAR-BUCLE.
030200           ADD 1 TO TAB-IX.
030300           IF TAB-IX > NUM-CLIENTES-TAB
030400               GO TO LISTAR-CLIENTES-EXIT
030500           END-IF.
030600           IF NOT TAB-CLIENTE-BORRADO (TAB-IX)
030700               MOVE TAB-USER-ID (TAB-IX)     TO UMO-USER-ID
030800               MOVE TAB-USER-NAME (TAB-IX)   TO UMO-USER-NAME
030900               MOVE TAB-FIRST-NAME (TAB-IX)  TO UMO-FIRST-NAME
031000               MOVE TAB-SECOND-NAME (TAB-IX) TO UMO-SECOND-NAME
031100               MOVE TAB-SURNAME (TAB-IX)     TO UMO-SURNAME
031200               MOVE TAB-BIRTHDAY (TAB-IX)    TO UMO-BIRTHDAY
031300               MOVE TAB-ROLE (TAB-IX)        TO UMO-ROLE
031400               MOVE "SUCCESS"                TO UMO-STATUS
031500               WRITE USERM-RES-REG
031600               ADD 1 TO CNT-LISTADOS
031700           END-IF.
031800           GO TO LISTAR-BUCLE.
031900       LISTAR-CLIENTES-EXIT.
032000           EXIT.
032100 
032200      * MODIFICACION DE DATOS PERSONALES (VER PR01501: PRIMERO
032300      * SE COMPRUEBA QUE EL CLIENTE EXISTE Y NO ESTA DE BAJA).
032400      * EL USER-NAME Y EL ROLE NO SON MODIFICABLES POR ESTA VIA.
032500       ACTUALIZAR-CLIENTE.
032600           MOVE UMQ-USER-ID TO CLAVE-BUSCADA.
032700           PERFORM BUSCAR-CLIENTE THRU BUSCAR-CLIENTE-EXIT.
032800           MOVE UMQ-USER-ID TO UMO-USER-ID.
032900           IF TAB-IX = 0 OR TAB-CLIENTE-BORRADO (TAB-IX)
033000               MOVE SPACES      TO UMO-USER-NAME UMO-FIRST-NAME
033100                   UMO-SECOND-NAME UMO-SURNAME
033200               MOVE 0           TO UMO-BIRTHDAY
033300               MOVE SPACES      TO UMO-ROLE
033400               MOVE "NOT-FOUND" TO UMO-STATUS
033500           ELSE
033600               MOVE UMQ-FIRST-NAME  TO TAB-FIRST-NAME (TAB-IX)
033700               MOVE UMQ-SECOND-NAME TO TAB-SECOND-NAME (TAB-IX)
033800               MOVE UMQ-SURNAME     TO TAB-SURNAME (TAB-IX)
033900               MOVE UMQ-BIRTHDAY    TO TAB-BIRTHDAY (TAB-IX)
034000               MOVE TAB-USER-NAME (TAB-IX)   TO UMO-USER-NAME
034100               MOVE TAB-FIRST-NAME (TAB-IX)  TO UMO-FIRST-NAME
034200               MOVE TAB-SECOND-NAME (TAB-IX) TO UMO-SECOND-NAME
034300               MOVE TAB-SURNAME (TAB-IX)     TO UMO-SURNAME
034400               MOVE TAB-BIRTHDAY (TAB-IX)    TO UMO-BIRTHDAY
034500               MOVE TAB-ROLE (TAB-IX)        TO UMO-ROLE
034600               MOVE "SUCCESS" TO UMO-STATUS
034700               ADD 1 TO CNT-MODIFICACIONES
034800           END-IF.
034900       ACTUALIZAR-CLIENTE-EXIT.
035000           EXIT.
035100 
035200      * BAJA LOGICA DEL CLIENTE: SE MARCA TAB-BORRADO EN LA
035300      * TABLA PERO EL REGISTRO PERMANECE EN ELLA PARA QUE LA
035400      * BUSQUEDA BINARIA SIGA FUNCIONANDO CON LOS DEMAS.
035500       BORRAR-CLIENTE.
035600           MOVE UMQ-USER-ID TO CLAVE-BUSCADA.
035700           PERFORM BUSCAR-CLIENTE THRU BUSCAR-CLIENTE-EXIT.
035800           MOVE UMQ-USER-ID TO UMO-USER-ID.
035900           IF TAB-IX = 0 OR TAB-CLIENTE-BORRADO (TAB-IX)
036000               MOVE SPACES      TO UMO-USER-NAME UMO-FIRST-NAME
036100                   UMO-SECOND-NAME UMO-SURNAME
036200               MOVE 0           TO UMO-BIRTHDAY
036300               MOVE SPACES      TO UMO-ROLE
036400               MOVE "NOT-FOUND" TO UMO-STATUS
036500           ELSE
036600               MOVE TAB-USER-NAME (TAB-IX)   TO UMO-USER-NAME
036700               MOVE TAB-FIRST-NAME (TAB-IX)  TO UMO-FIRST-NAME
036800               MOVE TAB-SECOND-NAME (TAB-IX) TO UMO-SECOND-NAME
036900               MOVE TAB-SURNAME (TAB-IX)     TO UMO-SURNAME
037000               MOVE TAB-BIRTHDAY (TAB-IX)    TO UMO-BIRTHDAY
037100               MOVE TAB-ROLE (TAB-IX)        TO UMO-ROLE
037200               MOVE 1 TO TAB-BORRADO (TAB-IX)
037300               MOVE "SUCCESS" TO UMO-STATUS
037400               ADD 1 TO CNT-BAJAS
037500           END-IF.
037600       BORRAR-CLIENTE-EXIT.
037700           EXIT.
037800 
037900      * BUSQUEDA BINARIA CLASICA SOBRE LA TABLA ORDENADA POR
038000      * USER-ID; DEJA TAB-IX A CERO SI CLAVE-BUSCADA NO EXISTE.
038100       BUSCAR-CLIENTE.
038200           MOVE 1 TO TAB-BAJA-IX.
038300           MOVE NUM-CLIENTES-TAB TO TAB-ALTA-IX.
038400           MOVE 0 TO TAB-IX.
038500       BUSCAR-CLIENTE-BUCLE.
038600           IF TAB-BAJA-IX > TAB-ALTA-IX
038700               GO TO BUSCAR-CLIENTE-EXIT
038800           END-IF.
038900           COMPUTE TAB-MEDIO = (TAB-BAJA-IX + TAB-ALTA-IX) / 2.
039000           IF TAB-USER-ID (TAB-MEDIO) = CLAVE-BUSCADA
039100               MOVE TAB-MEDIO TO TAB-IX
039200               GO TO BUSCAR-CLIENTE-EXIT
039300           END-IF.
039400           IF TAB-USER-ID (TAB-MEDIO) < CLAVE-BUSCADA
039500               COMPUTE TAB-BAJA-IX = TAB-MEDIO + 1
039600           ELSE
039700               COMPUTE TAB-ALTA-IX = TAB-MEDIO - 1
039800           END-IF.
039900           GO TO BUSCAR-CLIENTE-BUCLE.
040000       BUSCAR-CLIENTE-EXIT.
040100           EXIT.
040200 
040300      * AL CIERRE DEL PASO, LA TABLA COMPLETA (YA CON ALTAS,
040400      * MODIFICACIONES Y BAJAS APLICADAS) SE VUELCA A USEROUT
040500      * COMO NUEVO MAESTRO DE CLIENTES, SALTANDO LOS BORRADOS.
040600       VOLCAR-TABLA-A-USEROUT.
040700           MOVE 0 TO TAB-IX.
040800      * RECORRIDO SECUENCIAL DE LA TABLA HASTA EL ULTIMO
040900      * SUBINDICE OCUPADO.
041000       VOLCAR-TABLA-BUCLE.
041100           ADD 1 TO TAB-IX.
041200           IF TAB-IX > NUM-CLIENTES-TAB
041300               GO TO VOLCAR-TABLA-A-USEROUT-EXIT
041400           END-IF.
041500           IF NOT TAB-CLIENTE-BORRADO (TAB-IX)
041600               MOVE TAB-USER-ID (TAB-IX)     TO UOU-USER-ID
041700               MOVE TAB-USER-NAME (TAB-IX)   TO UOU-USER-NAME
041800               MOVE TAB-FIRST-NAME (TAB-IX)  TO UOU-FIRST-NAME
041900               MOVE TAB-SECOND-NAME (TAB-IX) TO UOU-SECOND-NAME
042000               MOVE TAB-SURNAME (TAB-IX)     TO UOU-SURNAME
042100               MOVE TAB-BIRTHDAY (TAB-IX)    TO UOU-BIRTHDAY
042200               MOVE TAB-ROLE (TAB-IX)        TO UOU-ROLE
042300               WRITE USER-REG-OUT
042400           END-IF.
042500           GO TO VOLCAR-TABLA-BUCLE.
042600       VOLCAR-TABLA-A-USEROUT-EXIT.
042700           EXIT.
042800 
042900      * CIERRE DE LOS CUATRO FICHEROS DEL PASO DE MANTENIMIENTO
043000      * DE CLIENTES.
043100       CERRAR-FICHEROS.
043200           CLOSE USERMREQ USERMOUT USERFILE USEROUT.
043300       CERRAR-FICHEROS-EXIT.
043400           EXIT.
