000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK6.
000300       AUTHOR. J. LOPEZ MIRANDA.
000400       INSTALLATION. UNIZARBANK - DEPARTAMENTO DE PROCESO DE DATOS.
000500       DATE-WRITTEN. 11/02/1988.
000600       DATE-COMPILED.
000700       SECURITY. USO RESTRINGIDO - SOLO PERSONAL AUTORIZADO DEL
000800           DEPARTAMENTO.
000900      *****************************************************      PR00980
001000      * HISTORIAL DE MODIFICACIONES DEL PROGRAMA BANK6.          PR00980
001100      * EMISION DE NUEVAS TARJETAS A PARTIR DE SOLICITUDES.      PR00980
001200      *****************************************************      PR00980
001300      * 11/02/1988  JLM  VERSION INICIAL. ASIGNA NUMERO DE       PR00980
001400      *             TARJETA CORRELATIVO Y DIGITO DE CONTROL.     PR00980
001500      * 19/10/1989  RFG  SE INCORPORA EL CALCULO DEL DIGITO      PR01160
001600      *             DE CONTROL POR EL ALGORITMO DE LUHN,         PR01160
001700      *             EXIGIDO POR LA RED DE MEDIOS DE PAGO.        PR01160
001800      * 05/04/1992  JLM  SE CONFIRMA LA CADUCIDAD A TRES         PR01340
001900      *             AÑOS DESDE LA FECHA DE EMISION, MISMO        PR01340
002000      *             DIA Y MES, SEGUN NORMA DE LA RED.            PR01340
002100      * 14/12/1998  PVN  FORMATO DE FECHA A CUATRO DIGITOS       PR01742
002200      *             DE AÑO (EFECTO 2000).                        PR01742
002300      * 12/06/2002  ATS  SE ESCRIBE EL LISTADO DE TARJETAS       PR01841
002400      *             EMITIDAS EN EL FORMATO CDSP PARA QUE         PR01841
002500      *             LO RECOJA EL LISTADO DE BANK7.               PR01841
002600      * 26/06/2006  ATS  SE AMPLIA LA DOCUMENTACION INTERNA      PR01925
002700      *             DEL PROGRAMA A PETICION DE LA REVISION       PR01925
002800      *             DE CALIDAD DE CODIGO DEL DEPARTAMENTO;       PR01925
002900      *             NO SE TOCA LA LOGICA DE NEGOCIO.             PR01925
003000      * 09/08/2006  JLM  LA SOLICITUD RECHAZADA POR CLIENTE      PR01935
003100      *             INEXISTENTE SOLO QUEDABA EN UN DISPLAY       PR01935
003200      *             DE TRAZA; SE CREA ISSUEOUT PARA DEJAR        PR01935
003300      *             CONSTANCIA DE CADA SOLICITUD (EXITO O        PR01935
003400      *             NOT-FOUND), IGUAL QUE EL RESTO DE PASOS      PR01935
003500      *             DEL LOTE. EL DISPLAY DE CARD-DISPLAY-REG     PR01935
003600      *             QUEDA COMO TRAZA DE CONSOLA BAJO UPSI-0.     PR01935
003700      *****************************************************      PR00980
003800 
003900      * BANK6 ES EL PASO DE EMISION DE TARJETAS NUEVAS DEL
004000      * LOTE NOCTURNO. POR CADA SOLICITUD DE ISSUEFILE CUYO
004100      * TITULAR EXISTA EN EL MAESTRO DE CLIENTES, ASIGNA UN
004200      * CARD-ID CORRELATIVO AL ULTIMO DEL MAESTRO, CALCULA EL
004300      * NUMERO DE TARJETA CON SU DIGITO DE LUHN Y LA FECHA DE
004400      * CADUCIDAD A TRES AÑOS VISTA, Y AÑADE LA TARJETA NUEVA
004500      * AL FINAL DEL VOLCADO CARDOUT, QUE ARRANCA COMO COPIA
004600      * EXACTA DEL MAESTRO VIGENTE. LAS SOLICITUDES CUYO TITULAR
004700      * NO EXISTE SE RECHAZAN CON NOT-FOUND EN ISSUEOUT, SIN
004800      * CONSUMIR CARD-ID.
004900 
005000       ENVIRONMENT DIVISION.
005100       CONFIGURATION SECTION.
005200       SPECIAL-NAMES.
005300           C01 IS TOP-OF-FORM
005400           CLASS CLASE-DIGITOS IS "0" THRU "9"
005500           UPSI-0 IS SW-TRAZA-ENCENDIDA.
005600 
005700       INPUT-OUTPUT SECTION.
005800       FILE-CONTROL.
005900      * SOLICITUDES DE EMISION DE TARJETA NUEVA DEL DIA.
006000           SELECT ISSUEFILE ASSIGN TO "ISSUEFILE"
006100               ORGANIZATION IS LINE SEQUENTIAL
006200               FILE STATUS IS FS-ISS.
006300 
006400      * RESULTADO DE CADA SOLICITUD DE EMISION (EXITO O RECHAZO
006500      * POR TITULAR INEXISTENTE), VER PR01935.
006600           SELECT ISSUEOUT ASSIGN TO "ISSUEOUT"
006700               ORGANIZATION IS LINE SEQUENTIAL
006800               FILE STATUS IS FS-ISO.
006900 
007000      * MAESTRO DE TARJETAS, PARA CONOCER EL ULTIMO CARD-ID
007100      * Y PARA AÑADIR LAS TARJETAS NUEVAS AL FINAL.
007200           SELECT CARDFILE ASSIGN TO "CARDFILE"
007300               ORGANIZATION IS LINE SEQUENTIAL
007400               FILE STATUS IS FS-CIN.
007500 
007600           SELECT CARDOUT ASSIGN TO "CARDOUT"
007700               ORGANIZATION IS LINE SEQUENTIAL
007800               FILE STATUS IS FS-COU.
007900 
008000      * MAESTRO DE CLIENTES, PARA COMPROBAR QUE EL TITULAR DE
008100      * CADA SOLICITUD DE EMISION EXISTE DE ALTA.
008200           SELECT USERFILE ASSIGN TO "USERFILE"
008300               ORGANIZATION IS LINE SEQUENTIAL
008400               FILE STATUS IS FS-USR.
008500 
008600       DATA DIVISION.
008700       FILE SECTION.
008800       FD  ISSUEFILE
008900           LABEL RECORD STANDARD.
009000       01  ISSUE-REQ-REG.
009100           05  ISS-USER-ID             PIC 9(09).
009200           05  ISS-FECHA-SOLICITUD     PIC 9(08).
009300           05  ISS-SEMILLA-SERIE       PIC 9(09).
009400           05  FILLER                  PIC X(08).
009500 
009600      * RESULTADO DE CADA SOLICITUD: "SUCCESS" CON EL CARD-ID
009700      * ASIGNADO, O "NOT-FOUND" SI EL TITULAR NO EXISTE, CASO
009800      * EN QUE ISR-CARD-ID SALE A CERO (VER PR01935).
009900       FD  ISSUEOUT
010000           LABEL RECORD STANDARD.
010100       01  ISSUE-RES-REG.
010200           05  ISR-USER-ID             PIC 9(09).
010300           05  ISR-CARD-ID             PIC 9(09).
010400           05  ISR-STATUS              PIC X(12).
010500               88  ISR-ES-EXITO            VALUE "SUCCESS".
010600           05  FILLER                  PIC X(10).
010700 
010800       FD  CARDFILE
010900           LABEL RECORD STANDARD.
011000       01  CARD-REG-IN.
011100           05  CIN-CARD-ID             PIC 9(09).
011200           05  CIN-CARD-USER-ID        PIC 9(09).
011300           05  CIN-CARD-NUMBER         PIC X(16).
011400           05  CIN-CARD-EXPIRY         PIC 9(08).
011500           05  CIN-CARD-STATUS         PIC X(01).
011600           05  CIN-CARD-BALANCE        PIC S9(09)V99.
011700           05  FILLER                  PIC X(05).
011800 
011900      * VISTA DE TRAZA DEL NUMERO DE TARJETA PARA EL LISTADO DE
012000      * DEPURACION QUE SE ACTIVA CON UPSI-0.
012100       01  CIN-CARD-NUMBER-R REDEFINES CARD-REG-IN.
012200           05  FILLER                  PIC X(18).
012300           05  CNR-BIN                  PIC X(06).
012400           05  CNR-SERIE                PIC X(09).
012500           05  CNR-DIGITO               PIC X(01).
012600           05  FILLER                  PIC X(25).
012700 
012800       FD  CARDOUT
012900           LABEL RECORD STANDARD.
013000       01  CARD-REG-OUT.
013100           05  COU-CARD-ID             PIC 9(09).
013200           05  COU-CARD-USER-ID        PIC 9(09).
013300           05  COU-CARD-NUMBER         PIC X(16).
013400           05  COU-CARD-EXPIRY         PIC 9(08).
013500           05  COU-CARD-STATUS         PIC X(01).
013600           05  COU-CARD-BALANCE        PIC S9(09)V99.
013700           05  FILLER                  PIC X(05).
013800 
013900       FD  USERFILE
014000           LABEL RECORD STANDARD.
014100       01  USER-REG-IN.
014200           05  USR-USER-ID             PIC 9(09).
014300           05  FILLER                  PIC X(89).
014400 
014500       WORKING-STORAGE SECTION.
014600      * CODIGOS DE ESTADO DE LOS CINCO FICHEROS DEL PASO.
014700       01  WS-FICHEROS-STATUS.
014800           05  FS-ISS                  PIC X(02).
014900           05  FS-ISO                  PIC X(02).
015000           05  FS-CIN                  PIC X(02).
015100           05  FS-COU                  PIC X(02).
015200           05  FS-USR                  PIC X(02).
015300           05  FILLER                  PIC X(02).
015400 
015500      * INDICADORES DE FIN DE LOS TRES FICHEROS LEIDOS
015600      * SECUENCIALMENTE EN ALGUN MOMENTO DEL PASO.
015700       01  WS-INDICADORES-FIN.
015800           05  WS-FIN-ISSUEFILE        PIC 9(01) COMP VALUE 0.
015900               88  NO-HAY-MAS-SOLICITUDES  VALUE 1.
016000           05  WS-FIN-CARDFILE         PIC 9(01) COMP VALUE 0.
016100               88  NO-HAY-MAS-TARJETAS     VALUE 1.
016200           05  WS-FIN-USERFILE         PIC 9(01) COMP VALUE 0.
016300               88  NO-HAY-MAS-CLIENTES     VALUE 1.
016400           05  FILLER                  PIC X(02).
016500 
016600      * TABLA DE CLIENTES DADOS DE ALTA, CARGADA UNA SOLA VEZ
016700      * PARA COMPROBAR LA EXISTENCIA DEL TITULAR DE CADA
016800      * SOLICITUD SIN RELEER USERFILE EN CADA ITERACION.
016900       01  TABLA-CLIENTES.
017000           05  TAB-CLIENTE OCCURS 09999 TIMES
017100                   INDEXED BY IX-CLIENTE.
017200               10  TAB-USER-ID         PIC 9(09) COMP.
017300               10  FILLER              PIC X(02).
017400 
017500      * PUNTEROS DE LA BUSQUEDA BINARIA DEL TITULAR Y RESULTADO
017600      * DE LA BUSQUEDA.
017700       01  WS-CONTADORES-TABLA.
017800           05  NUM-CLIENTES-TAB        PIC 9(05) COMP VALUE 0.
017900           05  TAB-BAJA                PIC 9(05) COMP.
018000           05  TAB-ALTA                PIC 9(05) COMP.
018100           05  TAB-MEDIO                PIC 9(05) COMP.
018200           05  CLAVE-CLIENTE-BUSCADA   PIC 9(09).
018300           05  WS-CLIENTE-ENCONTRADO   PIC 9(01) COMP VALUE 0.
018400               88  CLIENTE-EXISTE          VALUE 1.
018500           05  FILLER                  PIC X(04).
018600 
018700      * MAYOR CARD-ID DEL MAESTRO; SE VA INCREMENTANDO DE UNO
018800      * EN UNO CONFORME SE EMITE CADA TARJETA NUEVA.
018900       01  WS-ULTIMO-CARD-ID           PIC 9(09) COMP VALUE 0.
019000 
019100      * NUMERO DE TARJETA: 6 DIGITOS DE BIN DE UNIZARBANK, 9
019200      * DIGITOS DE SERIE (SEMILLA DE LA SOLICITUD) Y 1 DIGITO
019300      * DE CONTROL.
019400       01  WS-NUMERO-TARJETA.
019500           05  NT-BIN                  PIC 9(06) VALUE 400000.
019600           05  NT-SERIE                PIC 9(09).
019700           05  NT-DIGITO-CONTROL       PIC 9(01).
019800 
019900      * VISTA DEL NUMERO DE TARJETA COMO QUINCE DIGITOS SEGUIDOS
020000      * DEL DIGITO DE CONTROL, QUE ES COMO LO NECESITA EL
020100      * ALGORITMO DE LUHN PARA RECORRERLO POSICION A POSICION.
020200       01  WS-NUMERO-TARJETA-R REDEFINES WS-NUMERO-TARJETA.
020300           05  NT-QUINCE-DIGITOS       PIC 9(15).
020400           05  FILLER                  PIC X(01).
020500 
020600      * DESGLOSE DE LA FECHA DE SOLICITUD/EMISION DE LA TARJETA.
020700       01  WS-FECHA-EMISION-DESGLOSE.
020800           05  FED-ANO                 PIC 9(04).
020900           05  FED-MES                 PIC 9(02).
021000           05  FED-DIA                 PIC 9(02).
021100           05  FILLER                  PIC X(02).
021200 
021300       01  WS-FECHA-CADUCIDAD-DESGLOSE.
021400           05  FCC-ANO                 PIC 9(04).
021500           05  FCC-MES                 PIC 9(02).
021600           05  FCC-DIA                 PIC 9(02).
021700 
021800       01  WS-FECHA-CADUCIDAD REDEFINES WS-FECHA-CADUCIDAD-DESGLOSE
021900           PIC 9(08).
022000 
022100      * AREAS DE TRABAJO PARA EL CALCULO DEL DIGITO DE LUHN.
022200       01  WS-AREA-LUHN.
022300           05  LUHN-DIGITO             PIC 9(01) COMP.
022400           05  LUHN-DOBLE              PIC 9(02) COMP.
022500           05  LUHN-ACUMULADOR         PIC 9(05) COMP VALUE 0.
022600           05  LUHN-POSICION           PIC 9(02) COMP VALUE 0.
022700           05  LUHN-RESIDUO            PIC 9(02) COMP.
022800           05  LUHN-COCIENTE           PIC 9(03) COMP.
022900           05  LUHN-TOCA-DOBLAR        PIC 9(01) COMP VALUE 0.
023000               88  LUHN-DOBLAR-POSICION    VALUE 1.
023100           05  FILLER                  PIC X(02).
023200 
023300      * LINEA EN FORMATO CDSP QUE PROCESAR-SOLICITUDES VUELCA POR
023400      * DISPLAY EN CADA TARJETA EMITIDA, UNICAMENTE COMO TRAZA DE
023500      * CONSOLA PARA SEGUIMIENTO DE OPERACION CUANDO UPSI-0 ESTA
023600      * ACTIVO (VER PR01841); EL RESULTADO QUE QUEDA COMO DATO DEL
023700      * PASO ES EL QUE SE ESCRIBE EN ISSUEOUT (VER PR01935).
023800       01  CARD-DISPLAY-REG.
023900           05  CDSP-CARD-ID            PIC 9(09).
024000           05  CDSP-NUMBER             PIC X(19).
024100           05  CDSP-USER-ID            PIC 9(09).
024200           05  CDSP-EXPIRY             PIC 9(08).
024300           05  CDSP-BALANCE            PIC S9(09)V99.
024400           05  CDSP-STATUS             PIC X(01).
024500           05  FILLER                  PIC X(04).
024600 
024700       LINKAGE SECTION.
024800       01  LK-FECHA-PROCESO            PIC 9(08).
024900       01  LK-CNT-EMITIDAS             PIC 9(07).
025000 
025100       PROCEDURE DIVISION USING LK-FECHA-PROCESO LK-CNT-EMITIDAS.
025200 
025300      * SECUENCIA DEL PASO: ABRIR, CARGAR CLIENTES EN TABLA,
025400      * LOCALIZAR EL ULTIMO CARD-ID, COPIAR EL MAESTRO VIGENTE
025500      * A CARDOUT Y AÑADIR LAS TARJETAS NUEVAS AL FINAL.
025600       CONTROL-EMISION.
025700           MOVE 0 TO LK-CNT-EMITIDAS.
025800           MOVE LK-FECHA-PROCESO TO WS-FECHA-EMISION-DESGLOSE.
025900           PERFORM ABRIR-FICHEROS THRU ABRIR-FICHEROS-EXIT.
026000           PERFORM CARGAR-TABLA-CLIENTES THRU
026100               CARGAR-TABLA-CLIENTES-EXIT.
026200           PERFORM LEER-ULTIMO-CARD-ID THRU
026300               LEER-ULTIMO-CARD-ID-EXIT.
026400           PERFORM COPIAR-MAESTRO-ACTUAL THRU
026500               COPIAR-MAESTRO-ACTUAL-EXIT.
026600           PERFORM PROCESAR-SOLICITUDES THRU
026700               PROCESAR-SOLICITUDES-EXIT.
026800           PERFORM CERRAR-FICHEROS THRU CERRAR-FICHEROS-EXIT.
026900           GOBACK.
027000 
027100      * ABRE LOS CINCO FICHEROS DEL PASO; CUALQUIER FALLO DE
027200      * APERTURA ABORTA EL PASO COMPLETO.
027300       ABRIR-FICHEROS.
027400           OPEN INPUT ISSUEFILE.
027500           IF FS-ISS NOT = "00"
027600               GO TO ABRIR-FICHEROS-ERROR.
027700           OPEN OUTPUT ISSUEOUT.
027800           IF FS-ISO NOT = "00"
027900               GO TO ABRIR-FICHEROS-ERROR.
028000           OPEN INPUT CARDFILE.
028100           IF FS-CIN NOT = "00"
028200               GO TO ABRIR-FICHEROS-ERROR.
028300           OPEN OUTPUT CARDOUT.
028400           IF FS-COU NOT = "00"
028500               GO TO ABRIR-FICHEROS-ERROR.
028600           OPEN INPUT USERFILE.
028700           IF FS-USR NOT = "00"
028800               GO TO ABRIR-FICHEROS-ERROR.
028900           GO TO ABRIR-FICHEROS-EXIT.
029000       ABRIR-FICHEROS-ERROR.
029100           DISPLAY "BANK6 - ERROR DE APERTURA DE FICHEROS".
029200           GOBACK.
029300       ABRIR-FICHEROS-EXIT.
029400           EXIT.
029500 
029600      * EL MAESTRO DE CLIENTES VIENE ORDENADO POR USER-ID, SE
029700      * CARGA ENTERO EN TABLA PARA BUSQUEDA BINARIA POSTERIOR.
029800       CARGAR-TABLA-CLIENTES.
029900           MOVE 0 TO NUM-CLIENTES-TAB.
030000           MOVE 0 TO WS-FIN-USERFILE.
030100       CARGAR-CLIENTES-BUCLE.
030200           READ USERFILE
030300               AT END SET NO-HAY-MAS-CLIENTES TO TRUE
030400               GO TO CARGAR-TABLA-CLIENTES-EXIT.
030500           ADD 1 TO NUM-CLIENTES-TAB.
030600           MOVE USR-USER-ID TO TAB-USER-ID (NUM-CLIENTES-TAB).
030700           GO TO CARGAR-CLIENTES-BUCLE.
030800       CARGAR-TABLA-CLIENTES-EXIT.
030900           EXIT.
031000 
031100      * EL MAESTRO VIENE ORDENADO POR CARD-ID, ASI QUE EL
031200      * ULTIMO REGISTRO LEIDO TRAE EL MAYOR IDENTIFICADOR.
031300       LEER-ULTIMO-CARD-ID.
031400           MOVE 0 TO WS-ULTIMO-CARD-ID.
031500       LEER-ULTIMO-BUCLE.
031600           READ CARDFILE
031700               AT END GO TO LEER-ULTIMO-CARD-ID-FIN.
031800           MOVE CIN-CARD-ID TO WS-ULTIMO-CARD-ID.
031900           GO TO LEER-ULTIMO-BUCLE.
032000       LEER-ULTIMO-CARD-ID-FIN.
032100           CLOSE CARDFILE.
032200           OPEN INPUT CARDFILE.
032300       LEER-ULTIMO-CARD-ID-EXIT.
032400           EXIT.
032500 
032600      * CARDOUT ARRANCA SIENDO UNA COPIA EXACTA DEL MAESTRO
032700      * VIGENTE; PROCESAR-SOLICITUDES SOLO AÑADE REGISTROS AL
032800      * FINAL, NUNCA MODIFICA LOS YA EXISTENTES.
032900       COPIAR-MAESTRO-ACTUAL.
033000           MOVE 0 TO WS-FIN-CARDFILE.
033100      * LECTURA SECUENCIAL HASTA FIN DE FICHERO.
033200       COPIAR-MAESTRO-BUCLE.
033300           READ CARDFILE
033400               AT END SET NO-HAY-MAS-TARJETAS TO TRUE
033500               GO TO COPIAR-MAESTRO-ACTUAL-EXIT.
033600           MOVE CARD-REG-IN TO CARD-REG-OUT.
033700           WRITE CARD-REG-OUT.
033800           GO TO COPIAR-MAESTRO-BUCLE.
033900       COPIAR-MAESTRO-ACTUAL-EXIT.
034000           EXIT.
034100 
034200      * RECORRE ISSUEFILE SOLICITUD A SOLICITUD; LAS QUE NO
034300      * TIENEN TITULAR EN EL MAESTRO DE CLIENTES SE RECHAZAN Y
034400      * NO CONSUMEN CARD-ID.
034500       PROCESAR-SOLICITUDES.
034600           MOVE 0 TO WS-FIN-ISSUEFILE.
034700      * LECTURA SECUENCIAL HASTA FIN DE FICHERO.
034800       LEER-SOLICITUD.
034900           READ ISSUEFILE
035000               AT END SET NO-HAY-MAS-SOLICITUDES TO TRUE
035100               GO TO PROCESAR-SOLICITUDES-EXIT.
035200           MOVE ISS-USER-ID TO CLAVE-CLIENTE-BUSCADA.
035300           PERFORM BUSCAR-CLIENTE THRU BUSCAR-CLIENTE-EXIT.
035400           IF NOT CLIENTE-EXISTE
035500               MOVE ISS-USER-ID  TO ISR-USER-ID
035600               MOVE 0            TO ISR-CARD-ID
035700               MOVE "NOT-FOUND"  TO ISR-STATUS
035800               WRITE ISSUE-RES-REG
035900               GO TO LEER-SOLICITUD
036000           END-IF.
036100           ADD 1 TO WS-ULTIMO-CARD-ID.
036200           MOVE ISS-SEMILLA-SERIE TO NT-SERIE.
036300           MOVE ISS-FECHA-SOLICITUD TO WS-FECHA-EMISION-DESGLOSE.
036400           PERFORM CALCULAR-DIGITO-LUHN THRU
036500               CALCULAR-DIGITO-LUHN-EXIT.
036600           PERFORM CALCULAR-CADUCIDAD THRU
036700               CALCULAR-CADUCIDAD-EXIT.
036800           MOVE WS-ULTIMO-CARD-ID  TO COU-CARD-ID.
036900           MOVE ISS-USER-ID        TO COU-CARD-USER-ID.
037000           MOVE NT-QUINCE-DIGITOS  TO COU-CARD-NUMBER (1:15).
037100           MOVE NT-DIGITO-CONTROL  TO COU-CARD-NUMBER (16:1).
037200           MOVE WS-FECHA-CADUCIDAD TO COU-CARD-EXPIRY.
037300           MOVE "A"                TO COU-CARD-STATUS.
037400           MOVE 0                  TO COU-CARD-BALANCE.
037500           WRITE CARD-REG-OUT.
037600           MOVE COU-CARD-ID        TO CDSP-CARD-ID.
037700           MOVE COU-CARD-NUMBER    TO CDSP-NUMBER (1:16).
037800           MOVE SPACES             TO CDSP-NUMBER (17:3).
037900           MOVE COU-CARD-USER-ID   TO CDSP-USER-ID.
038000           MOVE COU-CARD-EXPIRY    TO CDSP-EXPIRY.
038100           MOVE COU-CARD-BALANCE   TO CDSP-BALANCE.
038200           MOVE COU-CARD-STATUS    TO CDSP-STATUS.
038300           IF SW-TRAZA-ENCENDIDA
038400               DISPLAY CARD-DISPLAY-REG
038500           END-IF.
038600           MOVE ISS-USER-ID        TO ISR-USER-ID.
038700           MOVE WS-ULTIMO-CARD-ID  TO ISR-CARD-ID.
038800           MOVE "SUCCESS"          TO ISR-STATUS.
038900           WRITE ISSUE-RES-REG.
039000           ADD 1 TO LK-CNT-EMITIDAS.
039100           GO TO LEER-SOLICITUD.
039200       PROCESAR-SOLICITUDES-EXIT.
039300           EXIT.
039400 
039500      * ALGORITMO DE LUHN: DESDE EL DIGITO MAS A LA DERECHA DE
039600      * LOS QUINCE PRIMEROS, SE DOBLA UNO SI Y SOLO SI SU
039700      * POSICION (CONTANDO DESDE LA DERECHA, EMPEZANDO EN 1)
039800      * ES IMPAR; SI EL DOBLE SUPERA 9 SE LE RESTAN 9. EL
039900      * DIGITO DE CONTROL ES EL QUE COMPLETA LA SUMA AL
040000      * SIGUIENTE MULTIPLO DE DIEZ.
040100       CALCULAR-DIGITO-LUHN.
040200           MOVE 0 TO LUHN-ACUMULADOR.
040300           MOVE 15 TO LUHN-POSICION.
040400           MOVE 1 TO LUHN-TOCA-DOBLAR.
040500       CALCULAR-LUHN-BUCLE.
040600           IF LUHN-POSICION = 0
040700               GO TO CALCULAR-LUHN-FIN
040800           END-IF.
040900           MOVE NT-QUINCE-DIGITOS (LUHN-POSICION:1) TO LUHN-DIGITO.
041000           IF LUHN-DOBLAR-POSICION
041100               COMPUTE LUHN-DOBLE = LUHN-DIGITO * 2
041200               IF LUHN-DOBLE > 9
041300                   COMPUTE LUHN-DOBLE = LUHN-DOBLE - 9
041400               END-IF
041500               MOVE 0 TO LUHN-TOCA-DOBLAR
041600           ELSE
041700               MOVE LUHN-DIGITO TO LUHN-DOBLE
041800               MOVE 1 TO LUHN-TOCA-DOBLAR
041900           END-IF.
042000           ADD LUHN-DOBLE TO LUHN-ACUMULADOR.
042100           SUBTRACT 1 FROM LUHN-POSICION.
042200           GO TO CALCULAR-LUHN-BUCLE.
042300       CALCULAR-LUHN-FIN.
042400           DIVIDE LUHN-ACUMULADOR BY 10 GIVING LUHN-COCIENTE
042500               REMAINDER LUHN-RESIDUO.
042600           IF LUHN-RESIDUO = 0
042700               MOVE 0 TO NT-DIGITO-CONTROL
042800           ELSE
042900               COMPUTE NT-DIGITO-CONTROL = 10 - LUHN-RESIDUO
043000           END-IF.
043100       CALCULAR-DIGITO-LUHN-EXIT.
043200           EXIT.
043300 
043400      * LA TARJETA CADUCA A LOS TRES AÑOS DE SU EMISION,
043500      * EL MISMO DIA Y MES.
043600       CALCULAR-CADUCIDAD.
043700           MOVE FED-MES TO FCC-MES.
043800           MOVE FED-DIA TO FCC-DIA.
043900           COMPUTE FCC-ANO = FED-ANO + 3.
044000       CALCULAR-CADUCIDAD-EXIT.
044100           EXIT.
044200 
044300      * BUSQUEDA BINARIA DEL TITULAR EN LA TABLA DE CLIENTES.
044400       BUSCAR-CLIENTE.
044500           MOVE 0 TO WS-CLIENTE-ENCONTRADO.
044600           MOVE 1 TO TAB-BAJA.
044700           MOVE NUM-CLIENTES-TAB TO TAB-ALTA.
044800       BUSCAR-CLIENTE-BUCLE.
044900           IF TAB-BAJA > TAB-ALTA
045000               GO TO BUSCAR-CLIENTE-EXIT
045100           END-IF.
045200           COMPUTE TAB-MEDIO = (TAB-BAJA + TAB-ALTA) / 2.
045300           IF TAB-USER-ID (TAB-MEDIO) = CLAVE-CLIENTE-BUSCADA
045400               MOVE 1 TO WS-CLIENTE-ENCONTRADO
045500               GO TO BUSCAR-CLIENTE-EXIT
045600           END-IF.
045700           IF TAB-USER-ID (TAB-MEDIO) < CLAVE-CLIENTE-BUSCADA
045800               COMPUTE TAB-BAJA = TAB-MEDIO + 1
045900           ELSE
046000               COMPUTE TAB-ALTA = TAB-MEDIO - 1
046100           END-IF.
046200           GO TO BUSCAR-CLIENTE-BUCLE.
046300       BUSCAR-CLIENTE-EXIT.
046400           EXIT.
046500 
046600      * CIERRE DE LOS CINCO FICHEROS DEL PASO.
046700       CERRAR-FICHEROS.
046800           CLOSE ISSUEFILE ISSUEOUT CARDFILE CARDOUT USERFILE.
046900       CERRAR-FICHEROS-EXIT.
047000           EXIT.
