000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK7.
000300       AUTHOR. A. TORRES SAEZ.
000400       INSTALLATION. UNIZARBANK - DEPARTAMENTO DE PROCESO DE DATOS.
000500       DATE-WRITTEN. 27/06/1988.
000600       DATE-COMPILED.
000700       SECURITY. USO RESTRINGIDO - SOLO PERSONAL AUTORIZADO DEL
000800           DEPARTAMENTO.
000900      *****************************************************      PR01010
001000      * HISTORIAL DE MODIFICACIONES DEL PROGRAMA BANK7.          PR01010
001100      * LISTADO DE TARJETAS CON RUPTURA POR CLIENTE.             PR01010
001200      *****************************************************      PR01010
001300      * 27/06/1988  ATS  VERSION INICIAL. LISTADO PLANO DE       PR01010
001400      *             TARJETAS SIN RUPTURAS.                       PR01010
001500      * 30/11/1990  JLM  SE ORDENA LA TABLA EN MEMORIA POR       PR01220
001600      *             CLIENTE PARA PERMITIR LA RUPTURA DE          PR01220
001700      *             CONTROL Y LOS SUBTOTALES POR CLIENTE.        PR01220
001800      * 08/09/1993  MCS  SE INCORPORA EL ENMASCARADO DEL         PR01460
001900      *             NUMERO DE TARJETA EXIGIDO POR LA NORMA       PR01460
002000      *             DE PROTECCION DE DATOS DEL BANCO.            PR01460
002100      * 14/12/1998  PVN  FORMATO DE FECHA A CUATRO DIGITOS       PR01743
002200      *             DE AÑO (EFECTO 2000).                        PR01743
002300      * 21/03/2005  RFG  SE AÑADE LA CABECERA CON TITULO Y       PR01900
002400      *             FECHA DE PROCESO EN LA PRIMERA PAGINA.       PR01900
002500      * 17/07/2006  ATS  SE AMPLIA LA DOCUMENTACION INTERNA      PR01929
002600      *             DEL PROGRAMA A PETICION DE LA REVISION       PR01929
002700      *             DE CALIDAD DE CODIGO DEL DEPARTAMENTO;       PR01929
002800      *             NO SE TOCA LA LOGICA DE NEGOCIO.             PR01929
002900      *****************************************************      PR01010
003000      * BANK7 ES EL PASO DE LISTADO DE TARJETAS DEL LOTE
003100      * NOCTURNO. CARGA EL MAESTRO DE TARJETAS EN TABLA, LA
003200      * REORDENA POR CLIENTE Y EMITE UN LISTADO CON RUPTURA DE
003300      * CONTROL, SUBTOTAL POR CLIENTE Y TOTAL GENERAL, CON EL
003400      * NUMERO DE TARJETA SIEMPRE ENMASCARADO.
003500 
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SPECIAL-NAMES.
003900           C01 IS TOP-OF-FORM
004000           CLASS CLASE-DIGITOS IS "0" THRU "9"
004100           UPSI-0 IS SW-TRAZA-ENCENDIDA.
004200 
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500      * MAESTRO DE TARJETAS DE ENTRADA PARA EL LISTADO.
004600           SELECT CARDFILE ASSIGN TO "CARDFILE"
004700               ORGANIZATION IS LINE SEQUENTIAL
004800               FILE STATUS IS FS-CIN.
004900 
005000      * LISTADO DE TARJETAS, EN FORMATO DE IMPRESION.
005100           SELECT REPORT-FILE ASSIGN TO "REPORT"
005200               ORGANIZATION IS LINE SEQUENTIAL
005300               FILE STATUS IS FS-REP.
005400 
005500       DATA DIVISION.
005600       FILE SECTION.
005700       FD  CARDFILE
005800           LABEL RECORD STANDARD.
005900       01  CARD-REG-IN.
006000           05  CIN-CARD-ID             PIC 9(09).
006100           05  CIN-CARD-USER-ID        PIC 9(09).
006200           05  CIN-CARD-NUMBER         PIC X(16).
006300           05  CIN-CARD-EXPIRY         PIC 9(08).
006400           05  CIN-CARD-STATUS         PIC X(01).
006500           05  CIN-CARD-BALANCE        PIC S9(09)V99.
006600           05  FILLER                  PIC X(05).
006700 
006800      * DESGLOSE DE LA FECHA DE CADUCIDAD A CUATRO DIGITOS DE
006900      * AÑO (EFECTO 2000).
007000       01  CIN-FECHA-CAD-DESGLOSE REDEFINES CARD-REG-IN.
007100           05  FILLER                  PIC X(34).
007200           05  CIN-CAD-ANO             PIC 9(04).
007300           05  CIN-CAD-MES             PIC 9(02).
007400           05  CIN-CAD-DIA             PIC 9(02).
007500           05  FILLER                  PIC X(17).
007600 
007700       FD  REPORT-FILE
007800           LABEL RECORD STANDARD.
007900       01  REPORT-LINE                 PIC X(80).
008000 
008100       WORKING-STORAGE SECTION.
008200      * CODIGOS DE ESTADO DE LOS DOS FICHEROS DEL PASO.
008300       01  WS-FICHEROS-STATUS.
008400           05  FS-CIN                  PIC X(02).
008500           05  FS-REP                  PIC X(02).
008600           05  FILLER                  PIC X(04).
008700 
008800      * INDICADOR DE FIN DE LECTURA DEL MAESTRO DE TARJETAS.
008900       01  WS-INDICADORES-FIN.
009000           05  WS-FIN-CARDFILE         PIC 9(01) COMP VALUE 0.
009100               88  NO-HAY-MAS-TARJETAS     VALUE 1.
009200           05  FILLER                  PIC X(02).
009300 
009400      * TABLA EN MEMORIA DEL MAESTRO, QUE SE REORDENA POR
009500      * CLIENTE (CARD-USER-ID) PARA LA RUPTURA DE CONTROL.
009600       01  TABLA-TARJETAS.
009700           05  TAB-TARJETA OCCURS 09999 TIMES.
009800               10  TAB-CARD-ID         PIC 9(09).
009900               10  TAB-CARD-USER-ID    PIC 9(09).
010000               10  TAB-CARD-NUMBER     PIC X(16).
010100               10  TAB-CARD-NUMBER-R REDEFINES
010200                       TAB-CARD-NUMBER.
010300                   15  TNR-BIN         PIC X(06).
010400                   15  TNR-SERIE       PIC X(09).
010500                   15  TNR-DIGITO      PIC X(01).
010600               10  TAB-CARD-EXPIRY     PIC 9(08).
010700               10  TAB-CARD-EXPIRY-R REDEFINES
010800                       TAB-CARD-EXPIRY.
010900                   15  TER-ANO         PIC 9(04).
011000                   15  TER-MES         PIC 9(02).
011100                   15  TER-DIA         PIC 9(02).
011200               10  TAB-CARD-STATUS     PIC X(01).
011300               10  TAB-CARD-BALANCE    PIC S9(09)V99.
011400               10  FILLER              PIC X(02).
011500 
011600      * REGISTRO TEMPORAL PARA EL INTERCAMBIO DE DOS OCUPANTES
011700      * DE LA TABLA DURANTE LA ORDENACION POR BURBUJA.
011800       01  WS-REGISTRO-INTERCAMBIO.
011900           05  INT-CARD-ID             PIC 9(09).
012000           05  INT-CARD-USER-ID        PIC 9(09).
012100           05  INT-CARD-NUMBER         PIC X(16).
012200           05  INT-CARD-EXPIRY         PIC 9(08).
012300           05  INT-CARD-STATUS         PIC X(01).
012400           05  INT-CARD-BALANCE        PIC S9(09)V99.
012500           05  FILLER                  PIC X(02).
012600 
012700      * SUBINDICES DE LA TABLA Y DE LA ORDENACION POR BURBUJA
012800      * (TAB-IX/TAB-JX) Y MARCA DE CAMBIO EN LA ULTIMA PASADA.
012900       01  WS-CONTADORES-TABLA.
013000           05  NUM-TARJETAS-TAB        PIC 9(05) COMP VALUE 0.
013100           05  TAB-IX                  PIC 9(05) COMP VALUE 0.
013200           05  TAB-JX                  PIC 9(05) COMP VALUE 0.
013300           05  SW-HUBO-CAMBIO          PIC 9(01) COMP VALUE 0.
013400               88  HUBO-CAMBIO-EN-PASADA   VALUE 1.
013500           05  FILLER                  PIC X(04).
013600 
013700      * CLIENTE DE LA RUPTURA DE CONTROL EN CURSO.
013800       01  WS-CLIENTE-ACTUAL           PIC 9(09) VALUE 0.
013900      * MARCA QUE EVITA IMPRIMIR UN TOTAL DE CLIENTE ANTES DE
014000      * LA PRIMERA TARJETA DEL LISTADO.
014100       01  WS-PRIMERA-TARJETA          PIC 9(01) COMP VALUE 1.
014200           88  ES-LA-PRIMERA-TARJETA       VALUE 1.
014300 
014400      * ACUMULADORES DE LA RUPTURA DE CONTROL POR CLIENTE.
014500       01  WS-SUBTOTAL-CLIENTE.
014600           05  SUB-TARJETAS            PIC 9(05) COMP VALUE 0.
014700           05  SUB-SALDO               PIC S9(11)V99 VALUE 0.
014800           05  FILLER                  PIC X(04).
014900 
015000      * ACUMULADORES DEL TOTAL GENERAL DEL INFORME.
015100       01  WS-TOTALES-INFORME.
015200           05  TOT-TARJETAS            PIC 9(07) COMP VALUE 0.
015300           05  TOT-SALDO               PIC S9(11)V99 VALUE 0.
015400           05  FILLER                  PIC X(04).
015500 
015600      * NUMERO DE TARJETA YA ENMASCARADO, LISTO PARA IMPRIMIR.
015700       01  CDSP-NUMERO-MOSTRAR         PIC X(19).
015800 
015900      * CABECERA DE PRIMERA PAGINA CON TITULO Y FECHA DE PROCESO.
016000       01  WS-LINEA-TITULO.
016100           05  FILLER                  PIC X(30) VALUE SPACES.
016200           05  FILLER                  PIC X(17)
016300               VALUE "BANK CARDS REPORT".
016400           05  FILLER                  PIC X(14) VALUE
016500               " FECHA PROC. ".
016600           05  LTI-FECHA-PROCESO       PIC 9(08).
016700           05  FILLER                  PIC X(11) VALUE SPACES.
016800 
016900      * CABECERA DE COLUMNAS DEL LISTADO.
017000       01  WS-LINEA-CABECERA.
017100           05  FILLER                  PIC X(10) VALUE "CARD ID".
017200           05  FILLER                  PIC X(22) VALUE "CARD NUMBER".
017300           05  FILLER                  PIC X(11) VALUE "EXPIRY".
017400           05  FILLER                  PIC X(09) VALUE "STATUS".
017500           05  FILLER                  PIC X(15) VALUE "BALANCE".
017600           05  FILLER                  PIC X(13) VALUE SPACES.
017700 
017800      * LINEA DE DETALLE, UNA POR TARJETA DEL MAESTRO.
017900       01  WS-LINEA-DETALLE.
018000           05  LDT-CARD-ID             PIC Z(08)9.
018100           05  FILLER                  PIC X(02) VALUE SPACES.
018200           05  LDT-CARD-NUMBER         PIC X(19).
018300           05  FILLER                  PIC X(03) VALUE SPACES.
018400           05  LDT-CARD-EXPIRY         PIC 9(08).
018500           05  FILLER                  PIC X(03) VALUE SPACES.
018600           05  LDT-CARD-STATUS         PIC X(01).
018700           05  FILLER                  PIC X(08) VALUE SPACES.
018800           05  LDT-CARD-BALANCE        PIC -Z(08)9.99.
018900           05  FILLER                  PIC X(12) VALUE SPACES.
019000 
019100      * LINEA DE SUBTOTAL IMPRESA AL ROMPER DE CLIENTE.
019200       01  WS-LINEA-TOTAL-CLIENTE.
019300           05  FILLER                  PIC X(09) VALUE "CUSTOMER ".
019400           05  LTC-CARD-USER-ID        PIC 9(09).
019500           05  FILLER                  PIC X(01) VALUE SPACES.
019600           05  FILLER                  PIC X(06) VALUE "TOTAL ".
019700           05  LTC-TARJETAS            PIC Z(04)9.
019800           05  FILLER                  PIC X(08) VALUE " CARDS ".
019900           05  LTC-SALDO               PIC -Z(08)9.99.
020000           05  FILLER                  PIC X(28) VALUE SPACES.
020100 
020200      * FECHA DE PROCESO RECIBIDA DE BANK1 Y CONTADORES DE
020300      * SALIDA PARA LA LINEA DE TOTALES DE CONTROL DEL INFORME.
020400       LINKAGE SECTION.
020500       01  LK-FECHA-PROCESO            PIC 9(08).
020600       01  LK-CNT-TARJETAS             PIC 9(07).
020700       01  LK-TOT-SALDO                PIC S9(11)V99.
020800 
020900       PROCEDURE DIVISION USING LK-FECHA-PROCESO
021000               LK-CNT-TARJETAS LK-TOT-SALDO.
021100 
021200      * SECUENCIA DEL PASO: ABRIR FICHEROS, CARGAR Y ORDENAR LA
021300      * TABLA, EMITIR CABECERA, DETALLE CON RUPTURA DE CONTROL,
021400      * TOTAL DEL ULTIMO CLIENTE Y CERRAR.
021500       CONTROL-LISTADO.
021600           PERFORM ABRIR-FICHEROS THRU ABRIR-FICHEROS-EXIT.
021700           PERFORM CARGAR-TABLA-TARJETAS THRU
021800               CARGAR-TABLA-TARJETAS-EXIT.
021900           PERFORM ORDENAR-TABLA-POR-CLIENTE THRU
022000               ORDENAR-TABLA-POR-CLIENTE-EXIT.
022100           MOVE LK-FECHA-PROCESO TO LTI-FECHA-PROCESO.
022200           WRITE REPORT-LINE FROM WS-LINEA-TITULO
022300               AFTER ADVANCING PAGE.
022400           WRITE REPORT-LINE FROM WS-LINEA-CABECERA
022500               AFTER ADVANCING 2 LINES.
022600           PERFORM IMPRIMIR-TARJETAS THRU IMPRIMIR-TARJETAS-EXIT.
022700           IF NOT ES-LA-PRIMERA-TARJETA
022800               PERFORM IMPRIMIR-TOTAL-CLIENTE THRU
022900                   IMPRIMIR-TOTAL-CLIENTE-EXIT
023000           END-IF.
023100           MOVE TOT-TARJETAS TO LK-CNT-TARJETAS.
023200           MOVE TOT-SALDO    TO LK-TOT-SALDO.
023300           PERFORM CERRAR-FICHEROS THRU CERRAR-FICHEROS-EXIT.
023400           GOBACK.
023500 
023600      * ABRE LOS DOS FICHEROS DEL PASO; CUALQUIER FALLO DE
023700      * APERTURA ABORTA EL PASO COMPLETO.
023800       ABRIR-FICHEROS.
023900           OPEN INPUT CARDFILE.
024000           IF FS-CIN NOT = "00"
024100               GO TO ABRIR-FICHEROS-ERROR.
024200           OPEN OUTPUT REPORT-FILE.
024300           IF FS-REP NOT = "00"
024400               GO TO ABRIR-FICHEROS-ERROR.
024500           GO TO ABRIR-FICHEROS-EXIT.
024600       ABRIR-FICHEROS-ERROR.
024700           DISPLAY "BANK7 - ERROR DE APERTURA DE FICHEROS".
024800           GOBACK.
024900       ABRIR-FICHEROS-EXIT.
025000           EXIT.
025100 
025200      * CARGA TODO EL MAESTRO DE TARJETAS EN TABLA, EN EL ORDEN
025300      * DE LECTURA, PARA REORDENARLO A CONTINUACION POR CLIENTE.
025400       CARGAR-TABLA-TARJETAS.
025500           MOVE 0 TO NUM-TARJETAS-TAB.
025600      * LECTURA SECUENCIAL HASTA FIN DE FICHERO.
025700       CARGAR-TABLA-LECTURA.
025800           READ CARDFILE
025900               AT END SET NO-HAY-MAS-TARJETAS TO TRUE
026000               GO TO CARGAR-TABLA-TARJETAS-EXIT.
026100           ADD 1 TO NUM-TARJETAS-TAB.
026200           MOVE CIN-CARD-ID      TO TAB-CARD-ID (NUM-TARJETAS-TAB).
026300           MOVE CIN-CARD-USER-ID TO
026400               TAB-CARD-USER-ID (NUM-TARJETAS-TAB).
026500           MOVE CIN-CARD-NUMBER  TO
026600               TAB-CARD-NUMBER (NUM-TARJETAS-TAB).
026700           MOVE CIN-CARD-EXPIRY  TO
026800               TAB-CARD-EXPIRY (NUM-TARJETAS-TAB).
026900           MOVE CIN-CARD-STATUS  TO
027000               TAB-CARD-STATUS (NUM-TARJETAS-TAB).
027100           MOVE CIN-CARD-BALANCE TO
027200               TAB-CARD-BALANCE (NUM-TARJETAS-TAB).
027300           GO TO CARGAR-TABLA-LECTURA.
027400       CARGAR-TABLA-TARJETAS-EXIT.
027500           EXIT.
027600 
027700      * ORDENACION POR BURBUJA DE LA TABLA, ASCENDENTE POR
027800      * CARD-USER-ID Y, DENTRO DEL MISMO CLIENTE, POR CARD-ID.
027900       ORDENAR-TABLA-POR-CLIENTE.
028000           IF NUM-TARJETAS-TAB < 2
028100               GO TO ORDENAR-TABLA-POR-CLIENTE-EXIT
028200           END-IF.
028300       ORDENAR-PASADA.
028400           MOVE 0 TO SW-HUBO-CAMBIO.
028500           MOVE 1 TO TAB-IX.
028600       ORDENAR-COMPARA.
028700           COMPUTE TAB-JX = TAB-IX + 1.
028800           IF TAB-JX > NUM-TARJETAS-TAB
028900               GO TO ORDENAR-FIN-PASADA
029000           END-IF.
029100           IF TAB-CARD-USER-ID (TAB-IX) > TAB-CARD-USER-ID (TAB-JX)
029200               OR (TAB-CARD-USER-ID (TAB-IX) =
029300                   TAB-CARD-USER-ID (TAB-JX) AND
029400                   TAB-CARD-ID (TAB-IX) > TAB-CARD-ID (TAB-JX))
029500               PERFORM INTERCAMBIAR-TARJETAS THRU
029600                   INTERCAMBIAR-TARJETAS-EXIT
029700               MOVE 1 TO SW-HUBO-CAMBIO
029800           END-IF.
029900           ADD 1 TO TAB-IX.
030000           GO TO ORDENAR-COMPARA.
030100       ORDENAR-FIN-PASADA.
030200           IF HUBO-CAMBIO-EN-PASADA
030300               GO TO ORDENAR-PASADA
030400           END-IF.
030500       ORDENAR-TABLA-POR-CLIENTE-EXIT.
030600           EXIT.
030700 
030800      * INTERCAMBIA LAS POSICIONES TAB-IX Y TAB-JX DE LA TABLA;
030900      * AUXILIAR DE ORDENAR-TABLA-POR-CLIENTE.
031000       INTERCAMBIAR-TARJETAS.
031100           MOVE TAB-CARD-ID (TAB-IX)      TO INT-CARD-ID.
031200           MOVE TAB-CARD-USER-ID (TAB-IX) TO INT-CARD-USER-ID.
031300           MOVE TAB-CARD-NUMBER (TAB-IX)  TO INT-CARD-NUMBER.
031400           MOVE TAB-CARD-EXPIRY (TAB-IX)  TO INT-CARD-EXPIRY.
031500           MOVE TAB-CARD-STATUS (TAB-IX)  TO INT-CARD-STATUS.
031600           MOVE TAB-CARD-BALANCE (TAB-IX) TO INT-CARD-BALANCE.
031700 
031800           MOVE TAB-CARD-ID (TAB-JX)      TO TAB-CARD-ID (TAB-IX).
031900           MOVE TAB-CARD-USER-ID (TAB-JX) TO
032000               TAB-CARD-USER-ID (TAB-IX).
032100           MOVE TAB-CARD-NUMBER (TAB-JX)  TO TAB-CARD-NUMBER (TAB-IX).
032200           MOVE TAB-CARD-EXPIRY (TAB-JX)  TO TAB-CARD-EXPIRY (TAB-IX).
032300           MOVE TAB-CARD-STATUS (TAB-JX)  TO TAB-CARD-STATUS (TAB-IX).
032400           MOVE TAB-CARD-BALANCE (TAB-JX) TO
032500               TAB-CARD-BALANCE (TAB-IX).
032600 
032700           MOVE INT-CARD-ID      TO TAB-CARD-ID (TAB-JX).
032800           MOVE INT-CARD-USER-ID TO TAB-CARD-USER-ID (TAB-JX).
032900           MOVE INT-CARD-NUMBER  TO TAB-CARD-NUMBER (TAB-JX).
033000           MOVE INT-CARD-EXPIRY  TO TAB-CARD-EXPIRY (TAB-JX).
033100           MOVE INT-CARD-STATUS  TO TAB-CARD-STATUS (TAB-JX).
033200           MOVE INT-CARD-BALANCE TO TAB-CARD-BALANCE (TAB-JX).
033300       INTERCAMBIAR-TARJETAS-EXIT.
033400           EXIT.
033500 
033600      * RECORRE LA TABLA YA ORDENADA POR CLIENTE EMITIENDO UNA
033700      * LINEA POR TARJETA Y UN SUBTOTAL CADA VEZ QUE CAMBIA EL
033800      * CLIENTE (RUPTURA DE CONTROL).
033900       IMPRIMIR-TARJETAS.
034000           MOVE 0 TO TAB-IX.
034100      * RECORRIDO SECUENCIAL DE LA TABLA HASTA EL ULTIMO
034200      * SUBINDICE OCUPADO.
034300       IMPRIMIR-BUCLE.
034400           ADD 1 TO TAB-IX.
034500           IF TAB-IX > NUM-TARJETAS-TAB
034600               GO TO IMPRIMIR-TARJETAS-EXIT
034700           END-IF.
034800           IF ES-LA-PRIMERA-TARJETA
034900               MOVE TAB-CARD-USER-ID (TAB-IX) TO WS-CLIENTE-ACTUAL
035000               MOVE 0 TO WS-PRIMERA-TARJETA
035100           END-IF.
035200           IF TAB-CARD-USER-ID (TAB-IX) NOT = WS-CLIENTE-ACTUAL
035300               PERFORM IMPRIMIR-TOTAL-CLIENTE THRU
035400                   IMPRIMIR-TOTAL-CLIENTE-EXIT
035500               MOVE TAB-CARD-USER-ID (TAB-IX) TO WS-CLIENTE-ACTUAL
035600           END-IF.
035700           PERFORM ENMASCARAR-NUMERO THRU ENMASCARAR-NUMERO-EXIT.
035800           MOVE TAB-CARD-ID (TAB-IX)      TO LDT-CARD-ID.
035900           MOVE CDSP-NUMERO-MOSTRAR       TO LDT-CARD-NUMBER.
036000           MOVE TAB-CARD-EXPIRY (TAB-IX)  TO LDT-CARD-EXPIRY.
036100           MOVE TAB-CARD-STATUS (TAB-IX)  TO LDT-CARD-STATUS.
036200           MOVE TAB-CARD-BALANCE (TAB-IX) TO LDT-CARD-BALANCE.
036300           WRITE REPORT-LINE FROM WS-LINEA-DETALLE
036400               AFTER ADVANCING 1 LINE.
036500           ADD 1 TO SUB-TARJETAS.
036600           ADD TAB-CARD-BALANCE (TAB-IX) TO SUB-SALDO.
036700           ADD 1 TO TOT-TARJETAS.
036800           ADD TAB-CARD-BALANCE (TAB-IX) TO TOT-SALDO.
036900           GO TO IMPRIMIR-BUCLE.
037000       IMPRIMIR-TARJETAS-EXIT.
037100           EXIT.
037200 
037300      * EL LISTADO ES UN INFORME GENERAL, NO LA CONSULTA DE UN
037400      * TITULAR CONCRETO; POR TANTO NINGUNA LINEA CORRESPONDE
037500      * AL PROPIO TITULAR Y EL NUMERO SE ENMASCARA SIEMPRE,
037600      * DEJANDO VISIBLES LOS CUATRO ULTIMOS DIGITOS.
037700       ENMASCARAR-NUMERO.
037800           MOVE "**** **** **** " TO CDSP-NUMERO-MOSTRAR.
037900           MOVE TAB-CARD-NUMBER (TAB-IX) (13:4) TO
038000               CDSP-NUMERO-MOSTRAR (16:4).
038100       ENMASCARAR-NUMERO-EXIT.
038200           EXIT.
038300 
038400      * EMITE LA LINEA DE SUBTOTAL DEL CLIENTE QUE SE ACABA DE
038500      * ROMPER Y REINICIA LOS ACUMULADORES PARA EL SIGUIENTE.
038600       IMPRIMIR-TOTAL-CLIENTE.
038700           MOVE WS-CLIENTE-ACTUAL TO LTC-CARD-USER-ID.
038800           MOVE SUB-TARJETAS      TO LTC-TARJETAS.
038900           MOVE SUB-SALDO         TO LTC-SALDO.
039000           WRITE REPORT-LINE FROM WS-LINEA-TOTAL-CLIENTE
039100               AFTER ADVANCING 1 LINE.
039200           MOVE 0 TO SUB-TARJETAS.
039300           MOVE 0 TO SUB-SALDO.
039400       IMPRIMIR-TOTAL-CLIENTE-EXIT.
039500           EXIT.
039600 
039700      * CIERRE DE LOS DOS FICHEROS DEL PASO DE LISTADO.
039800       CERRAR-FICHEROS.
039900           CLOSE CARDFILE REPORT-FILE.
040000       CERRAR-FICHEROS-EXIT.
040100           EXIT.
