000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK8.
000300       AUTHOR. M. COLLADO SANZ.
000400       INSTALLATION. UNIZARBANK - DEPARTAMENTO DE PROCESO DE DATOS.
000500       DATE-WRITTEN. 15/09/1988.
000600       DATE-COMPILED.
000700       SECURITY. USO RESTRINGIDO - SOLO PERSONAL AUTORIZADO DEL
000800           DEPARTAMENTO.
000900      *****************************************************      PR01040
001000      * HISTORIAL DE MODIFICACIONES DEL PROGRAMA BANK8.          PR01040
001100      * BLOQUEO DE TARJETAS A PETICION DEL CLIENTE O DE          PR01040
001200      * FRAUDE.                                                  PR01040
001300      *****************************************************      PR01040
001400      * 15/09/1988  MCS  VERSION INICIAL.                        PR01040
001500      * 09/06/1989  RFG  SUSTITUIDO EL ACCESO DIRECTO POR        PR01133
001600      *             BUSQUEDA BINARIA EN TABLA DE TARJETAS.       PR01133
001700      * 27/01/1997  ATS  EL BLOQUEO PASA A SER INCONDICIO-       PR01610
001800      *             NAL; YA NO SE EXIGE CLAVE PREVIA.            PR01610
001900      * 24/07/2006  MCS  SE AMPLIA LA DOCUMENTACION INTERNA      PR01930
002000      *             DEL PROGRAMA A PETICION DE LA REVISION       PR01930
002100      *             DE CALIDAD DE CODIGO DEL DEPARTAMENTO;       PR01930
002200      *             NO SE TOCA LA LOGICA DE NEGOCIO.             PR01930
002300      * 09/08/2006  MCS  LA TARJETA INEXISTENTE DEVOLVIA         PR01934
002400      *             BKO-STATUS = "NO-CARD"; SE CAMBIA A          PR01934
002500      *             "NOT-FOUND" SEGUN NORMA DE CODIGOS DE        PR01934
002600      *             RECHAZO DEL BANCO.                           PR01934
002700      *****************************************************      PR01040
002800      * BANK8 ES EL PASO DE BLOQUEO DE TARJETAS DEL LOTE
002900      * NOCTURNO. CARGA EL MAESTRO DE TARJETAS EN TABLA, LOCALIZA
003000      * CADA TARJETA DE BLOCKFILE POR BUSQUEDA BINARIA Y, SI
003100      * EXISTE, LA PASA A ESTADO BLOQUEADA SIN MAS COMPROBACION
003200      * QUE LA PROPIA EXISTENCIA DE LA TARJETA.
003300 
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM
003800           CLASS CLASE-DIGITOS IS "0" THRU "9"
003900           UPSI-0 IS SW-TRAZA-ENCENDIDA.
004000 
004100       INPUT-OUTPUT SECTION.
004200       FILE-CONTROL.
004300      * SOLICITUDES DE BLOQUEO DEL DIA.
004400           SELECT BLOCKFILE ASSIGN TO "BLOCKFILE"
004500               ORGANIZATION IS LINE SEQUENTIAL
004600               FILE STATUS IS FS-BLK.
004700 
004800      * RESULTADO DE CADA SOLICITUD DE BLOQUEO.
004900           SELECT BLOCKOUT ASSIGN TO "BLOCKOUT"
005000               ORGANIZATION IS LINE SEQUENTIAL
005100               FILE STATUS IS FS-BKO.
005200 
005300      * MAESTRO DE TARJETAS VIGENTE ANTES DE ESTE PASO.
005400           SELECT CARDFILE ASSIGN TO "CARDFILE"
005500               ORGANIZATION IS LINE SEQUENTIAL
005600               FILE STATUS IS FS-CIN.
005700 
005800      * MAESTRO DE TARJETAS RESULTANTE, CON LOS BLOQUEOS DEL DIA
005900      * YA APLICADOS.
006000           SELECT CARDOUT ASSIGN TO "CARDOUT"
006100               ORGANIZATION IS LINE SEQUENTIAL
006200               FILE STATUS IS FS-COU.
006300 
006400       DATA DIVISION.
006500       FILE SECTION.
006600       FD  BLOCKFILE
006700           LABEL RECORD STANDARD.
006800       01  BLOCK-REQ-REG.
006900           05  BLK-CARD-ID             PIC 9(09).
007000           05  FILLER                  PIC X(27).
007100 
007200      * VISTA DE TRAZA DE LA SOLICITUD PARA EL LISTADO DE
007300      * DEPURACION QUE SE ACTIVA CON UPSI-0.
007400       01  BLOCK-REQ-CLAVE REDEFINES BLOCK-REQ-REG.
007500           05  BRQ-CLAVE               PIC 9(09).
007600           05  FILLER                  PIC X(27).
007700 
007800       FD  BLOCKOUT
007900           LABEL RECORD STANDARD.
008000       01  BLOCK-RES-REG.
008100           05  BKO-CARD-ID             PIC 9(09).
008200           05  BKO-STATUS              PIC X(12).
008300               88  BKO-ES-EXITO            VALUE "SUCCESS".
008400           05  FILLER                  PIC X(15).
008500 
008600       01  BLOCK-RES-CLAVE REDEFINES BLOCK-RES-REG.
008700           05  BRS-CLAVE               PIC 9(09).
008800           05  FILLER                  PIC X(27).
008900 
009000       FD  CARDFILE
009100           LABEL RECORD STANDARD.
009200       01  CARD-REG-IN.
009300           05  CIN-CARD-ID             PIC 9(09).
009400           05  CIN-CARD-USER-ID        PIC 9(09).
009500           05  CIN-CARD-NUMBER         PIC X(16).
009600           05  CIN-CARD-EXPIRY         PIC 9(08).
009700           05  CIN-CARD-STATUS         PIC X(01).
009800           05  CIN-CARD-BALANCE        PIC S9(09)V99.
009900           05  FILLER                  PIC X(05).
010000 
010100       FD  CARDOUT
010200           LABEL RECORD STANDARD.
010300       01  CARD-REG-OUT.
010400           05  COU-CARD-ID             PIC 9(09).
010500           05  COU-CARD-USER-ID        PIC 9(09).
010600           05  COU-CARD-NUMBER         PIC X(16).
010700           05  COU-CARD-EXPIRY         PIC 9(08).
010800           05  COU-CARD-STATUS         PIC X(01).
010900           05  COU-CARD-BALANCE        PIC S9(09)V99.
011000           05  FILLER                  PIC X(05).
011100 
011200       WORKING-STORAGE SECTION.
011300      * CODIGOS DE ESTADO DE LOS CUATRO FICHEROS DEL PASO.
011400       01  WS-FICHEROS-STATUS.
011500           05  FS-BLK                  PIC X(02).
011600           05  FS-BKO                  PIC X(02).
011700           05  FS-CIN                  PIC X(02).
011800           05  FS-COU                  PIC X(02).
011900           05  FILLER                  PIC X(04).
012000 
012100      * INDICADORES DE FIN DE LAS DOS LECTURAS SECUENCIALES
012200      * DEL PASO.
012300       01  WS-INDICADORES-FIN.
012400           05  WS-FIN-BLOCKFILE        PIC 9(01) COMP VALUE 0.
012500               88  NO-HAY-MAS-SOLICITUDES  VALUE 1.
012600           05  WS-FIN-CARDFILE         PIC 9(01) COMP VALUE 0.
012700               88  NO-HAY-MAS-TARJETAS     VALUE 1.
012800           05  FILLER                  PIC X(02).
012900 
013000      * TABLA EN MEMORIA DEL MAESTRO DE TARJETAS, ORDENADA POR
013100      * CARD-ID TAL Y COMO VIENE EN CARDFILE, PARA PERMITIR LA
013200      * BUSQUEDA BINARIA DE CADA SOLICITUD DE BLOQUEO.
013300       01  TABLA-TARJETAS.
013400           05  TAB-TARJETA OCCURS 09999 TIMES.
013500               10  TAB-CARD-ID         PIC 9(09).
013600               10  TAB-CARD-USER-ID    PIC 9(09).
013700               10  TAB-CARD-NUMBER     PIC X(16).
013800               10  TAB-CARD-NUMBER-R REDEFINES
013900                       TAB-CARD-NUMBER.
014000                   15  TNR-BIN         PIC X(06).
014100                   15  TNR-SERIE       PIC X(09).
014200                   15  TNR-DIGITO      PIC X(01).
014300               10  TAB-CARD-EXPIRY     PIC 9(08).
014400               10  TAB-CARD-STATUS     PIC X(01).
014500               10  TAB-CARD-BALANCE    PIC S9(09)V99.
014600               10  FILLER              PIC X(02).
014700 
014800      * PUNTEROS DE LA BUSQUEDA BINARIA (BAJA/ALTA/MEDIO) Y LA
014900      * CLAVE QUE SE ESTA BUSCANDO EN CADA LLAMADA A
015000      * BUSCAR-TARJETA; TAB-IX QUEDA A CERO SI NO SE ENCUENTRA.
015100       01  WS-CONTADORES-TABLA.
015200           05  NUM-TARJETAS-TAB        PIC 9(05) COMP VALUE 0.
015300           05  TAB-BAJA                PIC 9(05) COMP VALUE 0.
015400           05  TAB-ALTA                PIC 9(05) COMP VALUE 0.
015500           05  TAB-MEDIO               PIC 9(05) COMP VALUE 0.
015600           05  TAB-IX                  PIC 9(05) COMP VALUE 0.
015700           05  CLAVE-BUSCADA           PIC 9(09).
015800           05  FILLER                  PIC X(04).
015900 
016000      * CONTADOR DE BLOQUEOS REALIZADOS, DEVUELTO A BANK1 PARA
016100      * LA LINEA DE TOTALES DE CONTROL DEL INFORME.
016200       01  WS-CNT-BLOQUEOS             PIC 9(07) COMP VALUE 0.
016300 
016400      * FECHA DE PROCESO RECIBIDA DE BANK1 (NO SE USA EN LA
016500      * LOGICA DE ESTE PASO, PERO SE PROPAGA POR UNIFORMIDAD
016600      * CON EL RESTO DE PASOS DEL LOTE) Y CONTADOR DE SALIDA.
016700       LINKAGE SECTION.
016800       01  LK-FECHA-PROCESO            PIC 9(08).
016900       01  LK-CNT-BLOQUEOS             PIC 9(07).
017000 
017100       PROCEDURE DIVISION USING LK-FECHA-PROCESO LK-CNT-BLOQUEOS.
017200 
017300      * SECUENCIA DEL PASO: ABRIR FICHEROS, CARGAR EL MAESTRO EN
017400      * TABLA, RESOLVER CADA SOLICITUD DE BLOQUEO, VOLCAR LA
017500      * TABLA A CARDOUT Y CERRAR.
017600       CONTROL-BLOQUEO.
017700           PERFORM ABRIR-FICHEROS THRU ABRIR-FICHEROS-EXIT.
017800           PERFORM CARGAR-TABLA-TARJETAS THRU
017900               CARGAR-TABLA-TARJETAS-EXIT.
018000           PERFORM PROCESAR-SOLICITUDES THRU
018100               PROCESAR-SOLICITUDES-EXIT.
018200           PERFORM VOLCAR-TABLA-A-CARDOUT THRU
018300               VOLCAR-TABLA-A-CARDOUT-EXIT.
018400           MOVE WS-CNT-BLOQUEOS TO LK-CNT-BLOQUEOS.
018500           PERFORM CERRAR-FICHEROS THRU CERRAR-FICHEROS-EXIT.
018600           GOBACK.
018700 
018800      * ABRE LOS CUATRO FICHEROS DEL PASO EN EL ORDEN LECTURA-
018900      * ESCRITURA-LECTURA-ESCRITURA; CUALQUIER FALLO DE APERTURA
019000      * ABORTA EL PASO COMPLETO.
019100       ABRIR-FICHEROS.
019200           OPEN INPUT BLOCKFILE.
019300           IF FS-BLK NOT = "00"
019400               GO TO ABRIR-FICHEROS-ERROR.
019500           OPEN OUTPUT BLOCKOUT.
019600           IF FS-BKO NOT = "00"
019700               GO TO ABRIR-FICHEROS-ERROR.
019800           OPEN INPUT CARDFILE.
019900           IF FS-CIN NOT = "00"
020000               GO TO ABRIR-FICHEROS-ERROR.
020100           OPEN OUTPUT CARDOUT.
020200           IF FS-COU NOT = "00"
020300               GO TO ABRIR-FICHEROS-ERROR.
020400           GO TO ABRIR-FICHEROS-EXIT.
020500       ABRIR-FICHEROS-ERROR.
020600           DISPLAY "BANK8 - ERROR DE APERTURA DE FICHEROS".
020700           GOBACK.
020800       ABRIR-FICHEROS-EXIT.
020900           EXIT.
021000 
021100      * CARGA TODO EL MAESTRO DE TARJETAS EN TABLA, EN EL MISMO
021200      * ORDEN POR CARD-ID EN QUE VIENE EN CARDFILE, REQUISITO
021300      * DE LA BUSQUEDA BINARIA POSTERIOR.
021400       CARGAR-TABLA-TARJETAS.
021500           MOVE 0 TO NUM-TARJETAS-TAB.
021600      * LECTURA SECUENCIAL HASTA FIN DE FICHERO.
021700       CARGAR-TABLA-LECTURA.
021800           READ CARDFILE
021900               AT END SET NO-HAY-MAS-TARJETAS TO TRUE
022000               GO TO CARGAR-TABLA-TARJETAS-EXIT.
022100           ADD 1 TO NUM-TARJETAS-TAB.
022200           MOVE CIN-CARD-ID      TO TAB-CARD-ID (NUM-TARJETAS-TAB).
022300           MOVE CIN-CARD-USER-ID TO
022400               TAB-CARD-USER-ID (NUM-TARJETAS-TAB).
022500           MOVE CIN-CARD-NUMBER  TO
022600               TAB-CARD-NUMBER (NUM-TARJETAS-TAB).
022700           MOVE CIN-CARD-EXPIRY  TO
022800               TAB-CARD-EXPIRY (NUM-TARJETAS-TAB).
022900           MOVE CIN-CARD-STATUS  TO
023000               TAB-CARD-STATUS (NUM-TARJETAS-TAB).
023100           MOVE CIN-CARD-BALANCE TO
023200               TAB-CARD-BALANCE (NUM-TARJETAS-TAB).
023300           GO TO CARGAR-TABLA-LECTURA.
023400       CARGAR-TABLA-TARJETAS-EXIT.
023500           EXIT.
023600 
023700      * RECORRE BLOCKFILE SOLICITUD A SOLICITUD Y DESPACHA CADA
023800      * UNA CONTRA LA TABLA POR BUSQUEDA BINARIA.
023900       PROCESAR-SOLICITUDES.
024000           MOVE 0 TO WS-FIN-BLOCKFILE.
024100      * LECTURA SECUENCIAL HASTA FIN DE FICHERO.
024200       LEER-SOLICITUD.
024300           READ BLOCKFILE
024400               AT END SET NO-HAY-MAS-SOLICITUDES TO TRUE
024500               GO TO PROCESAR-SOLICITUDES-EXIT.
024600           MOVE BLK-CARD-ID TO CLAVE-BUSCADA.
024700           PERFORM BUSCAR-TARJETA THRU BUSCAR-TARJETA-EXIT.
024800           MOVE BLK-CARD-ID TO BKO-CARD-ID.
024900      * SIN TARJETA NO HAY BLOQUEO POSIBLE; EL BLOQUEO EN SI
025000      * ES INCONDICIONAL DESDE PR01610, SIN CLAVE PREVIA.
025100           IF TAB-IX = 0
025200               MOVE "NOT-FOUND" TO BKO-STATUS
025300           ELSE
025400               PERFORM BLOQUEAR-TARJETA THRU BLOQUEAR-TARJETA-EXIT
025500               MOVE "SUCCESS" TO BKO-STATUS
025600               ADD 1 TO WS-CNT-BLOQUEOS
025700           END-IF.
025800           WRITE BLOCK-RES-REG.
025900           GO TO LEER-SOLICITUD.
026000       PROCESAR-SOLICITUDES-EXIT.
026100           EXIT.
026200 
026300      * MARCA LA TARJETA LOCALIZADA COMO BLOQUEADA EN LA TABLA.
026400       BLOQUEAR-TARJETA.
026500           MOVE "B" TO TAB-CARD-STATUS (TAB-IX).
026600       BLOQUEAR-TARJETA-EXIT.
026700           EXIT.
026800 
026900      * BUSQUEDA BINARIA CLASICA SOBRE TABLA ORDENADA POR
027000      * CARD-ID; DEJA TAB-IX A CERO SI CLAVE-BUSCADA NO EXISTE.
027100       BUSCAR-TARJETA.
027200           MOVE 1 TO TAB-BAJA.
027300           MOVE NUM-TARJETAS-TAB TO TAB-ALTA.
027400           MOVE 0 TO TAB-IX.
027500       BUSCAR-TARJETA-BUCLE.
027600           IF TAB-BAJA > TAB-ALTA
027700               GO TO BUSCAR-TARJETA-EXIT
027800           END-IF.
027900           COMPUTE TAB-MEDIO = (TAB-BAJA + TAB-ALTA) / 2.
028000           IF TAB-CARD-ID (TAB-MEDIO) = CLAVE-BUSCADA
028100               MOVE TAB-MEDIO TO TAB-IX
028200               GO TO BUSCAR-TARJETA-EXIT
028300           END-IF.
028400           IF TAB-CARD-ID (TAB-MEDIO) < CLAVE-BUSCADA
028500               COMPUTE TAB-BAJA = TAB-MEDIO + 1
028600           ELSE
028700               COMPUTE TAB-ALTA = TAB-MEDIO - 1
028800           END-IF.
028900           GO TO BUSCAR-TARJETA-BUCLE.
029000       BUSCAR-TARJETA-EXIT.
029100           EXIT.
029200 
029300      * AL CIERRE DEL PASO, LA TABLA COMPLETA (YA CON LOS
029400      * BLOQUEOS APLICADOS) SE VUELCA A CARDOUT COMO NUEVO
029500      * MAESTRO DE TARJETAS.
029600       VOLCAR-TABLA-A-CARDOUT.
029700           MOVE 0 TO TAB-IX.
029800      * RECORRIDO SECUENCIAL DE LA TABLA HASTA EL ULTIMO
029900      * SUBINDICE OCUPADO.
030000       VOLCAR-TABLA-BUCLE.
030100           ADD 1 TO TAB-IX.
030200           IF TAB-IX > NUM-TARJETAS-TAB
030300               GO TO VOLCAR-TABLA-A-CARDOUT-EXIT
030400           END-IF.
030500           MOVE TAB-CARD-ID (TAB-IX)      TO COU-CARD-ID.
030600           MOVE TAB-CARD-USER-ID (TAB-IX) TO COU-CARD-USER-ID.
030700           MOVE TAB-CARD-NUMBER (TAB-IX)  TO COU-CARD-NUMBER.
030800           MOVE TAB-CARD-EXPIRY (TAB-IX)  TO COU-CARD-EXPIRY.
030900           MOVE TAB-CARD-STATUS (TAB-IX)  TO COU-CARD-STATUS.
031000           MOVE TAB-CARD-BALANCE (TAB-IX) TO COU-CARD-BALANCE.
031100           WRITE CARD-REG-OUT.
031200           GO TO VOLCAR-TABLA-BUCLE.
031300       VOLCAR-TABLA-A-CARDOUT-EXIT.
031400           EXIT.
031500 
031600      * CIERRE DE LOS CUATRO FICHEROS DEL PASO DE BLOQUEO.
031700       CERRAR-FICHEROS.
031800           CLOSE BLOCKFILE BLOCKOUT CARDFILE CARDOUT.
031900       CERRAR-FICHEROS-EXIT.
032000           EXIT.
