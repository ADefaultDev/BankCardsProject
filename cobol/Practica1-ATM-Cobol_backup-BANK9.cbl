000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. BANK9.
000300       AUTHOR. M. COLLADO SANZ.
000400       INSTALLATION. UNIZARBANK - DEPARTAMENTO DE PROCESO DE DATOS.
000500       DATE-WRITTEN. 03/05/1989.
000600       DATE-COMPILED.
000700       SECURITY. USO RESTRINGIDO - SOLO PERSONAL AUTORIZADO DEL
000800           DEPARTAMENTO.
000900      *****************************************************      PR01121
001000      * HISTORIAL DE MODIFICACIONES DEL PROGRAMA BANK9.          PR01121
001100      * BARRIDO DE CADUCIDAD DEL MAESTRO DE TARJETAS.            PR01121
001200      *****************************************************      PR01121
001300      * 03/05/1989  MCS  VERSION INICIAL. RECORRE CARDFILE       PR01121
001400      *             COMPLETO Y CADUCA LAS TARJETAS VENCIDAS.     PR01121
001500      * 17/08/1990  RFG  SE AÑADE EL CONTADOR DE TARJETAS        PR01205
001600      *             EXAMINADAS PARA EL INFORME DE CIERRE.        PR01205
001700      * 25/02/1994  JLM  LA COMPARACION DE FECHA PASA A SER      PR01470
001800      *             CONTRA LA FECHA DE PROCESO RECIBIDA DE       PR01470
001900      *             BANK1 EN LUGAR DE LA FECHA DEL SISTEMA.      PR01470
002000      * 14/12/1998  PVN  FORMATO DE FECHA A CUATRO DIGITOS       PR01741
002100      *             DE AÑO (EFECTO 2000).                        PR01741
002200      * 08/07/2003  ATS  SOLO SE CADUCAN TARJETAS EN ESTADO      PR01860
002300      *             ACTIVA; LAS BLOQUEADAS NO SE TOCAN.          PR01860
002400      * 11/03/2005  RFG  CORREGIDA LA COMPARACION DEL DIA.       PR01912
002500      *             CADUCABA LA TARJETA CUYO DIA DE              PR01912
002600      *             CADUCIDAD COINCIDIA CON EL DE PROCESO;       PR01912
002700      *             AHORA SOLO CADUCA SI ES ESTRICTAMENTE        PR01912
002800      *             ANTERIOR, TAL Y COMO EXIGE AUDITORIA.        PR01912
002900      * 19/06/2006  JLM  SE AMPLIA LA DOCUMENTACION INTERNA      PR01922
003000      *             DEL PROGRAMA A PETICION DE LA REVISION       PR01922
003100      *             DE CALIDAD DE CODIGO DEL DEPARTAMENTO;       PR01922
003200      *             NO SE TOCA LA LOGICA DE NEGOCIO.             PR01922
003300      * 02/08/2006  MCS  COMPROBAR-CADUCIDAD CADUCABA LAS        PR01932
003400      *             TARJETAS SIN FECHA DE CADUCIDAD GRABADA      PR01932
003500      *             (CIN-CARD-EXPIRY A CEROS), PUES FCD-ANO      PR01932
003600      *             A CERO SIEMPRE ES MENOR QUE FPR-ANO; SE      PR01932
003700      *             AÑADE LA SALIDA INMEDIATA SI LA FECHA        PR01932
003800      *             DE CADUCIDAD ES CERO, SEGUN AUDITORIA.       PR01932
003900      *****************************************************      PR01121
004000 
004100      * BANK9 ES EL PASO DE BARRIDO DE CADUCIDAD DEL LOTE
004200      * NOCTURNO. RECORRE TODO EL MAESTRO DE TARJETAS Y, PARA
004300      * CADA TARJETA EN ESTADO ACTIVA, COMPARA SU FECHA DE
004400      * CADUCIDAD CONTRA LA FECHA DE PROCESO RECIBIDA DE BANK1.
004500      * LAS TARJETAS YA BLOQUEADAS O YA CADUCADAS NO SE TOCAN,
004600      * PUES EL BARRIDO SOLO CADUCA, NUNCA CAMBIA UNA TARJETA
004700      * DE BLOQUEADA A CADUCADA NI VICEVERSA. EL MAESTRO
004800      * COMPLETO SE REESCRIBE EN CARDOUT, CON O SIN CAMBIOS,
004900      * PORQUE BANK1 LO NECESITA PARA ALIMENTAR EL SIGUIENTE
005000      * PASO DEL LOTE.
005100 
005200       ENVIRONMENT DIVISION.
005300       CONFIGURATION SECTION.
005400       SPECIAL-NAMES.
005500           C01 IS TOP-OF-FORM
005600           CLASS CLASE-DIGITOS IS "0" THRU "9"
005700           UPSI-0 IS SW-TRAZA-ENCENDIDA.
005800 
005900       INPUT-OUTPUT SECTION.
006000      * LOS DOS FICHEROS DEL PASO, AMBOS SECUENCIALES Y LEIDOS
006100      * O ESCRITOS UNA UNICA VEZ DE PRINCIPIO A FIN.
006200       FILE-CONTROL.
006300      * MAESTRO DE TARJETAS DE ENTRADA.
006400           SELECT CARDFILE ASSIGN TO "CARDFILE"
006500               ORGANIZATION IS LINE SEQUENTIAL
006600               FILE STATUS IS FS-CIN.
006700 
006800      * MAESTRO DE TARJETAS DE SALIDA, TRAS EL BARRIDO.
006900           SELECT CARDOUT ASSIGN TO "CARDOUT"
007000               ORGANIZATION IS LINE SEQUENTIAL
007100               FILE STATUS IS FS-COU.
007200 
007300       DATA DIVISION.
007400       FILE SECTION.
007500       FD  CARDFILE
007600           LABEL RECORD STANDARD.
007700       01  CARD-REG-IN.
007800           05  CIN-CARD-ID             PIC 9(09).
007900           05  CIN-CARD-USER-ID        PIC 9(09).
008000           05  CIN-CARD-NUMBER         PIC X(16).
008100           05  CIN-CARD-EXPIRY         PIC 9(08).
008200           05  CIN-CARD-STATUS         PIC X(01).
008300               88  CIN-ACTIVA              VALUE "A".
008400               88  CIN-BLOQUEADA           VALUE "B".
008500               88  CIN-CADUCADA            VALUE "E".
008600           05  CIN-CARD-BALANCE        PIC S9(09)V99.
008700           05  FILLER                  PIC X(05).
008800 
008900      * VISTA DE TRAZA DEL NUMERO DE TARJETA PARA EL LISTADO DE
009000      * DEPURACION QUE SE ACTIVA CON UPSI-0.
009100       01  CIN-CARD-NUMBER-R REDEFINES CARD-REG-IN.
009200           05  FILLER                  PIC X(18).
009300           05  CNR-BIN                  PIC X(06).
009400           05  CNR-SERIE                PIC X(09).
009500           05  CNR-DIGITO               PIC X(01).
009600           05  FILLER                  PIC X(25).
009700 
009800       FD  CARDOUT
009900           LABEL RECORD STANDARD.
010000       01  CARD-REG-OUT.
010100           05  COU-CARD-ID             PIC 9(09).
010200           05  COU-CARD-USER-ID        PIC 9(09).
010300           05  COU-CARD-NUMBER         PIC X(16).
010400           05  COU-CARD-EXPIRY         PIC 9(08).
010500           05  COU-CARD-STATUS         PIC X(01).
010600           05  COU-CARD-BALANCE        PIC S9(09)V99.
010700           05  FILLER                  PIC X(05).
010800 
010900       WORKING-STORAGE SECTION.
011000      * CODIGOS DE ESTADO DE APERTURA/LECTURA/ESCRITURA DE LOS
011100      * DOS FICHEROS.
011200       01  WS-FICHEROS-STATUS.
011300           05  FS-CIN                  PIC X(02).
011400           05  FS-COU                  PIC X(02).
011500           05  FILLER                  PIC X(04).
011600 
011700      * INDICADOR DE FIN DE CARDFILE.
011800       01  WS-INDICADORES-FIN.
011900           05  WS-FIN-CARDFILE         PIC 9(01) COMP VALUE 0.
012000               88  NO-HAY-MAS-TARJETAS     VALUE 1.
012100           05  FILLER                  PIC X(02).
012200 
012300      * DESGLOSE DE LA FECHA DE CADUCIDAD DE LA TARJETA LEIDA
012400      * PARA COMPARAR AÑO CONTRA AÑO, MES CONTRA MES, ETC.
012500       01  WS-FECHA-CADUCIDAD-DESGLOSE.
012600           05  FCD-ANO                 PIC 9(04).
012700           05  FCD-MES                 PIC 9(02).
012800           05  FCD-DIA                 PIC 9(02).
012900       01  WS-FECHA-CADUCIDAD REDEFINES WS-FECHA-CADUCIDAD-DESGLOSE
013000           PIC 9(08).
013100 
013200       01  WS-FECHA-PROCESO-DESGLOSE.
013300           05  FPR-ANO                 PIC 9(04).
013400           05  FPR-MES                 PIC 9(02).
013500           05  FPR-DIA                 PIC 9(02).
013600 
013700       01  WS-FECHA-PROCESO-REDEF REDEFINES WS-FECHA-PROCESO-DESGLOSE.
013800           05  FPR-NUMERICA            PIC 9(08).
013900 
014000      * CONTADORES DE CONTROL PARA EL INFORME DE CIERRE DE BANK1.
014100       01  WS-CONTADORES.
014200           05  CNT-EXAMINADAS          PIC 9(07) COMP VALUE 0.
014300           05  CNT-CADUCADAS           PIC 9(07) COMP VALUE 0.
014400           05  FILLER                  PIC X(04).
014500 
014600      * FECHA DE PROCESO DEL LOTE Y CONTADORES DE SALIDA.
014700       LINKAGE SECTION.
014800       01  LK-FECHA-PROCESO            PIC 9(08).
014900       01  LK-CNT-EXAMINADAS           PIC 9(07).
015000       01  LK-CNT-CADUCADAS            PIC 9(07).
015100 
015200       PROCEDURE DIVISION USING LK-FECHA-PROCESO
015300               LK-CNT-EXAMINADAS LK-CNT-CADUCADAS.
015400 
015500      * SECUENCIA DEL PASO: ABRIR, BARRER EL MAESTRO COMPLETO,
015600      * CERRAR Y DEVOLVER LOS CONTADORES A BANK1.
015700       CONTROL-CADUCIDAD.
015800           MOVE LK-FECHA-PROCESO TO FPR-NUMERICA.
015900           PERFORM ABRIR-FICHEROS THRU ABRIR-FICHEROS-EXIT.
016000           PERFORM BARRER-CARDFILE THRU BARRER-CARDFILE-EXIT.
016100           PERFORM CERRAR-FICHEROS THRU CERRAR-FICHEROS-EXIT.
016200           MOVE CNT-EXAMINADAS TO LK-CNT-EXAMINADAS.
016300           MOVE CNT-CADUCADAS  TO LK-CNT-CADUCADAS.
016400           GOBACK.
016500 
016600      * ABRE CARDFILE EN LECTURA Y CARDOUT EN ESCRITURA; SI
016700      * FALLA CUALQUIERA DE LAS DOS APERTURAS SE ABORTA EL PASO.
016800       ABRIR-FICHEROS.
016900           OPEN INPUT CARDFILE.
017000           IF FS-CIN NOT = "00"
017100               GO TO ABRIR-FICHEROS-ERROR.
017200           OPEN OUTPUT CARDOUT.
017300           IF FS-COU NOT = "00"
017400               GO TO ABRIR-FICHEROS-ERROR.
017500           GO TO ABRIR-FICHEROS-EXIT.
017600       ABRIR-FICHEROS-ERROR.
017700           DISPLAY "BANK9 - ERROR DE APERTURA DE FICHEROS".
017800           GOBACK.
017900       ABRIR-FICHEROS-EXIT.
018000           EXIT.
018100 
018200      * RECORRE CARDFILE DE PRINCIPIO A FIN, TARJETA A TARJETA,
018300      * Y ESCRIBE CADA UNA EN CARDOUT TRAS LA COMPROBACION DE
018400      * CADUCIDAD (SOLO SI ESTA ACTIVA).
018500       BARRER-CARDFILE.
018600           MOVE 0 TO WS-FIN-CARDFILE.
018700      * LECTURA SECUENCIAL HASTA FIN DE FICHERO.
018800       LEER-TARJETA.
018900           READ CARDFILE
019000               AT END SET NO-HAY-MAS-TARJETAS TO TRUE
019100               GO TO BARRER-CARDFILE-EXIT.
019200           ADD 1 TO CNT-EXAMINADAS.
019300           MOVE CIN-CARD-EXPIRY TO WS-FECHA-CADUCIDAD.
019400           IF CIN-ACTIVA
019500               PERFORM COMPROBAR-CADUCIDAD THRU
019600                   COMPROBAR-CADUCIDAD-EXIT
019700           END-IF.
019800           MOVE CIN-CARD-ID      TO COU-CARD-ID.
019900           MOVE CIN-CARD-USER-ID TO COU-CARD-USER-ID.
020000           MOVE CIN-CARD-NUMBER  TO COU-CARD-NUMBER.
020100           MOVE CIN-CARD-EXPIRY  TO COU-CARD-EXPIRY.
020200           MOVE CIN-CARD-STATUS  TO COU-CARD-STATUS.
020300           MOVE CIN-CARD-BALANCE TO COU-CARD-BALANCE.
020400           WRITE CARD-REG-OUT.
020500           GO TO LEER-TARJETA.
020600       BARRER-CARDFILE-EXIT.
020700           EXIT.
020800 
020900      * LA TARJETA CADUCA CUANDO SU FECHA DE CADUCIDAD ES
021000      * ESTRICTAMENTE ANTERIOR A LA FECHA DE PROCESO DEL LOTE.
021100      * SI CADUCIDAD = FECHA DE PROCESO LA TARJETA SIGUE ACTIVA
021200      * DURANTE EL DIA DE HOY (VER PR01912). UNA TARJETA SIN
021300      * FECHA DE CADUCIDAD GRABADA (CERO) NO SE CONSIDERA NUNCA
021400      * CADUCADA Y SE DEJA TAL CUAL (VER PR01932).
021500       COMPROBAR-CADUCIDAD.
021600           IF WS-FECHA-CADUCIDAD = 0
021700               GO TO COMPROBAR-CADUCIDAD-EXIT
021800           END-IF.
021900           IF FCD-ANO < FPR-ANO
022000               PERFORM CADUCAR-TARJETA THRU CADUCAR-TARJETA-EXIT
022100               GO TO COMPROBAR-CADUCIDAD-EXIT
022200           END-IF.
022300           IF FCD-ANO > FPR-ANO
022400               GO TO COMPROBAR-CADUCIDAD-EXIT
022500           END-IF.
022600           IF FCD-MES < FPR-MES
022700               PERFORM CADUCAR-TARJETA THRU CADUCAR-TARJETA-EXIT
022800               GO TO COMPROBAR-CADUCIDAD-EXIT
022900           END-IF.
023000           IF FCD-MES > FPR-MES
023100               GO TO COMPROBAR-CADUCIDAD-EXIT
023200           END-IF.
023300           IF FCD-DIA < FPR-DIA
023400               PERFORM CADUCAR-TARJETA THRU CADUCAR-TARJETA-EXIT
023500           END-IF.
023600       COMPROBAR-CADUCIDAD-EXIT.
023700           EXIT.
023800 
023900      * MARCA LA TARJETA COMO CADUCADA EN EL REGISTRO DE
024000      * ENTRADA, QUE ES EL QUE SE VUELCA A CARDOUT EN
024100      * BARRER-CARDFILE.
024200       CADUCAR-TARJETA.
024300           MOVE "E" TO CIN-CARD-STATUS.
024400           ADD 1 TO CNT-CADUCADAS.
024500       CADUCAR-TARJETA-EXIT.
024600           EXIT.
024700 
024800      * CIERRE DE LOS DOS FICHEROS DEL PASO.
024900       CERRAR-FICHEROS.
025000           CLOSE CARDFILE CARDOUT.
025100       CERRAR-FICHEROS-EXIT.
025200           EXIT.
