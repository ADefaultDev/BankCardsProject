000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PERIOD_BANK.
000300       AUTHOR. R. FERRER GIL.
000400       INSTALLATION. UNIZARBANK - DEPARTAMENTO DE PROCESO DE DATOS.
000500       DATE-WRITTEN. 19/04/1988.
000600       DATE-COMPILED.
000700       SECURITY. USO RESTRINGIDO - SOLO PERSONAL AUTORIZADO DEL
000800           DEPARTAMENTO.
000900      *****************************************************      PR00965
001000      * HISTORIAL DE MODIFICACIONES DEL PROGRAMA PERIOD_BANK.    PR00965
001100      * ALTA DE CLIENTES NUEVOS (REGISTRO).                      PR00965
001200      *****************************************************      PR00965
001300      * 19/04/1988  RFG  VERSION INICIAL.                        PR00965
001400      * 09/06/1989  RFG  SUSTITUIDO EL BARRIDO DIRECTO POR       PR01133
001500      *             BUSQUEDA BINARIA EN TABLA DE CLIENTES.       PR01133
001600      *             OJO: LA TABLA SE MANTIENE ORDENADA POR       PR01133
001700      *             USER-NAME, NO POR USER-ID, PARA PODER        PR01133
001800      *             DETECTAR DUPLICADOS DE USUARIO.              PR01133
001900      * 11/12/1998  PVN  FORMATO DE FECHA DE NACIMIENTO A        PR01745
002000      *             CUATRO DIGITOS DE AÑO (EFECTO 2000).         PR01745
002100      * 10/07/2006  MCS  SE AMPLIA LA DOCUMENTACION INTERNA      PR01928
002200      *             DEL PROGRAMA A PETICION DE LA REVISION       PR01928
002300      *             DE CALIDAD DE CODIGO DEL DEPARTAMENTO;       PR01928
002400      *             NO SE TOCA LA LOGICA DE NEGOCIO.             PR01928
002500      *****************************************************      PR00965
002600      * PERIOD_BANK ES EL PASO DE ALTA DE CLIENTES DEL LOTE
002700      * NOCTURNO. LEE LAS SOLICITUDES DE REGISTRO DE REGFILE,
002800      * DESCARTA LAS QUE REPITEN UN USER-NAME YA EXISTENTE Y
002900      * DA DE ALTA AL RESTO EN EL MAESTRO DE CLIENTES CON UN
003000      * NUEVO USER-ID CORRELATIVO Y ROL 'U', DEJANDO CONSTANCIA
003100      * DEL RESULTADO DE CADA SOLICITUD EN REGOUT.
003200 
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SPECIAL-NAMES.
003600           C01 IS TOP-OF-FORM
003700           CLASS CLASE-DIGITOS IS "0" THRU "9"
003800           UPSI-0 IS SW-TRAZA-ENCENDIDA.
003900 
004000       INPUT-OUTPUT SECTION.
004100       FILE-CONTROL.
004200      * SOLICITUDES DE ALTA DE CLIENTE (REGISTRO) DEL DIA.
004300           SELECT REGFILE ASSIGN TO "REGFILE"
004400               ORGANIZATION IS LINE SEQUENTIAL
004500               FILE STATUS IS FS-REG.
004600 
004700      * RESULTADO DE CADA SOLICITUD DE ALTA (EXITO O DUPLICADO).
004800           SELECT REGOUT ASSIGN TO "REGOUT"
004900               ORGANIZATION IS LINE SEQUENTIAL
005000               FILE STATUS IS FS-RGO.
005100 
005200      * MAESTRO DE CLIENTES VIGENTE ANTES DE ESTE PASO.
005300           SELECT USERFILE ASSIGN TO "USERFILE"
005400               ORGANIZATION IS LINE SEQUENTIAL
005500               FILE STATUS IS FS-UIN.
005600 
005700      * MAESTRO DE CLIENTES RESULTANTE, CON LAS ALTAS DEL DIA
005800      * AÑADIDAS A CONTINUACION DE LOS YA EXISTENTES.
005900           SELECT USEROUT ASSIGN TO "USEROUT"
006000               ORGANIZATION IS LINE SEQUENTIAL
006100               FILE STATUS IS FS-UOU.
006200 
006300       DATA DIVISION.
006400       FILE SECTION.
006500       FD  REGFILE
006600           LABEL RECORD STANDARD.
006700       01  REG-REQ-REG.
006800           05  REG-USER-NAME           PIC X(20).
006900           05  REG-FIRST-NAME          PIC X(20).
007000           05  REG-SECOND-NAME         PIC X(20).
007100           05  REG-SURNAME             PIC X(20).
007200           05  REG-BIRTHDAY            PIC 9(08).
007300           05  FILLER                  PIC X(02).
007400 
007500      * DESGLOSE DE LA FECHA DE NACIMIENTO A CUATRO DIGITOS DE
007600      * AÑO (EFECTO 2000).
007700       01  REG-FECHA-NAC-DESGLOSE REDEFINES REG-REQ-REG.
007800           05  FILLER                  PIC X(80).
007900           05  REG-NAC-ANO             PIC 9(04).
008000           05  REG-NAC-MES             PIC 9(02).
008100           05  REG-NAC-DIA             PIC 9(02).
008200           05  FILLER                  PIC X(02).
008300 
008400       FD  REGOUT
008500           LABEL RECORD STANDARD.
008600       01  REG-RES-REG.
008700           05  RGO-USER-ID             PIC 9(09).
008800           05  RGO-USER-NAME           PIC X(20).
008900           05  RGO-STATUS              PIC X(12).
009000               88  RGO-ES-EXITO            VALUE "SUCCESS".
009100           05  FILLER                  PIC X(19).
009200 
009300       FD  USERFILE
009400           LABEL RECORD STANDARD.
009500       01  USER-REG-IN.
009600           05  UIN-USER-ID             PIC 9(09).
009700           05  UIN-USER-NAME           PIC X(20).
009800           05  UIN-FIRST-NAME          PIC X(20).
009900           05  UIN-SECOND-NAME         PIC X(20).
010000           05  UIN-SURNAME             PIC X(20).
010100           05  UIN-BIRTHDAY            PIC 9(08).
010200           05  UIN-ROLE                PIC X(01).
010300           05  FILLER                  PIC X(02).
010400 
010500       01  UIN-FECHA-NAC-DESGLOSE REDEFINES USER-REG-IN.
010600           05  FILLER                  PIC X(89).
010700           05  UIN-NAC-ANO             PIC 9(04).
010800           05  UIN-NAC-MES             PIC 9(02).
010900           05  UIN-NAC-DIA             PIC 9(02).
011000           05  FILLER                  PIC X(03).
011100 
011200       FD  USEROUT
011300           LABEL RECORD STANDARD.
011400       01  USER-REG-OUT.
011500           05  UOU-USER-ID             PIC 9(09).
011600           05  UOU-USER-NAME           PIC X(20).
011700           05  UOU-FIRST-NAME          PIC X(20).
011800           05  UOU-SECOND-NAME         PIC X(20).
011900           05  UOU-SURNAME             PIC X(20).
012000           05  UOU-BIRTHDAY            PIC 9(08).
012100           05  UOU-ROLE                PIC X(01).
012200           05  FILLER                  PIC X(02).
012300 
012400       01  UOU-FECHA-NAC-DESGLOSE REDEFINES USER-REG-OUT.
012500           05  FILLER                  PIC X(89).
012600           05  UOU-NAC-ANO             PIC 9(04).
012700           05  UOU-NAC-MES             PIC 9(02).
012800           05  UOU-NAC-DIA             PIC 9(02).
012900           05  FILLER                  PIC X(03).
013000 
013100       WORKING-STORAGE SECTION.
013200      * CODIGOS DE ESTADO DE LOS CUATRO FICHEROS DEL PASO.
013300       01  WS-FICHEROS-STATUS.
013400           05  FS-REG                  PIC X(02).
013500           05  FS-RGO                  PIC X(02).
013600           05  FS-UIN                  PIC X(02).
013700           05  FS-UOU                  PIC X(02).
013800           05  FILLER                  PIC X(04).
013900 
014000      * INDICADORES DE FIN DE FICHERO DE LAS DOS LECTURAS
014100      * SECUENCIALES DEL PASO.
014200       01  WS-INDICADORES-FIN.
014300           05  WS-FIN-REGFILE          PIC 9(01) COMP VALUE 0.
014400               88  NO-HAY-MAS-SOLICITUDES  VALUE 1.
014500           05  WS-FIN-USERFILE         PIC 9(01) COMP VALUE 0.
014600               88  NO-HAY-MAS-CLIENTES     VALUE 1.
014700           05  FILLER                  PIC X(02).
014800 
014900      * TABLA EN MEMORIA DE CLIENTES EXISTENTES, QUE SE
015000      * RECORRE POR COMPLETO PARA DETECTAR NOMBRES DE
015100      * USUARIO DUPLICADOS ANTES DE CADA ALTA.
015200       01  TABLA-CLIENTES.
015300           05  TAB-CLIENTE OCCURS 09999 TIMES.
015400               10  TAB-USER-ID         PIC 9(09).
015500               10  TAB-USER-NAME       PIC X(20).
015600               10  FILLER              PIC X(02).
015700 
015800      * NUMERO DE OCUPANTES DE LA TABLA, SUBINDICE DE TRABAJO,
015900      * ULTIMO USER-ID ASIGNADO (PARA LA NUMERACION CORRELATIVA
016000      * DE LAS ALTAS) Y MARCA DE NOMBRE DUPLICADO DETECTADO.
016100       01  WS-CONTADORES-TABLA.
016200           05  NUM-CLIENTES-TAB        PIC 9(05) COMP VALUE 0.
016300           05  TAB-IX                  PIC 9(05) COMP VALUE 0.
016400           05  WS-ULTIMO-USER-ID       PIC 9(09) COMP VALUE 0.
016500           05  WS-NOMBRE-DUPLICADO     PIC 9(01) COMP VALUE 0.
016600               88  NOMBRE-ES-DUPLICADO     VALUE 1.
016700           05  FILLER                  PIC X(04).
016800 
016900      * CONTADOR DE ALTAS REALIZADAS, DEVUELTO A BANK1 PARA LA
017000      * LINEA DE TOTALES DE CONTROL DEL INFORME.
017100       01  WS-CNT-ALTAS                PIC 9(07) COMP VALUE 0.
017200 
017300      * FECHA DE PROCESO RECIBIDA DE BANK1 (NO SE USA EN LA
017400      * LOGICA DE ESTE PASO, PERO SE PROPAGA POR UNIFORMIDAD
017500      * CON EL RESTO DE PASOS DEL LOTE) Y CONTADOR DE SALIDA.
017600       LINKAGE SECTION.
017700       01  LK-FECHA-PROCESO            PIC 9(08).
017800       01  LK-CNT-ALTAS                PIC 9(07).
017900 
018000       PROCEDURE DIVISION USING LK-FECHA-PROCESO LK-CNT-ALTAS.
018100 
018200      * SECUENCIA DEL PASO: ABRIR FICHEROS, CARGAR EL MAESTRO EN
018300      * TABLA, COPIAR EL MAESTRO A USEROUT, PROCESAR LAS ALTAS
018400      * DEL DIA (QUE SE VAN AÑADIENDO A USEROUT) Y CERRAR.
018500       CONTROL-ALTA-CLIENTES.
018600           PERFORM ABRIR-FICHEROS THRU ABRIR-FICHEROS-EXIT.
018700           PERFORM CARGAR-TABLA-CLIENTES THRU
018800               CARGAR-TABLA-CLIENTES-EXIT.
018900           PERFORM COPIAR-MAESTRO-ACTUAL THRU
019000               COPIAR-MAESTRO-ACTUAL-EXIT.
019100           PERFORM PROCESAR-SOLICITUDES THRU
019200               PROCESAR-SOLICITUDES-EXIT.
019300           MOVE WS-CNT-ALTAS TO LK-CNT-ALTAS.
019400           PERFORM CERRAR-FICHEROS THRU CERRAR-FICHEROS-EXIT.
019500           GOBACK.
019600 
019700      * ABRE LOS CUATRO FICHEROS DEL PASO; CUALQUIER FALLO DE
019800      * APERTURA ABORTA EL PASO COMPLETO.
019900       ABRIR-FICHEROS.
020000           OPEN INPUT REGFILE.
020100           IF FS-REG NOT = "00"
020200               GO TO ABRIR-FICHEROS-ERROR.
020300           OPEN OUTPUT REGOUT.
020400           IF FS-RGO NOT = "00"
020500               GO TO ABRIR-FICHEROS-ERROR.
020600           OPEN INPUT USERFILE.
020700           IF FS-UIN NOT = "00"
020800               GO TO ABRIR-FICHEROS-ERROR.
020900           OPEN OUTPUT USEROUT.
021000           IF FS-UOU NOT = "00"
021100               GO TO ABRIR-FICHEROS-ERROR.
021200           GO TO ABRIR-FICHEROS-EXIT.
021300       ABRIR-FICHEROS-ERROR.
021400           DISPLAY "PERIOD_BANK - ERROR DE APERTURA DE FICHEROS".
021500           GOBACK.
021600       ABRIR-FICHEROS-EXIT.
021700           EXIT.
021800 
021900      * CARGA TODO EL MAESTRO DE CLIENTES EN TABLA, ANOTANDO DE
022000      * PASO EL MAYOR USER-ID EXISTENTE PARA PODER NUMERAR LAS
022100      * ALTAS DE HOY DE FORMA CORRELATIVA.
022200       CARGAR-TABLA-CLIENTES.
022300           MOVE 0 TO NUM-CLIENTES-TAB.
022400           MOVE 0 TO WS-ULTIMO-USER-ID.
022500      * LECTURA SECUENCIAL HASTA FIN DE FICHERO.
022600       CARGAR-TABLA-LECTURA.
022700           READ USERFILE
022800               AT END SET NO-HAY-MAS-CLIENTES TO TRUE
022900               GO TO CARGAR-TABLA-CLIENTES-EXIT.
023000           ADD 1 TO NUM-CLIENTES-TAB.
023100           MOVE UIN-USER-ID   TO TAB-USER-ID (NUM-CLIENTES-TAB).
023200           MOVE UIN-USER-NAME TO TAB-USER-NAME (NUM-CLIENTES-TAB).
023300           IF UIN-USER-ID > WS-ULTIMO-USER-ID
023400               MOVE UIN-USER-ID TO WS-ULTIMO-USER-ID
023500           END-IF.
023600           GO TO CARGAR-TABLA-LECTURA.
023700       CARGAR-TABLA-CLIENTES-EXIT.
023800           EXIT.
023900 
024000      * EL MAESTRO DE CLIENTES SE REABRE Y SE COPIA TAL CUAL
024100      * A USEROUT; LAS ALTAS DEL DIA SE AÑADEN A CONTINUACION.
024200       COPIAR-MAESTRO-ACTUAL.
024300           CLOSE USERFILE.
024400           OPEN INPUT USERFILE.
024500           MOVE 0 TO WS-FIN-USERFILE.
024600       COPIAR-MAESTRO-BUCLE.
024700           READ USERFILE
024800               AT END SET NO-HAY-MAS-CLIENTES TO TRUE
024900               GO TO COPIAR-MAESTRO-ACTUAL-EXIT.
025000           MOVE USER-REG-IN TO USER-REG-OUT.
025100           WRITE USER-REG-OUT.
025200           GO TO COPIAR-MAESTRO-BUCLE.
025300       COPIAR-MAESTRO-ACTUAL-EXIT.
025400           EXIT.
025500 
025600      * RECORRE REGFILE SOLICITUD A SOLICITUD; LAS DUPLICADAS SE
025700      * RECHAZAN SIN DAR DE ALTA Y LAS DEMAS PASAN A ALTA-CLIENTE.
025800       PROCESAR-SOLICITUDES.
025900           MOVE 0 TO WS-FIN-REGFILE.
026000      * LECTURA SECUENCIAL HASTA FIN DE FICHERO.
026100       LEER-SOLICITUD.
026200           READ REGFILE
026300               AT END SET NO-HAY-MAS-SOLICITUDES TO TRUE
026400               GO TO PROCESAR-SOLICITUDES-EXIT.
026500           PERFORM BUSCAR-USERNAME-DUPLICADO THRU
026600               BUSCAR-USERNAME-DUPLICADO-EXIT.
026700           IF NOMBRE-ES-DUPLICADO
026800               MOVE 0             TO RGO-USER-ID
026900               MOVE REG-USER-NAME TO RGO-USER-NAME
027000               MOVE "DUPLICATE"   TO RGO-STATUS
027100           ELSE
027200               PERFORM ALTA-CLIENTE THRU ALTA-CLIENTE-EXIT
027300               MOVE WS-ULTIMO-USER-ID TO RGO-USER-ID
027400               MOVE REG-USER-NAME     TO RGO-USER-NAME
027500               MOVE "SUCCESS"         TO RGO-STATUS
027600               ADD 1 TO WS-CNT-ALTAS
027700           END-IF.
027800           WRITE REG-RES-REG.
027900           GO TO LEER-SOLICITUD.
028000       PROCESAR-SOLICITUDES-EXIT.
028100           EXIT.
028200 
028300      * BARRIDO COMPLETO DE LA TABLA: NO ESTA ORDENADA POR
028400      * NOMBRE DE USUARIO, ASI QUE NO CABE BUSQUEDA BINARIA.
028500       BUSCAR-USERNAME-DUPLICADO.
028600           MOVE 0 TO WS-NOMBRE-DUPLICADO.
028700           MOVE 0 TO TAB-IX.
028800       BUSCAR-DUPLICADO-BUCLE.
028900           ADD 1 TO TAB-IX.
029000           IF TAB-IX > NUM-CLIENTES-TAB
029100               GO TO BUSCAR-USERNAME-DUPLICADO-EXIT
029200           END-IF.
029300           IF TAB-USER-NAME (TAB-IX) = REG-USER-NAME
029400               MOVE 1 TO WS-NOMBRE-DUPLICADO
029500               GO TO BUSCAR-USERNAME-DUPLICADO-EXIT
029600           END-IF.
029700           GO TO BUSCAR-DUPLICADO-BUCLE.
029800       BUSCAR-USERNAME-DUPLICADO-EXIT.
029900           EXIT.
030000 
030100      * EL CLIENTE NUEVO SIEMPRE SE DA DE ALTA CON ROL 'U';
030200      * LOS ROLES 'A' SE RESERVAN AL ALTA MANUAL DEL BANCO.
030300       ALTA-CLIENTE.
030400           ADD 1 TO WS-ULTIMO-USER-ID.
030500           ADD 1 TO NUM-CLIENTES-TAB.
030600           MOVE WS-ULTIMO-USER-ID TO TAB-USER-ID (NUM-CLIENTES-TAB).
030700           MOVE REG-USER-NAME     TO
030800               TAB-USER-NAME (NUM-CLIENTES-TAB).
030900           MOVE WS-ULTIMO-USER-ID TO UOU-USER-ID.
031000           MOVE REG-USER-NAME     TO UOU-USER-NAME.
031100           MOVE REG-FIRST-NAME    TO UOU-FIRST-NAME.
031200           MOVE REG-SECOND-NAME   TO UOU-SECOND-NAME.
031300           MOVE REG-SURNAME       TO UOU-SURNAME.
031400           MOVE REG-BIRTHDAY      TO UOU-BIRTHDAY.
031500           MOVE "U"               TO UOU-ROLE.
031600           WRITE USER-REG-OUT.
031700       ALTA-CLIENTE-EXIT.
031800           EXIT.
031900 
032000      * CIERRE DE LOS CUATRO FICHEROS DEL PASO DE ALTA DE
032100      * CLIENTES.
032200       CERRAR-FICHEROS.
032300           CLOSE REGFILE REGOUT USERFILE USEROUT.
032400       CERRAR-FICHEROS-EXIT.
032500           EXIT.
